000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  DTEVAL.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/11/94.
000700       DATE-COMPILED. 07/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                     *
001100*  ----------                                                     *
001200*  07/11/94  JS   ORIGINAL - VALIDATES A YYYYMMDD DATE AND SPLITS  *
001300*                 IT INTO YEAR/MONTH/DAY FOR THE DIM-DATE BUILD.   *
001400*  01/30/96  AK   ADDED THE QUARTER COMPUTE (MONTH-1)/3 + 1.       *
001500*  11/14/99  RDN  Y2K -- CONFIRMED DATE-IN CARRIES A FULL 4-DIGIT  *
001600*                 CENTURY/YEAR, NO WINDOWING LOGIC NEEDED HERE.    *
001700*  06/20/02  TGD  ADDED THE MONTH-NAME TABLE LOOKUP -- REPLACES    *
001800*                 AN EARLIER VERSION THAT USED FUNCTION REVERSE    *
001900*                 STYLE LOGIC BORROWED FROM STRLTH, NO LONGER      *
002000*                 ALLOWED ON THIS PLATFORM'S COMPILER LEVEL.       *
002100*  09/05/05  MLH  DAY RANGE IS 1-31 ONLY -- WAREHOUSE DOES NOT      *
002200*                 REJECT 02/30, THAT IS A SOURCE-SYSTEM PROBLEM.   *
002300*  07/18/14  RDN  ADDED WS-MONTH-SUB, A 77-LEVEL WORK FIELD, AND   *
002400*                 COPY DATE-IN-MONTH INTO IT BEFORE INDEXING      *
002500*                 WS-MONTH-NAME-ENTRY -- THIS MODULE HAD NO       *
002600*                 77-LEVEL ITEMS OF ITS OWN, AND THE SHOP DOES    *
002700*                 NOT SUBSCRIPT A TABLE DIRECTLY OFF A LINKAGE    *
002800*                 FIELD.  REQ WH-0312.                           *
002900******************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900
004000       01  WS-MONTH-NAME-LIST.
004100           05  FILLER                  PIC X(09) VALUE "JANUARY  ".
004200           05  FILLER                  PIC X(09) VALUE "FEBRUARY ".
004300           05  FILLER                  PIC X(09) VALUE "MARCH    ".
004400           05  FILLER                  PIC X(09) VALUE "APRIL    ".
004500           05  FILLER                  PIC X(09) VALUE "MAY      ".
004600           05  FILLER                  PIC X(09) VALUE "JUNE     ".
004700           05  FILLER                  PIC X(09) VALUE "JULY     ".
004800           05  FILLER                  PIC X(09) VALUE "AUGUST   ".
004900           05  FILLER                  PIC X(09) VALUE "SEPTEMBER".
005000           05  FILLER                  PIC X(09) VALUE "OCTOBER  ".
005100           05  FILLER                  PIC X(09) VALUE "NOVEMBER ".
005200           05  FILLER                  PIC X(09) VALUE "DECEMBER ".
005300
005400       01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-LIST.
005500           05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
005600                                       PIC X(09).
005700
005800
005900       77  WS-MONTH-SUB                PIC 9(02) COMP.
006000       01  WS-RETURN-FIELDS.
006100           05  WS-RETURN-CD-NUM        PIC S9(04) COMP.
006200           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
006300                                       PIC S9(04).
006400           05  FILLER                  PIC X(01).
006500
006600       LINKAGE SECTION.
006700       01  DATE-IN                     PIC 9(08).
006800       01  DATE-IN-PARTS REDEFINES DATE-IN.
006900           05  DATE-IN-YEAR            PIC 9(04).
007000           05  DATE-IN-MONTH           PIC 9(02).
007100           05  DATE-IN-DAY             PIC 9(02).
007200
007300       01  DATE-OUT-REC.
007400           05  DATE-YEAR-OUT           PIC 9(04).
007500           05  DATE-QUARTER-OUT        PIC 9(01).
007600           05  DATE-MONTH-OUT          PIC 9(02).
007700           05  DATE-MONTH-NAME-OUT     PIC X(09).
007800           05  DATE-DAY-OUT            PIC 9(02).
007900
008000       01  RETURN-CD                   PIC 9(04) COMP.
008100
008200       PROCEDURE DIVISION USING DATE-IN, DATE-OUT-REC, RETURN-CD.
008300       000-MAINLINE.
008400           IF DATE-IN-MONTH < 1 OR DATE-IN-MONTH > 12
008500               MOVE +1 TO RETURN-CD
008600               GOBACK.
008700
008800           IF DATE-IN-DAY < 1 OR DATE-IN-DAY > 31
008900               MOVE +1 TO RETURN-CD
009000               GOBACK.
009100
009200           PERFORM 100-DERIVE-DATE-PARTS THRU 100-EXIT.
009300           MOVE ZERO TO RETURN-CD.
009400           GOBACK.
009500
009600       100-DERIVE-DATE-PARTS.
009700           MOVE DATE-IN-YEAR  TO DATE-YEAR-OUT.
009800           MOVE DATE-IN-MONTH TO DATE-MONTH-OUT.
009900           MOVE DATE-IN-DAY   TO DATE-DAY-OUT.
010000           COMPUTE DATE-QUARTER-OUT =
010100               ((DATE-IN-MONTH - 1) / 3) + 1.
010200           MOVE DATE-IN-MONTH TO WS-MONTH-SUB.
010300           MOVE WS-MONTH-NAME-ENTRY(WS-MONTH-SUB)
010400                                       TO DATE-MONTH-NAME-OUT.
010500       100-EXIT.
010600           EXIT.
