000100******************************************************************
000200*  COPYBOOK:  PLANREC                                            *
000300*  RECORDS:   PLAN-RECORD, PLAN-SERVICE-RECORD                    *
000400*  USED BY:   PLANLOAD, SVCFACT                                   *
000500*                                                                  *
000600*  THESE ARE THE TWO NIGHTLY EXTRACT FILES FED TO THE WAREHOUSE   *
000700*  LOAD STEP.  PLAN-RECORD IS ONE ROW PER INSURANCE PLAN.         *
000800*  PLAN-SERVICE-RECORD IS ONE ROW PER SERVICE LINKED TO A PLAN,   *
000900*  MATCHED BACK TO ITS PARENT BY SVC-PLAN-ID.  BOTH ARE FLAT      *
001000*  SEQUENTIAL EXTRACTS -- NOT DB2 TABLES -- SO NO DCLGEN/EXEC SQL *
001100*  IS CARRIED IN THIS MEMBER.                                     *
001200*                                                                  *
001300*  MAINTENANCE                                                    *
001400*  ----------                                                     *
001500*  07/11/94  JS   ORIGINAL COPYBOOK FOR THE WAREHOUSE LOAD         *
001600*  03/02/96  AK   ADDED SERVICE-COUNT TO PLAN-RECORD               *
001700*  11/14/99  RDN  Y2K -- CREATION-DATE CONFIRMED 4-DIGIT YEAR      *
001800*  06/20/02  TGD  ADDED PLAN-SERVICE-RECORD FOR LINKED SERVICES    *
001900*  04/09/07  MLH  WIDENED SVC-SERVICE-NAME TO X(30)                *
002000******************************************************************
002100
002200******************************************************************
002300*  PLAN-RECORD - ONE PER INSURANCE PLAN                           *
002400******************************************************************
002500   01  PLAN-RECORD.
002600       05  PLAN-ID                     PIC X(12).
002700       05  ORG-ID                      PIC X(20).
002800       05  PLAN-TYPE                   PIC X(12).
002900       05  CREATION-DATE               PIC 9(08).
003000       05  DEDUCTIBLE                  PIC 9(07)V99.
003100       05  COPAY                       PIC 9(07)V99.
003200       05  SERVICE-COUNT               PIC 9(02).
003300       05  FILLER                      PIC X(01).
003400
003500******************************************************************
003600*  PLAN-SERVICE-RECORD - ONE PER PLAN-TO-SERVICE LINK             *
003700******************************************************************
003800   01  PLAN-SERVICE-RECORD.
003900       05  SVC-PLAN-ID                 PIC X(12).
004000       05  SVC-SERVICE-ID              PIC X(12).
004100       05  SVC-SERVICE-NAME            PIC X(30).
004200       05  SVC-SERVICE-TYPE            PIC X(12).
004300       05  SVC-DEDUCTIBLE              PIC 9(07)V99.
004400       05  SVC-COPAY                   PIC 9(07)V99.
004500       05  FILLER                      PIC X(01).
004600******************************************************************
004700*  THE NUMBER OF FIELDS DESCRIBED BY THIS COPYBOOK IS 13          *
004800******************************************************************
