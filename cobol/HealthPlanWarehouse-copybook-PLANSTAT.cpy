000100******************************************************************
000200*  COPYBOOK:  PLANSTAT                                           *
000300*  RECORDS:   PLAN-RUN-STATS                                      *
000400*  USED BY:   PLANLOAD, SVCFACT                                   *
000500*                                                                  *
000600*  ONE-RECORD CARRY-FORWARD FILE BETWEEN THE TWO LOAD STEPS.       *
000700*  PLANLOAD (STEP 1) DROPS ITS PLAN-SIDE COUNTS HERE AT CLEANUP    *
000800*  SO SVCFACT (STEP 2) CAN ROLL THEM INTO THE ONE AUDIT-LOG-RECORD *
000900*  FOR THE RUN ONCE THE SERVICE LOAD IS ALSO DONE.  SAME IDEA AS   *
001000*  THE RUNPARM CONTROL CARD, JUST WRITTEN BY THE JOB INSTEAD OF    *
001100*  THE SCHEDULER.  NOTHING DOWNSTREAM OF SVCFACT EVER READS THIS.  *
001200*                                                                  *
001300*  MAINTENANCE                                                    *
001400*  ----------                                                     *
001500*  06/11/14  RDN  ORIGINAL MEMBER -- SPLIT OFF AUDIT-LOG-RECORD    *
001600*                 WRITING SO SVCFACT COULD REPORT SERVICES-LOADED  *
001700*                 ON THE SAME ROW AS THE PLAN COUNTS.  REQ WH-0311.*
001800******************************************************************

001900   01  PLAN-RUN-STATS.
002000       05  RS-PLANS-EXTRACTED          PIC 9(07).
002100       05  RS-PLANS-LOADED             PIC 9(07).
002200       05  RS-PLANS-FAILED             PIC 9(07).
002300       05  FILLER                      PIC X(02).
002400******************************************************************
002500*  THE NUMBER OF RECORDS DESCRIBED BY THIS COPYBOOK IS 1          *
002600******************************************************************
