000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TITLCASE.
000400       AUTHOR. ANNE KOWALSKI.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/30/96.
000700       DATE-COMPILED. 01/30/96.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                     *
001100*  ----------                                                     *
001200*  01/30/96  AK   ORIGINAL - DERIVES PLAN-TYPE-NAME FROM           *
001300*                 PLAN-TYPE-CODE FOR DIM-PLAN-TYPE. REPLACES THE   *
001400*                 OLD PCTPROC DB2 STORED PROCEDURE, WHICH HAD NO   *
001500*                 WAREHOUSE TABLE TO LOOK UP AGAINST ANY MORE.     *
001600*  11/14/99  RDN  Y2K -- NO DATE FIELDS IN THIS MODULE, NO CHANGE. *
001700*  06/20/02  TGD  SWITCHED FROM FUNCTION UPPER-CASE/LOWER-CASE TO  *
001800*                 INSPECT CONVERTING -- COMPILER HERE DOES NOT     *
001900*                 CARRY THE INTRINSIC FUNCTION LIBRARY.            *
002000*  09/05/05  MLH  UNDERSCORE-TO-SPACE REPLACEMENT MOVED AHEAD OF   *
002100*                 THE CASE FOLD SO MULTI-WORD CODES TITLE-CASE     *
002200*  07/18/14  RDN  WS-POS WAS SITTING IN A ONE-FIELD WS-SUBSCRIPTS *
002300*                 GROUP -- PUT BACK TO A BARE 77-LEVEL SCALAR,    *
002400*                 THE SHOP STANDARD FOR A WORK SUBSCRIPT.         *
002500*                 REQ WH-0312.                                   *
002600*                 CORRECTLY (WAS ONLY CAPPING THE FIRST LETTER).   *
002700******************************************************************
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       INPUT-OUTPUT SECTION.
003400
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700
003800       01  WS-WORK-AREA.
003900           05  WS-WORK-FIELD           PIC X(20).
004000
004100       01  WS-WORK-TABLE REDEFINES WS-WORK-AREA.
004200           05  WS-WORK-CHAR OCCURS 20 TIMES
004300                                       PIC X(01).
004400
004500       01  WS-ALPHABET-LIST.
004600           05  FILLER                  PIC X(26)
004700                   VALUE "abcdefghijklmnopqrstuvwxyz".
004800           05  FILLER                  PIC X(26)
004900                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005000
005100       01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-LIST.
005200           05  WS-LOWER-ALPHABET       PIC X(26).
005300           05  WS-UPPER-ALPHABET       PIC X(26).
005400
005500       01  WS-RETURN-FIELDS.
005600           05  WS-RETURN-CD-NUM        PIC S9(04) COMP.
005700           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
005800                                       PIC S9(04).
005900           05  FILLER                  PIC X(01).
006000
006100       77  WS-POS                      PIC 9(02) COMP.
006200
006300       LINKAGE SECTION.
006400       01  PLAN-TYPE-CODE-IN           PIC X(12).
006500       01  PLAN-TYPE-NAME-OUT          PIC X(20).
006600       01  RETURN-CD                   PIC 9(04) COMP.
006700
006800       PROCEDURE DIVISION USING PLAN-TYPE-CODE-IN,
006900                                 PLAN-TYPE-NAME-OUT,
007000                                 RETURN-CD.
007100       000-MAINLINE.
007200           MOVE SPACES TO WS-WORK-FIELD.
007300           MOVE PLAN-TYPE-CODE-IN TO WS-WORK-FIELD.
007400           INSPECT WS-WORK-FIELD REPLACING ALL "_" BY " ".
007500           INSPECT WS-WORK-FIELD
007600               CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
007700
007800           PERFORM 100-CAP-EACH-WORD THRU 100-EXIT
007900               VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 20.
008000
008100           MOVE WS-WORK-FIELD TO PLAN-TYPE-NAME-OUT.
008200           MOVE ZERO TO RETURN-CD.
008300           GOBACK.
008400
008500       100-CAP-EACH-WORD.
008600           IF WS-POS = 1
008700               INSPECT WS-WORK-CHAR(WS-POS)
008800                   CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
008900           ELSE
009000               IF WS-WORK-CHAR(WS-POS - 1) = SPACE
009100                   INSPECT WS-WORK-CHAR(WS-POS)
009200                     CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
009300       100-EXIT.
009400           EXIT.
