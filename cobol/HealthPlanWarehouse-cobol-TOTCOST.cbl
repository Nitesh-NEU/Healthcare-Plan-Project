000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TOTCOST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/11/94.
000700       DATE-COMPILED. 07/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                     *
001100*  ----------                                                     *
001200*  07/11/94  JS   ORIGINAL - SUMS DEDUCTIBLE + COPAY FOR PLANS     *
001300*                 AND SERVICES, CALLED FROM PLANLOAD AND SVCFACT.  *
001400*  01/30/96  AK   SPLIT THE PLAN/SERVICE PATHS OUT OF ONE COMPUTE  *
001500*                 SO A BAD CALC-TYPE-SW CAN BE TRAPPED AND LOGGED. *
001600*  11/14/99  RDN  Y2K -- NO DATE FIELDS IN THIS MODULE, NO CHANGE. *
001700*  06/20/02  TGD  ADDED WS-DISPLAY-FIELDS REDEFINES FOR THE        *
001800*                 DIAGNOSTIC TRACE ON AN INVALID CALC-TYPE-SW.     *
001900*  09/05/05  MLH  REMOVED THE OLD 2.2/1.28 MULTIPLIERS -- THE      *
002000*                 WAREHOUSE WANTS A STRAIGHT DEDUCTIBLE+COPAY SUM. *
002100*  07/18/14  RDN  TEMP-COST WAS SITTING UNUSED IN A ONE-FIELD     *
002200*                 MISC-FIELDS GROUP -- PUT BACK TO A BARE 77-     *
002300*                 LEVEL SCALAR, THE SHOP STANDARD FOR A WORK      *
002400*                 FIELD, AND ACTUALLY ROUTED THE SUM THROUGH IT   *
002500*                 IN BOTH PATHS RATHER THAN LEAVING IT DEAD.      *
002600*                 REQ WH-0312.                                   *
002700******************************************************************
002800
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       INPUT-OUTPUT SECTION.
003400
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700
003800       77  TEMP-COST                   PIC S9(09)V99 COMP-3.
003900
004000       01  WS-DISPLAY-FIELDS.
004100           05  WS-TOTAL-COST-NUM       PIC 9(08)V99.
004200           05  WS-TOTAL-COST-EDIT REDEFINES WS-TOTAL-COST-NUM
004300                                       PIC X(10).
004400           05  FILLER                  PIC X(01).
004500
004600       01  WS-CALC-TYPE-FIELDS.
004700           05  WS-CALC-TYPE-CHAR       PIC X(01).
004800           05  WS-CALC-TYPE-NUM REDEFINES WS-CALC-TYPE-CHAR
004900                                       PIC 9(01).
005000
005100       01  WS-RETURN-FIELDS.
005200           05  WS-RETURN-CD-NUM        PIC S9(04) COMP.
005300           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
005400                                       PIC S9(04).
005500
005600       LINKAGE SECTION.
005700       01  CALC-COSTS-REC.
005800           05  CALC-TYPE-SW            PIC X(01).
005900               88  PLAN-COST   VALUE "P".
006000               88  SERVICE-COST VALUE "S".
006100           05  DEDUCTIBLE-IN           PIC 9(07)V99.
006200           05  COPAY-IN                PIC 9(07)V99.
006300           05  TOTAL-COST-OUT          PIC 9(08)V99.
006400
006500       01  RETURN-CD                   PIC 9(04) COMP.
006600
006700       PROCEDURE DIVISION USING CALC-COSTS-REC, RETURN-CD.
006800       000-MAINLINE.
006900           IF PLAN-COST
007000               PERFORM 100-CALC-PLAN-COST THRU 100-EXIT
007100           ELSE
007200           IF SERVICE-COST
007300               PERFORM 200-CALC-SERVICE-COST THRU 200-EXIT
007400           ELSE
007500               MOVE CALC-TYPE-SW TO WS-CALC-TYPE-CHAR
007600               MOVE +1 TO RETURN-CD
007700               GOBACK.
007800
007900           MOVE ZERO TO RETURN-CD.
008000           GOBACK.
008100
008200***  GUARD COPIED FROM CLCLBCST'S 0CB TRAP -- A ZERO COPAY IS
008300***  LEGITIMATE HERE (SOME PLANS CARRY NO COPAY AT ALL), SO
008400***  THIS MODULE DOES NOT SPECIAL-CASE IT THE WAY CLCLBCST DID.
008500       100-CALC-PLAN-COST.
008600           ADD DEDUCTIBLE-IN, COPAY-IN GIVING TEMP-COST.
008700           MOVE TEMP-COST TO TOTAL-COST-OUT.
008800           MOVE TOTAL-COST-OUT TO WS-TOTAL-COST-NUM.
008900       100-EXIT.
009000           EXIT.
009100
009200       200-CALC-SERVICE-COST.
009300           ADD DEDUCTIBLE-IN, COPAY-IN GIVING TEMP-COST.
009400           MOVE TEMP-COST TO TOTAL-COST-OUT.
009500           MOVE TOTAL-COST-OUT TO WS-TOTAL-COST-NUM.
009600       200-EXIT.
009700           EXIT.
