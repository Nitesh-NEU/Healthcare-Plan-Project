000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  SVCFACT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/11/94.
000700       DATE-COMPILED. 07/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  STEP 2 OF THE NIGHTLY LOAD.  LOADS THE DIM-PLAN OUTPUT OF       *
001200*  PLANLOAD INTO A SEARCH TABLE, THEN READS THE LINKED-SERVICE     *
001300*  EXTRACT (PLANSVC) AND RESOLVES EACH SERVICE AGAINST ITS PARENT  *
001400*  PLAN.  BUILDS DIM-SERVICE (INSERT-IF-ABSENT) AND WRITES ONE     *
001500*  FACT-SERVICE-COSTS ROW PER LINKED SERVICE.  A SERVICE WHOSE     *
001600*  SVC-PLAN-ID DOES NOT MATCH ANY ROW PLANLOAD LOADED IS AN        *
001700*  ORPHAN -- COUNTED AND SKIPPED, NOT ABENDED.  PICKS UP THE       *
001800*  PLANSTAT CARRY-FORWARD FILE PLANLOAD LEAVES BEHIND AND WRITES   *
001900*  THE SINGLE AUDIT-LOG-RECORD FOR THE RUN AT CLEANUP, NOW THAT    *
002000*  BOTH STEPS' COUNTS ARE ON HAND.                                 *
002100*                                                                  *
002200*  CHANGE LOG                                                     *
002300*  ----------                                                     *
002400*  07/11/94  JS   ORIGINAL - LOADS PATMSTR-STYLE SEARCH TABLE OFF  *
002500*                 THE DIM-PLAN EXTRACT, BORROWED FROM PATSRCH'S    *
002600*                 EQUIPMENT-TABLE LOAD.                            *
002700*  03/02/96  AK   ADDED DIM-SERVICE INSERT-IF-ABSENT.              *
002800*  08/14/97  AK   ADDED THE ORPHAN-SERVICE COUNT AT CLEANUP.       *
002900*  11/14/99  RDN  Y2K -- NO DATE EDITING IN THIS STEP, DATE-KEY    *
003000*                 IS CARRIED THROUGH FROM THE PARENT PLAN ROW.     *
003100*  06/20/02  TGD  ADDED 980-WRITE-AUDIT-LOG FOR THIS STEP -- WAS    *
003200*                 PREVIOUSLY ONLY WRITTEN BY PLANLOAD.             *
003300*  09/05/05  MLH  DEFAULT SERVICE-NAME "UNKNOWN SERVICE" AND       *
003400*                 SERVICE-TYPE "UNKNOWN" WHEN THE EXTRACT COLUMN   *
003500*                 COMES OVER BLANK.                                *
003600*  06/11/14  RDN  PLANLOAD AND THIS STEP WERE EACH WRITING THEIR   *
003700*                 OWN AUDITLOG ROW -- ONE TAGGED FULL-LOAD WITH    *
003800*                 SERVICES-LOADED FORCED TO ZERO, ONE TAGGED       *
003900*                 SERVICE-LOAD (NOT EVEN A DEFINED JOB-TYPE) WITH  *
004000*                 RECORDS-INSERTED FORCED TO ZERO.  PLANLOAD NOW   *
004100*                 DROPS ITS PLAN COUNTS TO THE NEW PLANSTAT CARRY- *
004200*                 FORWARD FILE INSTEAD OF TOUCHING AUDITLOG AT     *
004300*                 ALL; THIS STEP READS THAT FILE AT HOUSEKEEPING   *
004400*                 AND WRITES THE ONE AUDIT-LOG-RECORD FOR THE RUN, *
004500*                 JOB-TYPE ALWAYS FULL-LOAD, ALL FOUR COUNTS SET   *
004600*                 TOGETHER.  REQ WH-0311.                          *
004700*  07/02/14  RDN  800-OPEN-FILES WAS OPENING AUDITLOG AS OUTPUT, *
004800*                 WHICH TRUNCATES THE FILE -- WIPED OUT EVERY     *
004900*                 PRIOR NIGHT'S ROW INSTEAD OF APPENDING THIS     *
005000*                 RUN'S.  CHANGED TO EXTEND, WITH A FALLBACK TO   *
005100*                 OUTPUT ONLY WHEN OFCODE SHOWS THE FILE ISN'T    *
005200*                 THERE YET.  ANALYRPT ADJUSTED TO MATCH -- SEE   *
005300*                 ITS OWN LOG.  REQ WH-0311.                      *
005400*  07/18/14  RDN  WS-SERVICE-TYPE-KEY, WS-SERVICE-NAME-KEY,         *
005500*                 MORE-PLANDIM-TBL-SW, MORE-PLANSVC-SW AND          *
005600*                 WS-STATUS-OUT WERE SITTING AS 01-LEVELS WITH      *
005700*                 NOTHING UNDER THEM -- PUT BACK TO 77-LEVEL        *
005800*                 SCALARS, THE SHOP STANDARD FOR A BARE SWITCH OR   *
005900*                 WORK FIELD.  REQ WH-0312.                        *
006000******************************************************************
006100
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SOURCE-COMPUTER. IBM-390.
006500       OBJECT-COMPUTER. IBM-390.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           SELECT SYSOUT
007200           ASSIGN TO UT-S-SYSOUT
007300             ORGANIZATION IS SEQUENTIAL.
007400
007500           SELECT RUNPARM
007600           ASSIGN TO UT-S-RUNPARM
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS OFCODE.
007900
008000           SELECT PLANDIM
008100           ASSIGN TO UT-S-PLANDIM
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS PFCODE.
008400
008500           SELECT PLANSVC
008600           ASSIGN TO UT-S-PLANSVC
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS IFCODE.
008900
009000           SELECT PLANSTAT
009100           ASSIGN TO UT-S-PLANSTAT
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500           SELECT SVCDIM
009600           ASSIGN TO UT-S-SVCDIM
009700             ACCESS MODE IS SEQUENTIAL
009800             FILE STATUS IS OFCODE.
009900
010000           SELECT SVCFACTF
010100           ASSIGN TO UT-S-SVCFACTF
010200             ACCESS MODE IS SEQUENTIAL
010300             FILE STATUS IS OFCODE.
010400
010500           SELECT AUDITLOG
010600           ASSIGN TO UT-S-AUDITLOG
010700             ACCESS MODE IS SEQUENTIAL
010800             FILE STATUS IS OFCODE.
010900
011000       DATA DIVISION.
011100       FILE SECTION.
011200       FD  SYSOUT
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 100 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS SYSOUT-REC.
011800       01  SYSOUT-REC  PIC X(100).
011900
012000       FD  RUNPARM
012100           RECORDING MODE IS F
012200           LABEL RECORDS ARE STANDARD
012300           RECORD CONTAINS 8 CHARACTERS
012400           BLOCK CONTAINS 0 RECORDS
012500           DATA RECORD IS RUNPARM-REC.
012600       01  RUNPARM-REC  PIC 9(08).
012700
012800****** DIM-PLAN EXTRACT WRITTEN BY PLANLOAD -- READ HERE AS
012900****** THE SEARCH-TABLE DRIVER FILE, PATSRCH-STYLE.
013000       FD  PLANDIM
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 37 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS PLANDIM-REC.
013600       01  PLANDIM-REC  PIC X(37).
013700
013800       FD  PLANSVC
013900           RECORDING MODE IS F
014000           LABEL RECORDS ARE STANDARD
014100           RECORD CONTAINS 85 CHARACTERS
014200           BLOCK CONTAINS 0 RECORDS
014300           DATA RECORD IS PLANSVC-REC.
014400       01  PLANSVC-REC  PIC X(85).
014500
014600****** PLANLOAD'S STEP-1 CARRY-FORWARD COUNTS -- SEE PLANSTAT
014700****** COPYBOOK.  ONE RECORD, READ AT HOUSEKEEPING.
014800       FD  PLANSTAT
014900           RECORDING MODE IS F
015000           LABEL RECORDS ARE STANDARD
015100           RECORD CONTAINS 23 CHARACTERS
015200           BLOCK CONTAINS 0 RECORDS
015300           DATA RECORD IS PLANSTAT-REC.
015400       01  PLANSTAT-REC  PIC X(23).
015500
015600       FD  SVCDIM
015700           RECORDING MODE IS F
015800           LABEL RECORDS ARE STANDARD
015900           RECORD CONTAINS 60 CHARACTERS
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS SVCDIM-REC.
016200       01  SVCDIM-REC  PIC X(60).
016300
016400       FD  SVCFACTF
016500           RECORDING MODE IS F
016600           LABEL RECORDS ARE STANDARD
016700           RECORD CONTAINS 53 CHARACTERS
016800           BLOCK CONTAINS 0 RECORDS
016900           DATA RECORD IS SVCFACTF-REC.
017000       01  SVCFACTF-REC  PIC X(53).
017100
017200       FD  AUDITLOG
017300           RECORDING MODE IS F
017400           LABEL RECORDS ARE STANDARD
017500           RECORD CONTAINS 102 CHARACTERS
017600           BLOCK CONTAINS 0 RECORDS
017700           DATA RECORD IS AUDITLOG-REC.
017800       01  AUDITLOG-REC  PIC X(102).
017900
018000       WORKING-STORAGE SECTION.
018100
018200       01  FILE-STATUS-CODES.
018300           05  IFCODE                  PIC X(2).
018400               88 CODE-READ       VALUE SPACES.
018500               88 NO-MORE-SVCS   VALUE "10".
018600           05  PFCODE                  PIC X(2).
018700               88 PLANDIM-READ    VALUE SPACES.
018800               88 NO-MORE-PLANDIM VALUE "10".
018900           05  OFCODE                  PIC X(2).
019000               88 CODE-WRITE      VALUE SPACES.
019100
019200       COPY PLANREC.
019300       COPY WHRECS.
019400       COPY ABENDREC.
019500       COPY PLANSTAT.
019600
019700       01  WS-CALC-COSTS-REC.
019800           05  WS-CALC-TYPE-SW         PIC X(01).
019900           05  WS-DEDUCTIBLE-IN        PIC 9(07)V99.
020000           05  WS-COPAY-IN             PIC 9(07)V99.
020100           05  WS-TOTAL-COST-OUT       PIC 9(08)V99.
020200
020300       77  WS-SERVICE-TYPE-KEY         PIC X(12).
020400       77  WS-SERVICE-NAME-KEY         PIC X(30).
020500
020600       77  MORE-PLANDIM-TBL-SW         PIC X(01) VALUE "Y".
020700           88 NO-MORE-PLANDIM-TBL  VALUE "N".
020800           88 MORE-PLANDIM-TBL     VALUE "Y".
020900
021000       77  MORE-PLANSVC-SW             PIC X(01) VALUE "Y".
021100           88 NO-MORE-PLANSVC      VALUE "N".
021200           88 MORE-PLANSVC         VALUE "Y".
021300
021400       01  PLAN-LOOKUP-AREA.
021500           05  PLAN-LOOKUP OCCURS 5000 TIMES INDEXED BY PLKP-IDX.
021600               10  PLAN-ID-LK          PIC X(12).
021700               10  PLAN-KEY-LK         PIC 9(05).
021800               10  ORG-KEY-LK          PIC 9(05).
021900               10  EFFECTIVE-DATE-LK   PIC 9(08).
022000
022100       01  PLAN-LOOKUP-NUMERIC REDEFINES PLAN-LOOKUP-AREA.
022200           05  PLAN-LOOKUP-BYTES OCCURS 5000 TIMES
022300                                       PIC X(30).
022400
022500       01  SVC-TABLE-AREA.
022600           05  SVC-TABLE OCCURS 500 TIMES INDEXED BY SVC-IDX.
022700               10  SERVICE-ID-T        PIC X(12).
022800               10  SERVICE-NAME-T      PIC X(30).
022900               10  SERVICE-TYPE-T      PIC X(12).
023000
023100       01  SVC-RETURN-FIELDS.
023200           05  WS-RETURN-CD-NUM        PIC S9(04) COMP.
023300           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
023400                                       PIC S9(04).
023500
023600       01  COUNTERS-AND-ACCUMULATORS.
023700           05  PLANS-ON-FILE           PIC 9(07) COMP.
023800           05  SVCS-EXTRACTED          PIC 9(07) COMP.
023900           05  SVCS-LOADED             PIC 9(07) COMP.
024000           05  SVCS-ORPHANED           PIC 9(07) COMP.
024100           05  SVC-COUNT               PIC 9(05) COMP.
024200           05  CALC-CALL-RET-CODE      PIC 9(04) COMP.
024300           05  WS-WRITE-SUB            PIC 9(05) COMP.
024400
024500       01  WS-RUN-DATE                 PIC 9(08).
024600       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
024700           05  WS-RUN-YEAR             PIC 9(04).
024800           05  WS-RUN-MONTH            PIC 9(02).
024900           05  WS-RUN-DAY              PIC 9(02).
025000       77  WS-STATUS-OUT               PIC X(22).
025100
025200       PROCEDURE DIVISION.
025300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400           PERFORM 050-LOAD-PLAN-TABLE THRU 050-EXIT
025500                   UNTIL NO-MORE-PLANDIM-TBL.
025600           PERFORM 100-MAINLINE THRU 100-EXIT
025700                   UNTIL NO-MORE-PLANSVC.
025800           PERFORM 999-CLEANUP THRU 999-EXIT.
025900           MOVE ZERO TO RETURN-CODE.
026000           GOBACK.
026100
026200       000-HOUSEKEEPING.
026300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026400           DISPLAY "******** BEGIN JOB SVCFACT ********".
026500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
026600
026700           READ RUNPARM INTO WS-RUN-DATE
026800               AT END
026900               MOVE "** MISSING RUNPARM CARD" TO ABEND-REASON
027000               GO TO 1000-ABEND-RTN
027100           END-READ.
027200           DISPLAY "** RUN-DATE FROM PARM CARD **" WS-RUN-YEAR "-"
027300               WS-RUN-MONTH "-" WS-RUN-DAY.
027400
027500           READ PLANSTAT INTO PLAN-RUN-STATS
027600               AT END
027700               MOVE "** MISSING PLANSTAT CARRY-FORWARD FILE" TO
027800                                                      ABEND-REASON
027900               GO TO 1000-ABEND-RTN
028000           END-READ.
028100
028200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
028300           PERFORM 910-READ-PLANDIM THRU 910-EXIT.
028400           IF NO-MORE-PLANDIM-TBL
028500               MOVE "EMPTY DIM-PLAN EXTRACT" TO ABEND-REASON
028600               GO TO 1000-ABEND-RTN.
028700
028800           PERFORM 900-READ-PLANSVC THRU 900-EXIT.
028900           IF NO-MORE-PLANSVC
029000               MOVE "EMPTY PLANSVC INPUT FILE" TO ABEND-REASON
029100               GO TO 1000-ABEND-RTN.
029200       000-EXIT.
029300           EXIT.
029400
029500       050-LOAD-PLAN-TABLE.
029600           MOVE "050-LOAD-PLAN-TABLE" TO PARA-NAME.
029700           ADD +1 TO PLANS-ON-FILE.
029800           SET PLKP-IDX TO PLANS-ON-FILE.
029900           MOVE PLAN-ID   IN DIM-PLAN TO PLAN-ID-LK(PLKP-IDX).
030000           MOVE PLAN-KEY  IN DIM-PLAN TO PLAN-KEY-LK(PLKP-IDX).
030100           MOVE ORG-KEY   IN DIM-PLAN TO ORG-KEY-LK(PLKP-IDX).
030200           MOVE EFFECTIVE-DATE         TO EFFECTIVE-DATE-LK(PLKP-IDX).
030300           PERFORM 910-READ-PLANDIM THRU 910-EXIT.
030400       050-EXIT.
030500           EXIT.
030600
030700       100-MAINLINE.
030800           MOVE "100-MAINLINE" TO PARA-NAME.
030900           ADD +1 TO SVCS-EXTRACTED.
031000           PERFORM 200-SEARCH-RTN THRU 200-EXIT.
031100           PERFORM 900-READ-PLANSVC THRU 900-EXIT.
031200       100-EXIT.
031300           EXIT.
031400
031500       200-SEARCH-RTN.
031600           MOVE "200-SEARCH-RTN" TO PARA-NAME.
031700           SET PLKP-IDX TO 1.
031800           SEARCH PLAN-LOOKUP
031900               AT END
032000                   ADD +1 TO SVCS-ORPHANED
032100                   GO TO 200-EXIT
032200               WHEN PLAN-ID-LK(PLKP-IDX) = SVC-PLAN-ID
032300                   CONTINUE
032400           END-SEARCH.
032500
032600           PERFORM 220-RESOLVE-SERVICE THRU 220-EXIT.
032700           PERFORM 300-CALC-SVC-COSTS THRU 300-EXIT.
032800       200-EXIT.
032900           EXIT.
033000
033100       220-RESOLVE-SERVICE.
033200           MOVE "220-RESOLVE-SERVICE" TO PARA-NAME.
033300           MOVE SVC-SERVICE-NAME TO WS-SERVICE-NAME-KEY.
033400           IF WS-SERVICE-NAME-KEY = SPACES
033500               MOVE "Unknown Service" TO WS-SERVICE-NAME-KEY.
033600           MOVE SVC-SERVICE-TYPE TO WS-SERVICE-TYPE-KEY.
033700           IF WS-SERVICE-TYPE-KEY = SPACES
033800               MOVE "unknown" TO WS-SERVICE-TYPE-KEY.
033900
034000           SET SVC-IDX TO 1.
034100           SEARCH SVC-TABLE
034200               AT END
034300                   ADD +1 TO SVC-COUNT
034400                   SET SVC-IDX TO SVC-COUNT
034500                   MOVE SVC-SERVICE-ID   TO SERVICE-ID-T(SVC-IDX)
034600                   MOVE WS-SERVICE-NAME-KEY TO SERVICE-NAME-T(SVC-IDX)
034700                   MOVE WS-SERVICE-TYPE-KEY TO SERVICE-TYPE-T(SVC-IDX)
034800               WHEN SERVICE-ID-T(SVC-IDX) = SVC-SERVICE-ID
034900                   CONTINUE
035000           END-SEARCH.
035100       220-EXIT.
035200           EXIT.
035300
035400       300-CALC-SVC-COSTS.
035500           MOVE "300-CALC-SVC-COSTS" TO PARA-NAME.
035600           MOVE "S"              TO WS-CALC-TYPE-SW.
035700           MOVE SVC-DEDUCTIBLE IN PLAN-SERVICE-RECORD
035800                                 TO WS-DEDUCTIBLE-IN.
035900           MOVE SVC-COPAY IN PLAN-SERVICE-RECORD
036000                                 TO WS-COPAY-IN.
036100           CALL "TOTCOST" USING WS-CALC-COSTS-REC, CALC-CALL-RET-CODE.
036200           IF CALC-CALL-RET-CODE NOT = ZERO
036300               MOVE "** TOTCOST REJECTED SERVICE COSTS" TO ABEND-REASON
036400               GO TO 1000-ABEND-RTN.
036500
036600           MOVE SVC-IDX                    TO SERVICE-KEY
036700                                               IN FACT-SERVICE-COSTS.
036800           MOVE PLAN-KEY-LK(PLKP-IDX)       TO PLAN-KEY
036900                                               IN FACT-SERVICE-COSTS.
037000           MOVE ORG-KEY-LK(PLKP-IDX)        TO ORG-KEY
037100                                               IN FACT-SERVICE-COSTS.
037200           MOVE EFFECTIVE-DATE-LK(PLKP-IDX) TO DATE-KEY
037300                                               IN FACT-SERVICE-COSTS.
037400           MOVE SVC-DEDUCTIBLE IN PLAN-SERVICE-RECORD
037500                                 TO SVC-DEDUCTIBLE IN FACT-SERVICE-COSTS.
037600           MOVE SVC-COPAY IN PLAN-SERVICE-RECORD
037700                                 TO SVC-COPAY IN FACT-SERVICE-COSTS.
037800           MOVE WS-TOTAL-COST-OUT           TO TOTAL-SERVICE-COST.
037900           WRITE SVCFACTF-REC FROM FACT-SERVICE-COSTS.
038000
038100           ADD +1 TO SVCS-LOADED.
038200       300-EXIT.
038300           EXIT.
038400
038500       700-WRITE-SVCDIM.
038600           MOVE "700-WRITE-SVCDIM" TO PARA-NAME.
038700           PERFORM 710-WRITE-ONE-SVCDIM THRU 710-EXIT
038800               VARYING WS-WRITE-SUB FROM 1 BY 1
038900               UNTIL WS-WRITE-SUB > SVC-COUNT.
039000       700-EXIT.
039100           EXIT.
039200
039300       710-WRITE-ONE-SVCDIM.
039400           MOVE WS-WRITE-SUB                TO SERVICE-KEY
039500                                                 IN DIM-SERVICE.
039600           MOVE SERVICE-ID-T(WS-WRITE-SUB)   TO SERVICE-ID
039700                                                 IN DIM-SERVICE.
039800           MOVE SERVICE-NAME-T(WS-WRITE-SUB) TO SERVICE-NAME.
039900           MOVE SERVICE-TYPE-T(WS-WRITE-SUB) TO SERVICE-TYPE.
040000           WRITE SVCDIM-REC FROM DIM-SERVICE.
040100       710-EXIT.
040200           EXIT.
040300
040400       800-OPEN-FILES.
040500           MOVE "800-OPEN-FILES" TO PARA-NAME.
040600           OPEN INPUT RUNPARM, PLANDIM, PLANSVC, PLANSTAT.
040700           OPEN OUTPUT SVCDIM, SVCFACTF, SYSOUT.
040800****** THE LOG IS AN APPEND FILE -- ONE ROW PER RUN, EVERY RUN.
040900****** EXTEND RELIES ON THE DD'S OWN DISP=MOD TO CREATE IT THE
041000****** VERY FIRST TIME, BUT IF THIS EVER RUNS AGAINST A DD THAT
041100****** WAS ALLOCATED WITHOUT ONE, OFCODE COMES BACK "35" AND WE
041200****** FALL BACK TO OUTPUT TO CREATE THE FILE OURSELVES.
041300           OPEN EXTEND AUDITLOG.
041400           IF OFCODE = "35"
041500               OPEN OUTPUT AUDITLOG.
041600       800-EXIT.
041700           EXIT.
041800
041900       850-CLOSE-FILES.
042000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
042100           CLOSE RUNPARM, PLANDIM, PLANSVC, PLANSTAT, SVCDIM,
042200                 SVCFACTF, AUDITLOG, SYSOUT.
042300       850-EXIT.
042400           EXIT.
042500
042600       900-READ-PLANSVC.
042700           MOVE "900-READ-PLANSVC" TO PARA-NAME.
042800           READ PLANSVC INTO PLAN-SERVICE-RECORD
042900               AT END
043000               MOVE "N" TO MORE-PLANSVC-SW
043100               GO TO 900-EXIT
043200           END-READ.
043300       900-EXIT.
043400           EXIT.
043500
043600       910-READ-PLANDIM.
043700           MOVE "910-READ-PLANDIM" TO PARA-NAME.
043800           READ PLANDIM INTO DIM-PLAN
043900               AT END
044000               MOVE "N" TO MORE-PLANDIM-TBL-SW
044100               GO TO 910-EXIT
044200           END-READ.
044300       910-EXIT.
044400           EXIT.
044500
044600       980-WRITE-AUDIT-LOG.
044700           MOVE "980-WRITE-AUDIT-LOG" TO PARA-NAME.
044800
044900****** PLAN-SIDE COUNTS CAME FORWARD FROM PLANLOAD VIA THE
045000****** PLANSTAT FILE (READ AT HOUSEKEEPING) -- THIS IS NOW THE
045100****** ONLY PLACE THE WHOLE RUN GETS LOGGED, ONE ROW, AFTER
045200****** BOTH THE PLAN LOAD AND THE SERVICE LOAD HAVE FINISHED.
045300           IF RS-PLANS-FAILED = ZERO
045400               MOVE "SUCCESS" TO WS-STATUS-OUT
045500           ELSE
045600               MOVE "COMPLETED-WITH-ERRORS" TO WS-STATUS-OUT.
045700
045800           MOVE "HEALTH PLAN WAREHOUSE LOAD"  TO JOB-NAME.
045900           MOVE "FULL-LOAD"                   TO JOB-TYPE.
046000           MOVE WS-RUN-DATE                    TO RUN-DATE.
046100           MOVE WS-STATUS-OUT                  TO STATUS.
046200           MOVE RS-PLANS-EXTRACTED              TO RECORDS-PROCESSED.
046300           MOVE RS-PLANS-LOADED                 TO RECORDS-INSERTED.
046400           MOVE SVCS-LOADED                     TO SERVICES-LOADED.
046500           MOVE RS-PLANS-FAILED                 TO RECORDS-FAILED.
046600           WRITE AUDITLOG-REC FROM AUDIT-LOG-RECORD.
046700       980-EXIT.
046800           EXIT.
046900
047000       999-CLEANUP.
047100           MOVE "999-CLEANUP" TO PARA-NAME.
047200           PERFORM 700-WRITE-SVCDIM THRU 700-EXIT.
047300           PERFORM 980-WRITE-AUDIT-LOG THRU 980-EXIT.
047400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047500
047600           DISPLAY "** PLANS ON FILE   **" PLANS-ON-FILE.
047700           DISPLAY "** SVCS EXTRACTED  **" SVCS-EXTRACTED.
047800           DISPLAY "** SVCS LOADED     **" SVCS-LOADED.
047900           DISPLAY "** SVCS ORPHANED   **" SVCS-ORPHANED.
048000
048100           DISPLAY "******** NORMAL END OF JOB SVCFACT ********".
048200       999-EXIT.
048300           EXIT.
048400
048500       1000-ABEND-RTN.
048600           WRITE SYSOUT-REC FROM ABEND-REC.
048700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048800           DISPLAY "*** ABNORMAL END OF JOB-SVCFACT ***" UPON CONSOLE.
048900           DIVIDE ZERO-VAL INTO ONE-VAL.
