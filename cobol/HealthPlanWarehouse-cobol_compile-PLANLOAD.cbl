000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  PLANLOAD.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 07/11/94.
000700       DATE-COMPILED. 07/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  READS THE NIGHTLY PLAN EXTRACT (PLANDATA) AND BUILDS THE FOUR   *
001200*  WAREHOUSE DIMENSIONS THAT HANG OFF A PLAN -- ORGANIZATION,      *
001300*  PLAN TYPE, CREATION DATE, AND THE PLAN ROW ITSELF -- PLUS THE   *
001400*  FACT-PLAN-COSTS ROW FOR EACH NEWLY LOADED PLAN.  RUNS THE       *
001500*  DATA-QUALITY COUNTS AT CLEANUP AND DROPS THE PLAN-SIDE LOAD     *
001600*  COUNTS TO THE PLANSTAT CARRY-FORWARD FILE.  SVCFACT PICKS UP    *
001700*  BOTH THE DIM-PLAN OUTPUT AND THE PLANSTAT FILE OF THIS JOB --   *
001800*  THE FORMER TO RESOLVE LINKED-SERVICE FACTS, THE LATTER TO       *
001900*  WRITE THE ONE AUDIT-LOG-RECORD FOR THE RUN ONCE STEP 2 ALSO     *
002000*  FINISHES.                                                      *
002100*                                                                  *
002200*  CHANGE LOG                                                     *
002300*  ----------                                                     *
002400*  07/11/94  JS   ORIGINAL LOAD STEP -- ORG/PLAN-TYPE/DATE/PLAN    *
002500*                 DIMENSIONS PLUS FACT-PLAN-COSTS.                 *
002600*  03/02/96  AK   ADDED THE INSERT-IF-ABSENT SEARCH ON PLAN-TABLE  *
002700*                 SO A REPEATED PLAN-ID DOES NOT DOUBLE-COUNT.     *
002800*  08/14/97  AK   ADDED 950-QUALITY-CHECKS AFTER THE LOAD LOOP.    *
002900*  11/14/99  RDN  Y2K -- RUN-DATE NOW COMES OFF THE RUNPARM CARD   *
003000*                 AS A FULL 4-DIGIT YEAR, NOT THE SYSTEM CLOCK.    *
003100*  06/20/02  TGD  ADDED 980-WRITE-AUDIT-LOG AND THE AUDITLOG       *
003200*                 EXTEND FILE -- REPLACES THE OLD HAND-KEPT RUN    *
003300*                 LOG THE OPERATORS WERE FAXING TO ACCOUNTING.     *
003400*  09/05/05  MLH  BAD CREATION-DATE NO LONGER ABENDS THE JOB --    *
003500*                 COUNTED AS A FAILED PLAN AND SKIPPED INSTEAD.    *
003600*  04/09/07  MLH  WIDENED PLAN-TABLE TO 5000 ENTRIES FOR THE       *
003700*                 LARGER GROUP BOOKS COMING OVER FROM THE WEST     *
003800*                 REGION CONVERSION.                               *
003900*  06/11/14  RDN  AUDITING HAD TWO ROWS HITTING THE AUDITLOG FILE  *
004000*                 EACH RUN -- ONE FROM THIS STEP, ONE FROM SVCFACT *
004100*                 -- AND NEITHER CARRIED ALL FOUR COUNTS.  THIS    *
004200*                 STEP NO LONGER OPENS AUDITLOG AT ALL; IT WRITES  *
004300*                 ITS PLAN COUNTS TO THE NEW PLANSTAT FILE AND     *
004400*                 LETS SVCFACT WRITE THE SINGLE COMBINED ROW AFTER *
004500*                 BOTH STEPS HAVE RUN.  REQ WH-0311.               *
004600*  06/11/14  RDN  960-CHECK-ONE-PLAN'S ORPHAN TEST WAS COMPARING   *
004700*                 ORG-KEY/PLAN-TYPE-KEY AGAINST ORG-COUNT/         *
004800*                 PTYPE-COUNT -- WRONG DIMENSION ENTIRELY.  NOW    *
004900*                 TESTS THE FACT ROW'S OWN PLAN-KEY (WS-WRITE-SUB) *
005000*                 AGAINST PLAN-COUNT, THE RANGE OF KEYS ACTUALLY   *
005100*                 WRITTEN TO DIM-PLAN.  REQ WH-0311.               *
005200*  07/02/14  RDN  960-CHECK-ONE-PLAN'S "FIX" ABOVE WAS STILL NO  *
005300*                 GOOD -- THE PERFORM THAT CALLS IT ALREADY ONLY  *
005400*                 RUNS WHILE WS-WRITE-SUB <= PLAN-COUNT, SO THE   *
005500*                 TEST COULD NEVER GO TRUE.  ADDED                *
005600*                 WS-PLANDIM-WRITTEN, BUMPED IN 740-WRITE-PLANDIM *
005700*                 ONLY WHEN THE PLANDIM WRITE ITSELF CAME BACK    *
005800*                 OFCODE "00", AND TEST AGAINST THAT INSTEAD --   *
005900*                 A REAL, INDEPENDENT BOUND.  REQ WH-0311.        *
006000*  07/18/14  RDN  WS-TEMP-DATE-IN, WS-ORG-ID-KEY, WS-PLAN-TYPE-KEY   *
006100*                 AND MORE-PLANDATA-SW WERE SITTING AS 01-LEVELS    *
006200*                 WITH NOTHING UNDER THEM -- PUT BACK TO 77-LEVEL   *
006300*                 SCALARS, THE SHOP STANDARD FOR A BARE SWITCH OR   *
006400*                 WORK FIELD.  REQ WH-0312.                         *
006500******************************************************************
006600
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER. IBM-390.
007000       OBJECT-COMPUTER. IBM-390.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600           SELECT SYSOUT
007700           ASSIGN TO UT-S-SYSOUT
007800             ORGANIZATION IS SEQUENTIAL.
007900
008000           SELECT RUNPARM
008100           ASSIGN TO UT-S-RUNPARM
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OFCODE.
008400
008500           SELECT PLANDATA
008600           ASSIGN TO UT-S-PLANDATA
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS IFCODE.
008900
009000           SELECT ORGDIM
009100           ASSIGN TO UT-S-ORGDIM
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500           SELECT PTYPEDIM
009600           ASSIGN TO UT-S-PTYPEDIM
009700             ACCESS MODE IS SEQUENTIAL
009800             FILE STATUS IS OFCODE.
009900
010000           SELECT DATEDIM
010100           ASSIGN TO UT-S-DATEDIM
010200             ACCESS MODE IS SEQUENTIAL
010300             FILE STATUS IS OFCODE.
010400
010500           SELECT PLANDIM
010600           ASSIGN TO UT-S-PLANDIM
010700             ACCESS MODE IS SEQUENTIAL
010800             FILE STATUS IS OFCODE.
010900
011000           SELECT PLANFACT
011100           ASSIGN TO UT-S-PLANFACT
011200             ACCESS MODE IS SEQUENTIAL
011300             FILE STATUS IS OFCODE.
011400
011500           SELECT PLANSTAT
011600           ASSIGN TO UT-S-PLANSTAT
011700             ACCESS MODE IS SEQUENTIAL
011800             FILE STATUS IS OFCODE.
011900
012000       DATA DIVISION.
012100       FILE SECTION.
012200       FD  SYSOUT
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 100 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS SYSOUT-REC.
012800       01  SYSOUT-REC  PIC X(100).
012900
013000****** CONTROL CARD -- ONE 8-BYTE YYYYMMDD RUN-DATE, SUPPLIED
013100****** BY THE SCHEDULER AS A BATCH PARAMETER, NOT THE CLOCK
013200       FD  RUNPARM
013300           RECORDING MODE IS F
013400           LABEL RECORDS ARE STANDARD
013500           RECORD CONTAINS 8 CHARACTERS
013600           BLOCK CONTAINS 0 RECORDS
013700           DATA RECORD IS RUNPARM-REC.
013800       01  RUNPARM-REC  PIC 9(08).
013900
014000****** NIGHTLY PLAN MASTER EXTRACT -- ONE ROW PER PLAN
014100       FD  PLANDATA
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           RECORD CONTAINS 73 CHARACTERS
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS PLANDATA-REC.
014700       01  PLANDATA-REC  PIC X(73).
014800
014900       FD  ORGDIM
015000           RECORDING MODE IS F
015100           LABEL RECORDS ARE STANDARD
015200           RECORD CONTAINS 46 CHARACTERS
015300           BLOCK CONTAINS 0 RECORDS
015400           DATA RECORD IS ORGDIM-REC.
015500       01  ORGDIM-REC  PIC X(46).
015600
015700       FD  PTYPEDIM
015800           RECORDING MODE IS F
015900           LABEL RECORDS ARE STANDARD
016000           RECORD CONTAINS 38 CHARACTERS
016100           BLOCK CONTAINS 0 RECORDS
016200           DATA RECORD IS PTYPEDIM-REC.
016300       01  PTYPEDIM-REC  PIC X(38).
016400
016500       FD  DATEDIM
016600           RECORDING MODE IS F
016700           LABEL RECORDS ARE STANDARD
016800           RECORD CONTAINS 27 CHARACTERS
016900           BLOCK CONTAINS 0 RECORDS
017000           DATA RECORD IS DATEDIM-REC.
017100       01  DATEDIM-REC  PIC X(27).
017200
017300       FD  PLANDIM
017400           RECORDING MODE IS F
017500           LABEL RECORDS ARE STANDARD
017600           RECORD CONTAINS 37 CHARACTERS
017700           BLOCK CONTAINS 0 RECORDS
017800           DATA RECORD IS PLANDIM-REC.
017900       01  PLANDIM-REC  PIC X(37).
018000
018100       FD  PLANFACT
018200           RECORDING MODE IS F
018300           LABEL RECORDS ARE STANDARD
018400           RECORD CONTAINS 55 CHARACTERS
018500           BLOCK CONTAINS 0 RECORDS
018600           DATA RECORD IS PLANFACT-REC.
018700       01  PLANFACT-REC  PIC X(55).
018800
018900****** CARRY-FORWARD RECORD TO SVCFACT -- SEE PLANSTAT COPYBOOK
019000       FD  PLANSTAT
019100           RECORDING MODE IS F
019200           LABEL RECORDS ARE STANDARD
019300           RECORD CONTAINS 23 CHARACTERS
019400           BLOCK CONTAINS 0 RECORDS
019500           DATA RECORD IS PLANSTAT-REC.
019600       01  PLANSTAT-REC  PIC X(23).
019700
019800** QSAM FILES
019900       WORKING-STORAGE SECTION.
020000
020100       01  FILE-STATUS-CODES.
020200           05  IFCODE                  PIC X(2).
020300               88 CODE-READ     VALUE SPACES.
020400               88 NO-MORE-PLANS VALUE "10".
020500           05  OFCODE                  PIC X(2).
020600               88 CODE-WRITE    VALUE SPACES.
020700
020800       COPY PLANREC.
020900       COPY WHRECS.
021000       COPY ABENDREC.
021100       COPY PLANSTAT.
021200
021300       01  WS-DATE-OUT-REC.
021400           05  WS-DATE-YEAR-OUT        PIC 9(04).
021500           05  WS-DATE-QUARTER-OUT     PIC 9(01).
021600           05  WS-DATE-MONTH-OUT       PIC 9(02).
021700           05  WS-DATE-MONTH-NAME-OUT  PIC X(09).
021800           05  WS-DATE-DAY-OUT         PIC 9(02).
021900
022000       77  WS-TEMP-DATE-IN             PIC 9(08).
022100       77  WS-ORG-ID-KEY               PIC X(20).
022200       77  WS-PLAN-TYPE-KEY            PIC X(12).
022300       01  WS-CALC-COSTS-REC.
022400           05  WS-CALC-TYPE-SW         PIC X(01).
022500           05  WS-DEDUCTIBLE-IN        PIC 9(07)V99.
022600           05  WS-COPAY-IN             PIC 9(07)V99.
022700           05  WS-TOTAL-COST-OUT       PIC 9(08)V99.
022800
022900       77  MORE-PLANDATA-SW            PIC X(01) VALUE "Y".
023000           88 NO-MORE-PLANDATA  VALUE "N".
023100           88 MORE-PLANDATA     VALUE "Y".
023200
023300       01  ORG-TABLE-AREA.
023400           05  ORG-TABLE OCCURS 200 TIMES INDEXED BY ORG-IDX.
023500               10  ORG-ID-T            PIC X(20).
023600               10  ORG-NAME-T          PIC X(20).
023700
023800       01  ORG-TABLE-NUMERIC REDEFINES ORG-TABLE-AREA.
023900           05  ORG-TABLE-BYTES OCCURS 200 TIMES
024000                                       PIC X(40).
024100
024200       01  PTYPE-TABLE-AREA.
024300           05  PTYPE-TABLE OCCURS 50 TIMES INDEXED BY PTYPE-IDX.
024400               10  PLAN-TYPE-CODE-T    PIC X(12).
024500               10  PLAN-TYPE-NAME-T    PIC X(20).
024600
024700       01  DATE-TABLE-AREA.
024800           05  DATE-TABLE OCCURS 1500 TIMES INDEXED BY DATE-IDX.
024900               10  DATE-KEY-T          PIC 9(08).
025000               10  DATE-YEAR-T         PIC 9(04).
025100               10  DATE-QUARTER-T      PIC 9(01).
025200               10  DATE-MONTH-T        PIC 9(02).
025300               10  DATE-MONTH-NAME-T   PIC X(09).
025400               10  DATE-DAY-T          PIC 9(02).
025500
025600       01  PLAN-TABLE-AREA.
025700           05  PLAN-TABLE OCCURS 5000 TIMES INDEXED BY PLAN-IDX.
025800               10  PLAN-ID-T           PIC X(12).
025900               10  PLAN-TYPE-KEY-T     PIC 9(05).
026000               10  ORG-KEY-T           PIC 9(05).
026100               10  EFFECTIVE-DATE-T    PIC 9(08).
026200               10  IS-CURRENT-T        PIC X(01).
026300               10  DEDUCTIBLE-T        PIC 9(07)V99.
026400               10  COPAY-T             PIC 9(07)V99.
026500               10  TOTAL-COST-T        PIC 9(08)V99.
026600               10  SERVICE-COUNT-T     PIC 9(02).
026700
026800       01  PLAN-TABLE-KEY-VIEW REDEFINES PLAN-TABLE-AREA.
026900           05  PLAN-TABLE-KEY OCCURS 5000 TIMES
027000                                       PIC X(61).
027100
027200       01  COUNTERS-AND-ACCUMULATORS.
027300           05  PLANS-EXTRACTED         PIC 9(07) COMP.
027400           05  PLANS-LOADED            PIC 9(07) COMP.
027500           05  PLANS-FAILED            PIC 9(07) COMP.
027600           05  ORG-COUNT               PIC 9(05) COMP.
027700           05  PTYPE-COUNT             PIC 9(05) COMP.
027800           05  DATE-COUNT              PIC 9(05) COMP.
027900           05  PLAN-COUNT              PIC 9(05) COMP.
028000           05  WS-PLANDIM-WRITTEN      PIC 9(05) COMP.
028100           05  QUALITY-BAD-KEYS        PIC 9(07) COMP.
028200           05  QUALITY-BAD-COSTS       PIC 9(07) COMP.
028300           05  QUALITY-ORPHAN-FACTS    PIC 9(07) COMP.
028400           05  CALC-CALL-RET-CODE      PIC 9(04) COMP.
028500           05  DTEVAL-RET-CODE         PIC 9(04) COMP.
028600           05  TTLCASE-RET-CODE        PIC 9(04) COMP.
028700           05  WS-WRITE-SUB            PIC 9(05) COMP.
028800
028900       01  WS-RUN-DATE                 PIC 9(08).
029000       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
029100           05  WS-RUN-YEAR             PIC 9(04).
029200           05  WS-RUN-MONTH            PIC 9(02).
029300           05  WS-RUN-DAY              PIC 9(02).
029400
029500       PROCEDURE DIVISION.
029600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029700           PERFORM 100-MAINLINE THRU 100-EXIT
029800                   UNTIL NO-MORE-PLANDATA.
029900           PERFORM 999-CLEANUP THRU 999-EXIT.
030000           MOVE ZERO TO RETURN-CODE.
030100           GOBACK.
030200
030300       000-HOUSEKEEPING.
030400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030500           DISPLAY "******** BEGIN JOB PLANLOAD ********".
030600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700
030800           READ RUNPARM INTO WS-RUN-DATE
030900               AT END
031000               MOVE "** MISSING RUNPARM CARD" TO ABEND-REASON
031100               GO TO 1000-ABEND-RTN
031200           END-READ.
031300           DISPLAY "** RUN-DATE FROM PARM CARD **" WS-RUN-YEAR "-"
031400               WS-RUN-MONTH "-" WS-RUN-DAY.
031500
031600           INITIALIZE COUNTERS-AND-ACCUMULATORS.
031700           PERFORM 900-READ-PLANDATA THRU 900-EXIT.
031800
031900           IF NO-MORE-PLANDATA
032000               MOVE "EMPTY PLAN INPUT FILE" TO ABEND-REASON
032100               GO TO 1000-ABEND-RTN.
032200       000-EXIT.
032300           EXIT.
032400
032500       100-MAINLINE.
032600           MOVE "100-MAINLINE" TO PARA-NAME.
032700           ADD +1 TO PLANS-EXTRACTED.
032800           PERFORM 200-NEW-PLAN THRU 200-EXIT.
032900           PERFORM 900-READ-PLANDATA THRU 900-EXIT.
033000       100-EXIT.
033100           EXIT.
033200
033300       200-NEW-PLAN.
033400           MOVE "200-NEW-PLAN" TO PARA-NAME.
033500
033600           MOVE CREATION-DATE TO WS-TEMP-DATE-IN.
033700           CALL "DTEVAL" USING WS-TEMP-DATE-IN, WS-DATE-OUT-REC,
033800                               DTEVAL-RET-CODE.
033900           IF DTEVAL-RET-CODE NOT = ZERO
034000               ADD +1 TO PLANS-FAILED
034100               GO TO 200-EXIT.
034200
034300           PERFORM 220-RESOLVE-ORG THRU 220-EXIT.
034400           PERFORM 230-RESOLVE-PLAN-TYPE THRU 230-EXIT.
034500           PERFORM 240-RESOLVE-DATE THRU 240-EXIT.
034600           PERFORM 250-RESOLVE-PLAN THRU 250-EXIT.
034700       200-EXIT.
034800           EXIT.
034900
035000       220-RESOLVE-ORG.
035100           MOVE "220-RESOLVE-ORG" TO PARA-NAME.
035200           MOVE ORG-ID IN PLAN-RECORD TO WS-ORG-ID-KEY.
035300           IF WS-ORG-ID-KEY = SPACES
035400               MOVE "unknown" TO WS-ORG-ID-KEY.
035500
035600           SET ORG-IDX TO 1.
035700           SEARCH ORG-TABLE
035800               AT END
035900                   ADD +1 TO ORG-COUNT
036000                   SET ORG-IDX TO ORG-COUNT
036100                   MOVE WS-ORG-ID-KEY TO ORG-ID-T(ORG-IDX)
036200                   MOVE WS-ORG-ID-KEY TO ORG-NAME-T(ORG-IDX)
036300               WHEN ORG-ID-T(ORG-IDX) = WS-ORG-ID-KEY
036400                   CONTINUE
036500           END-SEARCH.
036600       220-EXIT.
036700           EXIT.
036800
036900       230-RESOLVE-PLAN-TYPE.
037000           MOVE "230-RESOLVE-PLAN-TYPE" TO PARA-NAME.
037100           MOVE PLAN-TYPE TO WS-PLAN-TYPE-KEY.
037200           IF WS-PLAN-TYPE-KEY = SPACES
037300               MOVE "unknown" TO WS-PLAN-TYPE-KEY.
037400
037500           SET PTYPE-IDX TO 1.
037600           SEARCH PTYPE-TABLE
037700               AT END
037800                   ADD +1 TO PTYPE-COUNT
037900                   SET PTYPE-IDX TO PTYPE-COUNT
038000                   MOVE WS-PLAN-TYPE-KEY TO PLAN-TYPE-CODE-T(PTYPE-IDX)
038100                   CALL "TITLCASE" USING PLAN-TYPE-CODE-T(PTYPE-IDX),
038200                                    PLAN-TYPE-NAME-T(PTYPE-IDX),
038300                                    TTLCASE-RET-CODE
038400               WHEN PLAN-TYPE-CODE-T(PTYPE-IDX) = WS-PLAN-TYPE-KEY
038500                   CONTINUE
038600           END-SEARCH.
038700       230-EXIT.
038800           EXIT.
038900
039000       240-RESOLVE-DATE.
039100           MOVE "240-RESOLVE-DATE" TO PARA-NAME.
039200           SET DATE-IDX TO 1.
039300           SEARCH DATE-TABLE
039400               AT END
039500                   ADD +1 TO DATE-COUNT
039600                   SET DATE-IDX TO DATE-COUNT
039700                   MOVE CREATION-DATE      TO DATE-KEY-T(DATE-IDX)
039800                   MOVE WS-DATE-YEAR-OUT    TO DATE-YEAR-T(DATE-IDX)
039900                   MOVE WS-DATE-QUARTER-OUT TO DATE-QUARTER-T(DATE-IDX)
040000                   MOVE WS-DATE-MONTH-OUT   TO DATE-MONTH-T(DATE-IDX)
040100                   MOVE WS-DATE-MONTH-NAME-OUT
040200                                            TO DATE-MONTH-NAME-T(DATE-IDX)
040300                   MOVE WS-DATE-DAY-OUT     TO DATE-DAY-T(DATE-IDX)
040400               WHEN DATE-KEY-T(DATE-IDX) = CREATION-DATE
040500                   CONTINUE
040600           END-SEARCH.
040700       240-EXIT.
040800           EXIT.
040900
041000       250-RESOLVE-PLAN.
041100           MOVE "250-RESOLVE-PLAN" TO PARA-NAME.
041200           SET PLAN-IDX TO 1.
041300           SEARCH PLAN-TABLE
041400               AT END
041500                   PERFORM 400-WRITE-PLAN-FACT THRU 400-EXIT
041600               WHEN PLAN-ID-T(PLAN-IDX) = PLAN-ID IN PLAN-RECORD
041700                   CONTINUE
041800           END-SEARCH.
041900       250-EXIT.
042000           EXIT.
042100
042200       400-WRITE-PLAN-FACT.
042300           MOVE "400-WRITE-PLAN-FACT" TO PARA-NAME.
042400           ADD +1 TO PLAN-COUNT.
042500           SET PLAN-IDX TO PLAN-COUNT.
042600
042700           MOVE PLAN-ID IN PLAN-RECORD TO PLAN-ID-T(PLAN-IDX).
042800           SET PLAN-TYPE-KEY-T(PLAN-IDX) TO PTYPE-IDX.
042900           SET ORG-KEY-T(PLAN-IDX)       TO ORG-IDX.
043000           MOVE CREATION-DATE      TO EFFECTIVE-DATE-T(PLAN-IDX).
043100           MOVE "Y"                TO IS-CURRENT-T(PLAN-IDX).
043200           MOVE DEDUCTIBLE IN PLAN-RECORD TO DEDUCTIBLE-T(PLAN-IDX).
043300           MOVE COPAY IN PLAN-RECORD TO COPAY-T(PLAN-IDX).
043400           MOVE SERVICE-COUNT IN PLAN-RECORD TO SERVICE-COUNT-T(PLAN-IDX).
043500
043600           MOVE "P"                TO WS-CALC-TYPE-SW.
043700           MOVE DEDUCTIBLE IN PLAN-RECORD TO WS-DEDUCTIBLE-IN.
043800           MOVE COPAY IN PLAN-RECORD TO WS-COPAY-IN.
043900           CALL "TOTCOST" USING WS-CALC-COSTS-REC, CALC-CALL-RET-CODE.
044000           IF CALC-CALL-RET-CODE NOT = ZERO
044100               MOVE "** TOTCOST REJECTED PLAN COSTS" TO ABEND-REASON
044200               GO TO 1000-ABEND-RTN.
044300           MOVE WS-TOTAL-COST-OUT  TO TOTAL-COST-T(PLAN-IDX).
044400
044500           ADD +1 TO PLANS-LOADED.
044600       400-EXIT.
044700           EXIT.
044800
044900       700-WRITE-DIMENSIONS.
045000           MOVE "700-WRITE-DIMENSIONS" TO PARA-NAME.
045100
045200           PERFORM 710-WRITE-ORGDIM THRU 710-EXIT
045300               VARYING WS-WRITE-SUB FROM 1 BY 1
045400               UNTIL WS-WRITE-SUB > ORG-COUNT.
045500           PERFORM 720-WRITE-PTYPEDIM THRU 720-EXIT
045600               VARYING WS-WRITE-SUB FROM 1 BY 1
045700               UNTIL WS-WRITE-SUB > PTYPE-COUNT.
045800           PERFORM 730-WRITE-DATEDIM THRU 730-EXIT
045900               VARYING WS-WRITE-SUB FROM 1 BY 1
046000               UNTIL WS-WRITE-SUB > DATE-COUNT.
046100           PERFORM 740-WRITE-PLANDIM THRU 740-EXIT
046200               VARYING WS-WRITE-SUB FROM 1 BY 1
046300               UNTIL WS-WRITE-SUB > PLAN-COUNT.
046400       700-EXIT.
046500           EXIT.
046600
046700       710-WRITE-ORGDIM.
046800           MOVE WS-WRITE-SUB   TO ORG-KEY IN DIM-ORGANIZATION.
046900           MOVE ORG-ID-T(WS-WRITE-SUB)   TO ORG-ID IN DIM-ORGANIZATION.
047000           MOVE ORG-NAME-T(WS-WRITE-SUB) TO ORG-NAME.
047100           WRITE ORGDIM-REC FROM DIM-ORGANIZATION.
047200       710-EXIT.
047300           EXIT.
047400
047500       720-WRITE-PTYPEDIM.
047600           MOVE WS-WRITE-SUB TO PLAN-TYPE-KEY IN DIM-PLAN-TYPE.
047700           MOVE PLAN-TYPE-CODE-T(WS-WRITE-SUB) TO PLAN-TYPE-CODE.
047800           MOVE PLAN-TYPE-NAME-T(WS-WRITE-SUB) TO PLAN-TYPE-NAME.
047900           WRITE PTYPEDIM-REC FROM DIM-PLAN-TYPE.
048000       720-EXIT.
048100           EXIT.
048200
048300       730-WRITE-DATEDIM.
048400           MOVE DATE-KEY-T(WS-WRITE-SUB)        TO DATE-KEY.
048500           MOVE DATE-YEAR-T(WS-WRITE-SUB)        TO DATE-YEAR.
048600           MOVE DATE-QUARTER-T(WS-WRITE-SUB)     TO DATE-QUARTER.
048700           MOVE DATE-MONTH-T(WS-WRITE-SUB)       TO DATE-MONTH.
048800           MOVE DATE-MONTH-NAME-T(WS-WRITE-SUB)  TO DATE-MONTH-NAME.
048900           MOVE DATE-DAY-T(WS-WRITE-SUB)         TO DATE-DAY.
049000           WRITE DATEDIM-REC FROM DIM-DATE.
049100       730-EXIT.
049200           EXIT.
049300
049400       740-WRITE-PLANDIM.
049500           MOVE WS-WRITE-SUB                TO PLAN-KEY IN DIM-PLAN.
049600           MOVE PLAN-ID-T(WS-WRITE-SUB)      TO PLAN-ID IN DIM-PLAN.
049700           MOVE PLAN-TYPE-KEY-T(WS-WRITE-SUB) TO PLAN-TYPE-KEY
049800                                                 IN DIM-PLAN.
049900           MOVE ORG-KEY-T(WS-WRITE-SUB)       TO ORG-KEY IN DIM-PLAN.
050000           MOVE EFFECTIVE-DATE-T(WS-WRITE-SUB) TO EFFECTIVE-DATE.
050100           MOVE IS-CURRENT-T(WS-WRITE-SUB)    TO IS-CURRENT.
050200           WRITE PLANDIM-REC FROM DIM-PLAN.
050300           IF OFCODE = "00"
050400               ADD +1 TO WS-PLANDIM-WRITTEN.
050500
050600           MOVE WS-WRITE-SUB                TO PLAN-KEY
050700                                                 IN FACT-PLAN-COSTS.
050800           MOVE PLAN-TYPE-KEY-T(WS-WRITE-SUB) TO PLAN-TYPE-KEY
050900                                                 IN FACT-PLAN-COSTS.
051000           MOVE ORG-KEY-T(WS-WRITE-SUB)       TO ORG-KEY
051100                                                 IN FACT-PLAN-COSTS.
051200           MOVE EFFECTIVE-DATE-T(WS-WRITE-SUB) TO CREATION-DATE-KEY.
051300           MOVE DEDUCTIBLE-T(WS-WRITE-SUB)    TO DEDUCTIBLE IN FACT-PLAN-COSTS.
051400           MOVE COPAY-T(WS-WRITE-SUB)         TO COPAY IN FACT-PLAN-COSTS.
051500           MOVE TOTAL-COST-T(WS-WRITE-SUB)    TO TOTAL-COST-SHARES.
051600           MOVE SERVICE-COUNT-T(WS-WRITE-SUB) TO SERVICE-COUNT IN FACT-PLAN-COSTS.
051700           WRITE PLANFACT-REC FROM FACT-PLAN-COSTS.
051800       740-EXIT.
051900           EXIT.
052000
052100       800-OPEN-FILES.
052200           MOVE "800-OPEN-FILES" TO PARA-NAME.
052300           OPEN INPUT RUNPARM, PLANDATA.
052400           OPEN OUTPUT ORGDIM, PTYPEDIM, DATEDIM, PLANDIM,
052500                PLANFACT, PLANSTAT, SYSOUT.
052600       800-EXIT.
052700           EXIT.
052800
052900       850-CLOSE-FILES.
053000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
053100           CLOSE RUNPARM, PLANDATA, ORGDIM, PTYPEDIM, DATEDIM,
053200                 PLANDIM, PLANFACT, PLANSTAT, SYSOUT.
053300       850-EXIT.
053400           EXIT.
053500
053600       900-READ-PLANDATA.
053700           MOVE "900-READ-PLANDATA" TO PARA-NAME.
053800           READ PLANDATA INTO PLAN-RECORD
053900               AT END
054000               MOVE "N" TO MORE-PLANDATA-SW
054100               GO TO 900-EXIT
054200           END-READ.
054300       900-EXIT.
054400           EXIT.
054500
054600       950-QUALITY-CHECKS.
054700           MOVE "950-QUALITY-CHECKS" TO PARA-NAME.
054800           MOVE ZERO TO QUALITY-BAD-KEYS, QUALITY-BAD-COSTS,
054900                        QUALITY-ORPHAN-FACTS.
055000
055100           PERFORM 960-CHECK-ONE-PLAN THRU 960-EXIT
055200               VARYING WS-WRITE-SUB FROM 1 BY 1
055300               UNTIL WS-WRITE-SUB > PLAN-COUNT.
055400
055500           DISPLAY "** QUALITY - BLANK KEYS  **" QUALITY-BAD-KEYS.
055600           DISPLAY "** QUALITY - BAD COSTS   **" QUALITY-BAD-COSTS.
055700           DISPLAY "** QUALITY - ORPHAN FACTS**" QUALITY-ORPHAN-FACTS.
055800       950-EXIT.
055900           EXIT.
056000
056100       960-CHECK-ONE-PLAN.
056200           IF PLAN-ID-T(WS-WRITE-SUB) = SPACES
056300              OR PLAN-TYPE-KEY-T(WS-WRITE-SUB) = ZERO
056400               ADD +1 TO QUALITY-BAD-KEYS.
056500
056600           IF DEDUCTIBLE-T(WS-WRITE-SUB) > 100000
056700               ADD +1 TO QUALITY-BAD-COSTS.
056800
056900****** THIS PARAGRAPH RUNS FOR WS-WRITE-SUB 1 THRU PLAN-COUNT, SO
057000****** TESTING WS-WRITE-SUB AGAINST PLAN-COUNT IN HERE CAN NEVER
057100****** GO TRUE -- THE PERFORM'S OWN UNTIL ALREADY GUARANTEES IT.
057200****** THE REAL QUESTION IS WHETHER THIS FACT ROW'S PLAN-KEY HAS
057300****** A DIM-PLAN ROW ACTUALLY SITTING ON THE PLANDIM FILE -- SO
057400****** WE CHECK AGAINST WS-PLANDIM-WRITTEN, THE COUNT OF PLANDIM
057500****** WRITES 740-WRITE-PLANDIM CONFIRMED GOOD VIA OFCODE, NOT
057600****** AGAINST PLAN-COUNT ITSELF.  A PLANDIM WRITE FAILURE PARTWAY
057700****** THROUGH THE RUN LEAVES WS-PLANDIM-WRITTEN SHORT OF
057800****** PLAN-COUNT, AND EVERY FACT KEYED PAST THAT POINT IS A
057900****** GENUINE ORPHAN -- ITS DIMENSION ROW NEVER MADE IT TO DISK.
058000           IF WS-WRITE-SUB > WS-PLANDIM-WRITTEN
058100               ADD +1 TO QUALITY-ORPHAN-FACTS.
058200       960-EXIT.
058300           EXIT.
058400
058500       980-WRITE-RUN-STATS.
058600           MOVE "980-WRITE-RUN-STATS" TO PARA-NAME.
058700           MOVE PLANS-EXTRACTED               TO RS-PLANS-EXTRACTED.
058800           MOVE PLANS-LOADED                  TO RS-PLANS-LOADED.
058900           MOVE PLANS-FAILED                  TO RS-PLANS-FAILED.
059000           WRITE PLANSTAT-REC FROM PLAN-RUN-STATS.
059100       980-EXIT.
059200           EXIT.
059300
059400       999-CLEANUP.
059500           MOVE "999-CLEANUP" TO PARA-NAME.
059600           PERFORM 700-WRITE-DIMENSIONS THRU 700-EXIT.
059700           PERFORM 950-QUALITY-CHECKS THRU 950-EXIT.
059800           PERFORM 980-WRITE-RUN-STATS THRU 980-EXIT.
059900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060000
060100           DISPLAY "** PLANS EXTRACTED **" PLANS-EXTRACTED.
060200           DISPLAY "** PLANS LOADED    **" PLANS-LOADED.
060300           DISPLAY "** PLANS FAILED    **" PLANS-FAILED.
060400
060500           DISPLAY "******** NORMAL END OF JOB PLANLOAD ********".
060600       999-EXIT.
060700           EXIT.
060800
060900       1000-ABEND-RTN.
061000           WRITE SYSOUT-REC FROM ABEND-REC.
061100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200           DISPLAY "*** ABNORMAL END OF JOB-PLANLOAD ***" UPON CONSOLE.
061300           DIVIDE ZERO-VAL INTO ONE-VAL.
