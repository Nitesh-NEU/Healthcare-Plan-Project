000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  SVCPATN.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/30/96.
000700       DATE-COMPILED. 01/30/96.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  STEP 4 OF THE NIGHTLY RUN.  LOADS DIM-SERVICE AS A              *
001200*  DIRECT-SUBSCRIPT NAME TABLE KEYED BY SERVICE-KEY, THEN READS    *
001300*  FACT-SERVICE-COSTS ACCUMULATING FREQUENCY/COPAY/DEDUCTIBLE      *
001400*  TOTALS PER SERVICE.  WHEN THE FACT FILE IS EXHAUSTED, BUILDS    *
001500*  A SMALL OUTPUT TABLE OF THE SERVICES THAT ACTUALLY OCCURRED,    *
001600*  SORTS IT DESCENDING BY FREQUENCY, AND WRITES IT OUT.            *
001700*  ANALYRPT PRINTS ONLY THE FIRST 10 ROWS OF THE OUTPUT FILE.      *
001800*                                                                  *
001900*  CHANGE LOG                                                     *
002000*  ----------                                                     *
002100*  01/30/96  JS   ORIGINAL - SERVICE FREQUENCY COUNTS OFF          *
002200*                 FACT-SERVICE-COSTS.                              *
002300*  08/14/97  AK   ADDED AVG-COPAY/AVG-DEDUCTIBLE PER SERVICE --    *
002400*                 ORIGINAL VERSION ONLY COUNTED FREQUENCY.         *
002500*  11/14/99  RDN  Y2K -- NO DATE FIELDS IN THIS STEP, NO CHANGE.   *
002600*  06/20/02  TGD  SORT NOW DESCENDING BY FREQUENCY BEFORE WRITE -- *
002700*                 WAS ARRIVAL (SERVICE-KEY) ORDER, ANALYRPT HAD TO*
002800*                 DO ITS OWN SORT TO PRINT THE TOP 10.             *
002900*  07/18/14  RDN  WS-SORT-SWAP-AREA AND WS-SORT-FLAG WERE SITTING *
003000*                 AS 01-LEVELS WITH NOTHING UNDER THEM -- PUT     *
003100*                 BACK TO 77-LEVEL SCALARS, THE SHOP STANDARD FOR *
003200*                 A BARE SWITCH OR WORK FIELD.  REQ WH-0312.      *
003300******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT SYSOUT
004500           ASSIGN TO UT-S-SYSOUT
004600             ORGANIZATION IS SEQUENTIAL.
004700
004800           SELECT SVCDIM
004900           ASSIGN TO UT-S-SVCDIM
005000             ACCESS MODE IS SEQUENTIAL
005100             FILE STATUS IS DFCODE.
005200
005300           SELECT SVCFACTF
005400           ASSIGN TO UT-S-SVCFACTF
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS IFCODE.
005700
005800           SELECT SVCPATF
005900           ASSIGN TO UT-S-SVCPATF
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS OFCODE.
006200
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  SYSOUT
006600           RECORDING MODE IS F
006700           LABEL RECORDS ARE STANDARD
006800           RECORD CONTAINS 100 CHARACTERS
006900           BLOCK CONTAINS 0 RECORDS
007000           DATA RECORD IS SYSOUT-REC.
007100       01  SYSOUT-REC  PIC X(100).
007200
007300       FD  SVCDIM
007400           RECORDING MODE IS F
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 60 CHARACTERS
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS SVCDIM-REC.
007900       01  SVCDIM-REC  PIC X(60).
008000
008100       FD  SVCFACTF
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 53 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS SVCFACTF-REC.
008700       01  SVCFACTF-REC  PIC X(53).
008800
008900****** SERVICE-PATTERN WORK FILE -- ONE ROW PER SERVICE THAT
009000****** OCCURRED, SORTED DESCENDING BY FREQUENCY.  ANALYRPT
009100****** PRINTS ONLY THE FIRST 10 ROWS OF THIS FILE.
009200       FD  SVCPATF
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 55 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SVCPATF-REC.
009800       01  SVCPATF-REC  PIC X(55).
009900
010000       WORKING-STORAGE SECTION.
010100
010200       01  FILE-STATUS-CODES.
010300           05  IFCODE                  PIC X(2).
010400               88 CODE-READ       VALUE SPACES.
010500               88 NO-MORE-FACTS  VALUE "10".
010600           05  DFCODE                  PIC X(2).
010700               88 SVCDIM-READ     VALUE SPACES.
010800               88 NO-MORE-SVCDIM VALUE "10".
010900           05  OFCODE                  PIC X(2).
011000               88 CODE-WRITE      VALUE SPACES.
011100
011200       COPY WHRECS.
011300       COPY ABENDREC.
011400
011500****** OUTPUT AREA FOR THE SERVICE-PATTERN WORK FILE --
011600****** MATCHES THE 55-BYTE SVCPATF FD RECORD.
011700       01  SVP-WORK-AREA.
011800           05  SVP-SERVICE-NAME         PIC X(30).
011900           05  SVP-FREQUENCY            PIC 9(05).
012000           05  SVP-AVG-COPAY            PIC 9(07)V99.
012100           05  SVP-AVG-DEDUCTIBLE       PIC 9(07)V99.
012200           05  FILLER                   PIC X(02).
012300
012400****** DIRECT-SUBSCRIPT NAME TABLE -- SERVICE-KEY IS A DENSE
012500****** SURROGATE, SO THE KEY *IS* THE SUBSCRIPT.  NO SEARCH
012600****** NEEDED THE WAY PLANLOAD/SVCFACT SEARCH THEIRS.
012700       01  SVC-NAME-TABLE-AREA.
012800           05  SVC-NAME-TABLE OCCURS 500 TIMES INDEXED BY SVCNM-IDX
012900                                       PIC X(30).
013000
013100****** DIAGNOSTIC VIEW -- NEVER DISPLAYED, KEPT AS A
013200****** DUMP-READING AID THE WAY PLANLOAD CARRIES ITS OWN.
013300       01  SVC-NAME-TABLE-NUMERIC REDEFINES SVC-NAME-TABLE-AREA.
013400           05  SVC-NAME-TABLE-N OCCURS 500 TIMES PIC X(30).
013500
013600       01  SVC-STATS-AREA.
013700           05  SVC-STATS OCCURS 500 TIMES INDEXED BY SVCSTAT-IDX.
013800               10  SVS-COUNT            PIC 9(05) COMP.
013900               10  SVS-SUM-COPAY         PIC S9(09)V99 COMP-3.
014000               10  SVS-SUM-DED           PIC S9(09)V99 COMP-3.
014100               10  SVS-AVG-COPAY         PIC 9(07)V99.
014200               10  SVS-AVG-DED           PIC 9(07)V99.
014300
014400****** OUTPUT WORK TABLE -- ONE ROW PER SERVICE THAT OCCURRED,
014500****** BUILT AT 600, THEN BUBBLE-SORTED DESCENDING BY
014600****** FREQUENCY BEFORE BEING WRITTEN OUT.
014700       01  OUTPUT-TABLE-AREA.
014800           05  OUTPUT-TABLE OCCURS 500 TIMES INDEXED BY OUT-IDX.
014900               10  OUT-SERVICE-NAME     PIC X(30).
015000               10  OUT-FREQUENCY        PIC 9(05).
015100               10  OUT-AVG-COPAY        PIC 9(07)V99.
015200               10  OUT-AVG-DEDUCTIBLE   PIC 9(07)V99.
015300
015400       01  OUTPUT-TABLE-BYTES-VIEW REDEFINES OUTPUT-TABLE-AREA.
015500           05  OUTPUT-TABLE-BYTES OCCURS 500 TIMES PIC X(53).
015600
015700       77  WS-SORT-SWAP-AREA            PIC X(53).
015800       77  WS-SORT-FLAG                 PIC X(01) VALUE "Y".
015900           88  SORT-PASS-CLEAN    VALUE "N".
016000           88  SORT-PASS-DIRTY    VALUE "Y".
016100
016200       01  COUNTERS-AND-ACCUMULATORS.
016300           05  SVC-COUNT-MAX            PIC 9(05) COMP.
016400           05  FACT-COUNT               PIC 9(05) COMP.
016500           05  OUT-COUNT                PIC 9(05) COMP.
016600           05  WS-SORT-SUB              PIC 9(05) COMP.
016700
016800       01  WS-RETURN-FIELDS.
016900           05  WS-RETURN-CD-NUM         PIC S9(04) COMP.
017000           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
017100                                        PIC S9(04).
017200
017300       PROCEDURE DIVISION.
017400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017500           PERFORM 600-COMPUTE-SVC-STATS THRU 600-EXIT
017600                   VARYING SVCSTAT-IDX FROM 1 BY 1
017700                   UNTIL SVCSTAT-IDX > SVC-COUNT-MAX.
017800           PERFORM 650-SORT-OUTPUT THRU 650-EXIT.
017900           PERFORM 700-WRITE-OUTPUT THRU 700-EXIT
018000                   VARYING OUT-IDX FROM 1 BY 1
018100                   UNTIL OUT-IDX > OUT-COUNT.
018200           PERFORM 999-CLEANUP THRU 999-EXIT.
018300           MOVE ZERO TO RETURN-CODE.
018400           GOBACK.
018500
018600       000-HOUSEKEEPING.
018700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018800           DISPLAY "******** BEGIN JOB SVCPATN ********".
018900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
019000           INITIALIZE COUNTERS-AND-ACCUMULATORS.
019100
019200           PERFORM 910-READ-SVCDIM THRU 910-EXIT.
019300           PERFORM 050-LOAD-SVCNAME-TABLE THRU 050-EXIT
019400               UNTIL NO-MORE-SVCDIM.
019500
019600           PERFORM 900-READ-SVCFACTF THRU 900-EXIT.
019700           PERFORM 100-MAINLINE THRU 100-EXIT
019800               UNTIL NO-MORE-FACTS.
019900       000-EXIT.
020000           EXIT.
020100
020200       050-LOAD-SVCNAME-TABLE.
020300           MOVE "050-LOAD-SVCNAME-TABLE" TO PARA-NAME.
020400           ADD +1 TO SVC-COUNT-MAX.
020500           SET SVCNM-IDX TO SERVICE-KEY IN DIM-SERVICE.
020600           MOVE SERVICE-NAME IN DIM-SERVICE
020700                                       TO SVC-NAME-TABLE(SVCNM-IDX).
020800           PERFORM 910-READ-SVCDIM THRU 910-EXIT.
020900       050-EXIT.
021000           EXIT.
021100
021200       100-MAINLINE.
021300           MOVE "100-MAINLINE" TO PARA-NAME.
021400           ADD +1 TO FACT-COUNT.
021500           SET SVCSTAT-IDX TO SERVICE-KEY IN FACT-SERVICE-COSTS.
021600           PERFORM 200-ACCUM-SVC-STATS THRU 200-EXIT.
021700           PERFORM 900-READ-SVCFACTF THRU 900-EXIT.
021800       100-EXIT.
021900           EXIT.
022000
022100       200-ACCUM-SVC-STATS.
022200           MOVE "200-ACCUM-SVC-STATS" TO PARA-NAME.
022300           ADD +1 TO SVS-COUNT(SVCSTAT-IDX).
022400           ADD SVC-COPAY IN FACT-SERVICE-COSTS
022500                                   TO SVS-SUM-COPAY(SVCSTAT-IDX).
022600           ADD SVC-DEDUCTIBLE IN FACT-SERVICE-COSTS
022700                                   TO SVS-SUM-DED(SVCSTAT-IDX).
022800       200-EXIT.
022900           EXIT.
023000
023100       600-COMPUTE-SVC-STATS.
023200           MOVE "600-COMPUTE-SVC-STATS" TO PARA-NAME.
023300           IF SVS-COUNT(SVCSTAT-IDX) = ZERO
023400               GO TO 600-EXIT.
023500
023600           COMPUTE SVS-AVG-COPAY(SVCSTAT-IDX) ROUNDED =
023700               SVS-SUM-COPAY(SVCSTAT-IDX) / SVS-COUNT(SVCSTAT-IDX).
023800           COMPUTE SVS-AVG-DED(SVCSTAT-IDX) ROUNDED =
023900               SVS-SUM-DED(SVCSTAT-IDX) / SVS-COUNT(SVCSTAT-IDX).
024000
024100           PERFORM 620-ADD-OUTPUT-ROW THRU 620-EXIT.
024200       600-EXIT.
024300           EXIT.
024400
024500       620-ADD-OUTPUT-ROW.
024600           MOVE "620-ADD-OUTPUT-ROW" TO PARA-NAME.
024700           ADD +1 TO OUT-COUNT.
024800           SET OUT-IDX TO OUT-COUNT.
024900           MOVE SVC-NAME-TABLE(SVCSTAT-IDX)
025000                                       TO OUT-SERVICE-NAME(OUT-IDX).
025100           MOVE SVS-COUNT(SVCSTAT-IDX)    TO OUT-FREQUENCY(OUT-IDX).
025200           MOVE SVS-AVG-COPAY(SVCSTAT-IDX)
025300                                       TO OUT-AVG-COPAY(OUT-IDX).
025400           MOVE SVS-AVG-DED(SVCSTAT-IDX)
025500                                   TO OUT-AVG-DEDUCTIBLE(OUT-IDX).
025600       620-EXIT.
025700           EXIT.
025800
025900****** BUBBLE SORT -- THE TABLE NEVER HOLDS MORE THAN A FEW
026000****** HUNDRED DISTINCT SERVICES, SO THE SIMPLE SORT IS FINE.
026100       650-SORT-OUTPUT.
026200           MOVE "650-SORT-OUTPUT" TO PARA-NAME.
026300           IF OUT-COUNT < 2
026400               GO TO 650-EXIT.
026500
026600           MOVE "Y" TO WS-SORT-FLAG.
026700           PERFORM 655-SORT-ONE-PASS THRU 655-EXIT
026800               UNTIL SORT-PASS-CLEAN.
026900       650-EXIT.
027000           EXIT.
027100
027200       655-SORT-ONE-PASS.
027300           MOVE "N" TO WS-SORT-FLAG.
027400           PERFORM 660-SORT-ONE-COMPARE THRU 660-EXIT
027500               VARYING WS-SORT-SUB FROM 1 BY 1
027600               UNTIL WS-SORT-SUB > OUT-COUNT - 1.
027700       655-EXIT.
027800           EXIT.
027900
028000       660-SORT-ONE-COMPARE.
028100           IF OUT-FREQUENCY(WS-SORT-SUB) <
028200                                   OUT-FREQUENCY(WS-SORT-SUB + 1)
028300               MOVE OUTPUT-TABLE-BYTES(WS-SORT-SUB)
028400                                       TO WS-SORT-SWAP-AREA
028500               MOVE OUTPUT-TABLE-BYTES(WS-SORT-SUB + 1)
028600                                   TO OUTPUT-TABLE-BYTES(WS-SORT-SUB)
028700               MOVE WS-SORT-SWAP-AREA
028800                               TO OUTPUT-TABLE-BYTES(WS-SORT-SUB + 1)
028900               MOVE "Y" TO WS-SORT-FLAG
029000           END-IF.
029100       660-EXIT.
029200           EXIT.
029300
029400       700-WRITE-OUTPUT.
029500           MOVE "700-WRITE-OUTPUT" TO PARA-NAME.
029600           MOVE OUT-SERVICE-NAME(OUT-IDX)   TO SVP-SERVICE-NAME.
029700           MOVE OUT-FREQUENCY(OUT-IDX)      TO SVP-FREQUENCY.
029800           MOVE OUT-AVG-COPAY(OUT-IDX)      TO SVP-AVG-COPAY.
029900           MOVE OUT-AVG-DEDUCTIBLE(OUT-IDX) TO SVP-AVG-DEDUCTIBLE.
030000           WRITE SVCPATF-REC FROM SVP-WORK-AREA.
030100       700-EXIT.
030200           EXIT.
030300
030400       800-OPEN-FILES.
030500           MOVE "800-OPEN-FILES" TO PARA-NAME.
030600           OPEN INPUT SVCDIM, SVCFACTF.
030700           OPEN OUTPUT SVCPATF, SYSOUT.
030800       800-EXIT.
030900           EXIT.
031000
031100       850-CLOSE-FILES.
031200           MOVE "850-CLOSE-FILES" TO PARA-NAME.
031300           CLOSE SVCDIM, SVCFACTF, SVCPATF, SYSOUT.
031400       850-EXIT.
031500           EXIT.
031600
031700       900-READ-SVCFACTF.
031800           MOVE "900-READ-SVCFACTF" TO PARA-NAME.
031900           READ SVCFACTF INTO FACT-SERVICE-COSTS
032000               AT END
032100               MOVE "10" TO IFCODE
032200               GO TO 900-EXIT
032300           END-READ.
032400       900-EXIT.
032500           EXIT.
032600
032700       910-READ-SVCDIM.
032800           MOVE "910-READ-SVCDIM" TO PARA-NAME.
032900           READ SVCDIM INTO DIM-SERVICE
033000               AT END
033100               MOVE "10" TO DFCODE
033200               GO TO 910-EXIT
033300           END-READ.
033400       910-EXIT.
033500           EXIT.
033600
033700       999-CLEANUP.
033800           MOVE "999-CLEANUP" TO PARA-NAME.
033900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034000           DISPLAY "** DISTINCT SERVICES **" SVC-COUNT-MAX.
034100           DISPLAY "** FACTS PROCESSED   **" FACT-COUNT.
034200           DISPLAY "** OUTPUT ROWS WRITTEN **" OUT-COUNT.
034300           DISPLAY "******** NORMAL END OF JOB SVCPATN ********".
034400       999-EXIT.
034500           EXIT.
034600
034700       1000-ABEND-RTN.
034800           WRITE SYSOUT-REC FROM ABEND-REC.
034900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035000           DISPLAY "*** ABNORMAL END OF JOB-SVCPATN ***" UPON CONSOLE.
035100           DIVIDE ZERO-VAL INTO ONE-VAL.
