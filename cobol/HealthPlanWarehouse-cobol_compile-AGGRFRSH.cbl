000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  AGGRFRSH.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/08.
000700       DATE-COMPILED. 01/01/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  STEP 5 OF THE NIGHTLY RUN -- FULL REBUILD EVERY TIME, SINCE     *
001200*  FACT-PLAN-COSTS ITSELF IS REBUILT WHOLESALE EACH NIGHT BY       *
001300*  PLANLOAD/SVCFACT, SO CHASING INDIVIDUAL DELTAS HERE WOULD BUY   *
001400*  NOTHING.  ONE PASS OVER FACT-PLAN-COSTS FEEDS TWO               *
001500*  INSERT-IF-ABSENT TABLES AT ONCE --                              *
001600*  ONE GROUPED BY (YEAR, MONTH, PLAN TYPE) FOR THE MONTHLY-        *
001700*  METRICS WORK FILE, ONE GROUPED BY (CREATION-DATE-KEY, PLAN      *
001800*  TYPE) FOR THE DAILY-AGGREGATE WORK FILE.  BOTH OUTPUT FILES     *
001900*  ARE REPLACED WHOLESALE ON EVERY RUN -- THERE IS NO DELTA        *
002000*  UPDATE OF A PRIOR RUN'S ROWS.                                   *
002100*                                                                  *
002200*  CHANGE LOG                                                     *
002300*  ----------                                                     *
002400*  01/01/08  JS   ORIGINAL -- MONTHLY METRICS ONLY.                *
002500*  04/18/09  AK   ADDED THE DAILY-AGGREGATE GROUPING IN THE SAME   *
002600*                 PASS -- NO REASON TO READ FACT-PLAN-COSTS TWICE. *
002700*  11/02/11  RDN  MONTHLY OUTPUT NOW SORTED ASCENDING BY YEAR/     *
002800*                 MONTH/PLAN TYPE BEFORE WRITE -- ANALYRPT USED TO *
002900*                 DO ITS OWN SORT TO GET THE REQUIRED ORDER.       *
003000*  09/05/05  MLH  RAISED TABLE OCCURS LIMITS AFTER THE WEST        *
003100*                 REGION RUN OVERFLOWED THE ORIGINAL SIZING.       *
003200*  07/18/14  RDN  WS-MONTHLY-SWAP-AREA AND WS-SORT-FLAG WERE       *
003300*                 SITTING AS 01-LEVELS WITH NOTHING UNDER THEM --  *
003400*                 PUT BACK TO 77-LEVEL SCALARS, THE SHOP STANDARD  *
003500*                 FOR A BARE SWITCH OR WORK FIELD.  REQ WH-0312.   *
003600******************************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT SYSOUT
004800           ASSIGN TO UT-S-SYSOUT
004900             ORGANIZATION IS SEQUENTIAL.
005000
005100           SELECT PTYPEDIM
005200           ASSIGN TO UT-S-PTYPEDIM
005300             ACCESS MODE IS SEQUENTIAL
005400             FILE STATUS IS DFCODE.
005500
005600           SELECT PLANFACT
005700           ASSIGN TO UT-S-PLANFACT
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS IFCODE.
006000
006100           SELECT MTHSTAT
006200           ASSIGN TO UT-S-MTHSTAT
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS OFCODE.
006500
006600           SELECT AGGFRSH
006700           ASSIGN TO UT-S-AGGFRSH
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300       FD  SYSOUT
007400           RECORDING MODE IS F
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 100 CHARACTERS
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS SYSOUT-REC.
007900       01  SYSOUT-REC  PIC X(100).
008000
008100       FD  PTYPEDIM
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 38 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS PTYPEDIM-REC.
008700       01  PTYPEDIM-REC  PIC X(38).
008800
008900       FD  PLANFACT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 55 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS PLANFACT-REC.
009500       01  PLANFACT-REC  PIC X(55).
009600
009700****** MONTHLY-METRICS WORK FILE -- ONE ROW PER (YEAR, MONTH,
009800****** PLAN TYPE) GROUP, WRITTEN IN ASCENDING ORDER.
009900       FD  MTHSTAT
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 55 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS MTHSTAT-REC.
010500       01  MTHSTAT-REC  PIC X(55).
010600
010700****** DAILY-AGGREGATE REFRESH FILE -- ONE ROW PER
010800****** (CREATION-DATE-KEY, PLAN TYPE) GROUP.  REBUILT
010900****** WHOLESALE ON EVERY RUN, NO ORDER REQUIRED.
011000       FD  AGGFRSH
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           RECORD CONTAINS 64 CHARACTERS
011400           BLOCK CONTAINS 0 RECORDS
011500           DATA RECORD IS AGGFRSH-REC.
011600       01  AGGFRSH-REC  PIC X(64).
011700
011800       WORKING-STORAGE SECTION.
011900
012000       01  FILE-STATUS-CODES.
012100           05  IFCODE                  PIC X(2).
012200               88 CODE-READ       VALUE SPACES.
012300               88 NO-MORE-FACTS  VALUE "10".
012400           05  DFCODE                  PIC X(2).
012500               88 PTYPEDIM-READ   VALUE SPACES.
012600               88 NO-MORE-PTYPE  VALUE "10".
012700           05  OFCODE                  PIC X(2).
012800               88 CODE-WRITE      VALUE SPACES.
012900
013000       COPY WHRECS.
013100       COPY ABENDREC.
013200
013300****** MONTHLY OUTPUT AREA -- MATCHES THE 55-BYTE MTHSTAT
013400****** FD RECORD.
013500       01  MTH-WORK-AREA.
013600           05  MTH-YEAR                 PIC 9(04).
013700           05  MTH-MONTH                PIC 9(02).
013800           05  MTH-PLAN-TYPE-NAME       PIC X(20).
013900           05  MTH-PLAN-COUNT           PIC 9(05).
014000           05  MTH-AVG-TOTAL-COST       PIC 9(08)V99.
014100           05  MTH-TOTAL-REVENUE        PIC 9(10)V99.
014200           05  FILLER                   PIC X(02).
014300
014400****** DAILY OUTPUT AREA -- MATCHES THE 64-BYTE AGGFRSH
014500****** FD RECORD.
014600       01  DLY-WORK-AREA.
014700           05  DLY-DATE-KEY             PIC 9(08).
014800           05  DLY-PLAN-TYPE-NAME       PIC X(20).
014900           05  DLY-PLAN-COUNT           PIC 9(05).
015000           05  DLY-AVG-DEDUCTIBLE       PIC 9(07)V99.
015100           05  DLY-AVG-COPAY            PIC 9(07)V99.
015200           05  DLY-TOTAL-COST-SHARES    PIC 9(09)V99.
015300           05  FILLER                   PIC X(02).
015400
015500****** DIRECT-SUBSCRIPT PLAN-TYPE NAME TABLE -- PLAN-TYPE-KEY
015600****** IS A DENSE SURROGATE, SO THE KEY *IS* THE SUBSCRIPT,
015700****** THE SAME IDIOM TRNDCALC AND SVCPATN USE.
015800       01  PTYPE-NAME-TABLE-AREA.
015900           05  PTYPE-NAME-TABLE OCCURS 50 TIMES
016000                                   INDEXED BY PTYPE-IDX PIC X(20).
016100
016200****** DIAGNOSTIC VIEW -- NEVER DISPLAYED, KEPT AS A
016300****** DUMP-READING AID THE WAY PLANLOAD CARRIES ITS OWN.
016400       01  PTYPE-NAME-TABLE-NUMERIC REDEFINES PTYPE-NAME-TABLE-AREA.
016500           05  PTYPE-NAME-TABLE-N OCCURS 50 TIMES PIC X(20).
016600
016700****** MONTHLY-METRICS ACCUMULATOR -- INSERT-IF-ABSENT BY
016800****** (YEAR, MONTH, PLAN-TYPE-KEY), LOCATED BY SEARCH THE
016900****** WAY PLANLOAD/SVCFACT SEARCH THEIR DIMENSION TABLES.
017000       01  MONTHLY-STATS-AREA.
017100           05  MONTHLY-STATS OCCURS 2000 TIMES
017200                               INDEXED BY MSTAT-IDX.
017300               10  MS-YEAR              PIC 9(04).
017400               10  MS-MONTH             PIC 9(02).
017500               10  MS-PLAN-TYPE-KEY     PIC 9(05).
017600               10  MS-PLAN-TYPE-NAME    PIC X(20).
017700               10  MS-SORT-VAL          PIC 9(11).
017800               10  MS-COUNT             PIC 9(05).
017900               10  MS-SUM-TOTAL-COST    PIC 9(12)V99.
018000               10  MS-AVG-TOTAL-COST    PIC 9(08)V99.
018100               10  MS-TOTAL-REVENUE     PIC 9(10)V99.
018200
018300****** BYTE VIEW OF THE MONTHLY TABLE USED ONLY BY THE
018400****** ASCENDING BUBBLE SORT BELOW -- SWAPS WHOLE ROWS.
018500       01  MONTHLY-STATS-BYTES-VIEW REDEFINES MONTHLY-STATS-AREA.
018600           05  MONTHLY-STATS-BYTES OCCURS 2000 TIMES PIC X(83).
018700
018800       77  WS-MONTHLY-SWAP-AREA        PIC X(83).
018900
019000****** DAILY-AGGREGATE ACCUMULATOR -- INSERT-IF-ABSENT BY
019100****** (CREATION-DATE-KEY, PLAN-TYPE-KEY).  NO OUTPUT ORDER
019200****** IS REQUIRED SO THIS TABLE IS NEVER SORTED.
019300       01  DAILY-STATS-AREA.
019400           05  DAILY-STATS OCCURS 5000 TIMES
019500                               INDEXED BY DSTAT-IDX.
019600               10  DS-DATE-KEY          PIC 9(08) COMP.
019700               10  DS-PLAN-TYPE-KEY     PIC 9(05) COMP.
019800               10  DS-PLAN-TYPE-NAME    PIC X(20).
019900               10  DS-COUNT             PIC 9(05) COMP.
020000               10  DS-SUM-DED           PIC S9(09)V99 COMP-3.
020100               10  DS-SUM-COPAY         PIC S9(09)V99 COMP-3.
020200               10  DS-SUM-TOTAL-COST    PIC S9(10)V99 COMP-3.
020300               10  DS-AVG-DED           PIC 9(07)V99.
020400               10  DS-AVG-COPAY         PIC 9(07)V99.
020500
020600       77  WS-SORT-FLAG                 PIC X(01) VALUE "Y".
020700           88  SORT-PASS-CLEAN    VALUE "N".
020800           88  SORT-PASS-DIRTY    VALUE "Y".
020900
021000       01  WS-DATE-WORK-FIELDS.
021100           05  WS-CALC-YEAR             PIC 9(04).
021200           05  WS-CALC-MONTH            PIC 9(02).
021300
021400       01  COUNTERS-AND-ACCUMULATORS.
021500           05  PTYPE-COUNT              PIC 9(05) COMP.
021600           05  FACT-COUNT               PIC 9(05) COMP.
021700           05  MONTHLY-GROUP-COUNT      PIC 9(05) COMP.
021800           05  DAILY-GROUP-COUNT        PIC 9(05) COMP.
021900           05  WS-SORT-SUB              PIC 9(05) COMP.
022000
022100       01  WS-RETURN-FIELDS.
022200           05  WS-RETURN-CD-NUM         PIC S9(04) COMP.
022300           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
022400                                        PIC S9(04).
022500
022600       PROCEDURE DIVISION.
022700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800           PERFORM 600-COMPUTE-MONTHLY-AVGS THRU 600-EXIT
022900                   VARYING MSTAT-IDX FROM 1 BY 1
023000                   UNTIL MSTAT-IDX > MONTHLY-GROUP-COUNT.
023100           PERFORM 650-SORT-MONTHLY THRU 650-EXIT.
023200           PERFORM 700-WRITE-MONTHLY THRU 700-EXIT
023300                   VARYING MSTAT-IDX FROM 1 BY 1
023400                   UNTIL MSTAT-IDX > MONTHLY-GROUP-COUNT.
023500           PERFORM 800-COMPUTE-DAILY-AVGS THRU 800-EXIT
023600                   VARYING DSTAT-IDX FROM 1 BY 1
023700                   UNTIL DSTAT-IDX > DAILY-GROUP-COUNT.
023800           PERFORM 850-WRITE-DAILY THRU 850-EXIT
023900                   VARYING DSTAT-IDX FROM 1 BY 1
024000                   UNTIL DSTAT-IDX > DAILY-GROUP-COUNT.
024100           PERFORM 999-CLEANUP THRU 999-EXIT.
024200           MOVE ZERO TO RETURN-CODE.
024300           GOBACK.
024400
024500       000-HOUSEKEEPING.
024600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700           DISPLAY "******** BEGIN JOB AGGRFRSH ********".
024800           PERFORM 900-OPEN-FILES THRU 900-EXIT.
024900           INITIALIZE COUNTERS-AND-ACCUMULATORS.
025000
025100           PERFORM 920-READ-PTYPEDIM THRU 920-EXIT.
025200           PERFORM 050-LOAD-PTYPE-TABLE THRU 050-EXIT
025300               UNTIL NO-MORE-PTYPE.
025400
025500           PERFORM 910-READ-PLANFACT THRU 910-EXIT.
025600           PERFORM 100-MAINLINE THRU 100-EXIT
025700               UNTIL NO-MORE-FACTS.
025800       000-EXIT.
025900           EXIT.
026000
026100       050-LOAD-PTYPE-TABLE.
026200           MOVE "050-LOAD-PTYPE-TABLE" TO PARA-NAME.
026300           ADD +1 TO PTYPE-COUNT.
026400           SET PTYPE-IDX TO PLAN-TYPE-KEY IN DIM-PLAN-TYPE.
026500           MOVE PLAN-TYPE-NAME IN DIM-PLAN-TYPE
026600                                   TO PTYPE-NAME-TABLE(PTYPE-IDX).
026700           PERFORM 920-READ-PTYPEDIM THRU 920-EXIT.
026800       050-EXIT.
026900           EXIT.
027000
027100       100-MAINLINE.
027200           MOVE "100-MAINLINE" TO PARA-NAME.
027300           ADD +1 TO FACT-COUNT.
027400           PERFORM 150-DERIVE-YEAR-MONTH THRU 150-EXIT.
027500           PERFORM 200-ACCUM-MONTHLY THRU 200-EXIT.
027600           PERFORM 300-ACCUM-DAILY THRU 300-EXIT.
027700           PERFORM 910-READ-PLANFACT THRU 910-EXIT.
027800       100-EXIT.
027900           EXIT.
028000
028100****** CREATION-DATE-KEY IS YYYYMMDD -- SAME ENCODING U1 USED
028200****** TO BUILD THE KEY, SO THE YEAR/MONTH SPLIT UNDOES IT.
028300       150-DERIVE-YEAR-MONTH.
028400           MOVE "150-DERIVE-YEAR-MONTH" TO PARA-NAME.
028500           COMPUTE WS-CALC-YEAR =
028600               CREATION-DATE-KEY IN FACT-PLAN-COSTS / 10000.
028700           COMPUTE WS-CALC-MONTH =
028800               (CREATION-DATE-KEY IN FACT-PLAN-COSTS / 100)
028900                   - (WS-CALC-YEAR * 100).
029000       150-EXIT.
029100           EXIT.
029200
029300       200-ACCUM-MONTHLY.
029400           MOVE "200-ACCUM-MONTHLY" TO PARA-NAME.
029500           SET MSTAT-IDX TO 1.
029600           SEARCH MONTHLY-STATS
029700               AT END
029800               PERFORM 220-INSERT-MONTHLY-ROW THRU 220-EXIT
029900               WHEN MS-YEAR(MSTAT-IDX) = WS-CALC-YEAR
030000                AND MS-MONTH(MSTAT-IDX) = WS-CALC-MONTH
030100                AND MS-PLAN-TYPE-KEY(MSTAT-IDX) =
030200                       PLAN-TYPE-KEY IN FACT-PLAN-COSTS
030300               CONTINUE
030400           END-SEARCH.
030500
030600           ADD +1 TO MS-COUNT(MSTAT-IDX).
030700           ADD TOTAL-COST-SHARES IN FACT-PLAN-COSTS
030800                                   TO MS-SUM-TOTAL-COST(MSTAT-IDX).
030900       200-EXIT.
031000           EXIT.
031100
031200       220-INSERT-MONTHLY-ROW.
031300           MOVE "220-INSERT-MONTHLY-ROW" TO PARA-NAME.
031400           ADD +1 TO MONTHLY-GROUP-COUNT.
031500           SET MSTAT-IDX TO MONTHLY-GROUP-COUNT.
031600           MOVE WS-CALC-YEAR TO MS-YEAR(MSTAT-IDX).
031700           MOVE WS-CALC-MONTH TO MS-MONTH(MSTAT-IDX).
031800           MOVE PLAN-TYPE-KEY IN FACT-PLAN-COSTS
031900                               TO MS-PLAN-TYPE-KEY(MSTAT-IDX).
032000           SET PTYPE-IDX TO PLAN-TYPE-KEY IN FACT-PLAN-COSTS.
032100           MOVE PTYPE-NAME-TABLE(PTYPE-IDX)
032200                               TO MS-PLAN-TYPE-NAME(MSTAT-IDX).
032300           COMPUTE MS-SORT-VAL(MSTAT-IDX) =
032400               (WS-CALC-YEAR * 10000000) + (WS-CALC-MONTH * 100000)
032500                   + (PLAN-TYPE-KEY IN FACT-PLAN-COSTS).
032600           MOVE ZERO TO MS-COUNT(MSTAT-IDX).
032700           MOVE ZERO TO MS-SUM-TOTAL-COST(MSTAT-IDX).
032800       220-EXIT.
032900           EXIT.
033000
033100       300-ACCUM-DAILY.
033200           MOVE "300-ACCUM-DAILY" TO PARA-NAME.
033300           SET DSTAT-IDX TO 1.
033400           SEARCH DAILY-STATS
033500               AT END
033600               PERFORM 320-INSERT-DAILY-ROW THRU 320-EXIT
033700               WHEN DS-DATE-KEY(DSTAT-IDX) =
033800                       CREATION-DATE-KEY IN FACT-PLAN-COSTS
033900                AND DS-PLAN-TYPE-KEY(DSTAT-IDX) =
034000                       PLAN-TYPE-KEY IN FACT-PLAN-COSTS
034100               CONTINUE
034200           END-SEARCH.
034300
034400           ADD +1 TO DS-COUNT(DSTAT-IDX).
034500           ADD DEDUCTIBLE IN FACT-PLAN-COSTS TO DS-SUM-DED(DSTAT-IDX).
034600           ADD COPAY IN FACT-PLAN-COSTS TO DS-SUM-COPAY(DSTAT-IDX).
034700           ADD TOTAL-COST-SHARES IN FACT-PLAN-COSTS
034800                                   TO DS-SUM-TOTAL-COST(DSTAT-IDX).
034900       300-EXIT.
035000           EXIT.
035100
035200       320-INSERT-DAILY-ROW.
035300           MOVE "320-INSERT-DAILY-ROW" TO PARA-NAME.
035400           ADD +1 TO DAILY-GROUP-COUNT.
035500           SET DSTAT-IDX TO DAILY-GROUP-COUNT.
035600           MOVE CREATION-DATE-KEY IN FACT-PLAN-COSTS
035700                               TO DS-DATE-KEY(DSTAT-IDX).
035800           MOVE PLAN-TYPE-KEY IN FACT-PLAN-COSTS
035900                               TO DS-PLAN-TYPE-KEY(DSTAT-IDX).
036000           SET PTYPE-IDX TO PLAN-TYPE-KEY IN FACT-PLAN-COSTS.
036100           MOVE PTYPE-NAME-TABLE(PTYPE-IDX)
036200                               TO DS-PLAN-TYPE-NAME(DSTAT-IDX).
036300           MOVE ZERO TO DS-COUNT(DSTAT-IDX).
036400           MOVE ZERO TO DS-SUM-DED(DSTAT-IDX).
036500           MOVE ZERO TO DS-SUM-COPAY(DSTAT-IDX).
036600           MOVE ZERO TO DS-SUM-TOTAL-COST(DSTAT-IDX).
036700       320-EXIT.
036800           EXIT.
036900
037000       600-COMPUTE-MONTHLY-AVGS.
037100           MOVE "600-COMPUTE-MONTHLY-AVGS" TO PARA-NAME.
037200           COMPUTE MS-AVG-TOTAL-COST(MSTAT-IDX) ROUNDED =
037300               MS-SUM-TOTAL-COST(MSTAT-IDX) / MS-COUNT(MSTAT-IDX).
037400           MOVE MS-SUM-TOTAL-COST(MSTAT-IDX)
037500                               TO MS-TOTAL-REVENUE(MSTAT-IDX).
037600       600-EXIT.
037700           EXIT.
037800
037900****** ASCENDING BUBBLE SORT -- ANALYRPT NEEDS YEAR/MONTH/
038000****** PLAN-TYPE ORDER, SO THIS SWAPS WHEN THE CURRENT ROW'S
038100****** SORT VALUE IS *GREATER* THAN THE NEXT ROW'S.
038200       650-SORT-MONTHLY.
038300           MOVE "650-SORT-MONTHLY" TO PARA-NAME.
038400           IF MONTHLY-GROUP-COUNT < 2
038500               GO TO 650-EXIT.
038600
038700           MOVE "Y" TO WS-SORT-FLAG.
038800           PERFORM 655-SORT-ONE-PASS THRU 655-EXIT
038900               UNTIL SORT-PASS-CLEAN.
039000       650-EXIT.
039100           EXIT.
039200
039300       655-SORT-ONE-PASS.
039400           MOVE "N" TO WS-SORT-FLAG.
039500           PERFORM 660-SORT-ONE-COMPARE THRU 660-EXIT
039600               VARYING WS-SORT-SUB FROM 1 BY 1
039700               UNTIL WS-SORT-SUB > MONTHLY-GROUP-COUNT - 1.
039800       655-EXIT.
039900           EXIT.
040000
040100       660-SORT-ONE-COMPARE.
040200           IF MS-SORT-VAL(WS-SORT-SUB) > MS-SORT-VAL(WS-SORT-SUB + 1)
040300               MOVE MONTHLY-STATS-BYTES(WS-SORT-SUB)
040400                                   TO WS-MONTHLY-SWAP-AREA
040500               MOVE MONTHLY-STATS-BYTES(WS-SORT-SUB + 1)
040600                               TO MONTHLY-STATS-BYTES(WS-SORT-SUB)
040700               MOVE WS-MONTHLY-SWAP-AREA
040800                           TO MONTHLY-STATS-BYTES(WS-SORT-SUB + 1)
040900               MOVE "Y" TO WS-SORT-FLAG
041000           END-IF.
041100       660-EXIT.
041200           EXIT.
041300
041400       700-WRITE-MONTHLY.
041500           MOVE "700-WRITE-MONTHLY" TO PARA-NAME.
041600           MOVE MS-YEAR(MSTAT-IDX)           TO MTH-YEAR.
041700           MOVE MS-MONTH(MSTAT-IDX)          TO MTH-MONTH.
041800           MOVE MS-PLAN-TYPE-NAME(MSTAT-IDX) TO MTH-PLAN-TYPE-NAME.
041900           MOVE MS-COUNT(MSTAT-IDX)          TO MTH-PLAN-COUNT.
042000           MOVE MS-AVG-TOTAL-COST(MSTAT-IDX) TO MTH-AVG-TOTAL-COST.
042100           MOVE MS-TOTAL-REVENUE(MSTAT-IDX)  TO MTH-TOTAL-REVENUE.
042200           WRITE MTHSTAT-REC FROM MTH-WORK-AREA.
042300       700-EXIT.
042400           EXIT.
042500
042600       800-COMPUTE-DAILY-AVGS.
042700           MOVE "800-COMPUTE-DAILY-AVGS" TO PARA-NAME.
042800           COMPUTE DS-AVG-DED(DSTAT-IDX) ROUNDED =
042900               DS-SUM-DED(DSTAT-IDX) / DS-COUNT(DSTAT-IDX).
043000           COMPUTE DS-AVG-COPAY(DSTAT-IDX) ROUNDED =
043100               DS-SUM-COPAY(DSTAT-IDX) / DS-COUNT(DSTAT-IDX).
043200       800-EXIT.
043300           EXIT.
043400
043500       850-WRITE-DAILY.
043600           MOVE "850-WRITE-DAILY" TO PARA-NAME.
043700           MOVE DS-DATE-KEY(DSTAT-IDX)       TO DLY-DATE-KEY.
043800           MOVE DS-PLAN-TYPE-NAME(DSTAT-IDX) TO DLY-PLAN-TYPE-NAME.
043900           MOVE DS-COUNT(DSTAT-IDX)          TO DLY-PLAN-COUNT.
044000           MOVE DS-AVG-DED(DSTAT-IDX)        TO DLY-AVG-DEDUCTIBLE.
044100           MOVE DS-AVG-COPAY(DSTAT-IDX)      TO DLY-AVG-COPAY.
044200           MOVE DS-SUM-TOTAL-COST(DSTAT-IDX) TO DLY-TOTAL-COST-SHARES.
044300           WRITE AGGFRSH-REC FROM DLY-WORK-AREA.
044400       850-EXIT.
044500           EXIT.
044600
044700       900-OPEN-FILES.
044800           MOVE "900-OPEN-FILES" TO PARA-NAME.
044900           OPEN INPUT PTYPEDIM, PLANFACT.
045000           OPEN OUTPUT MTHSTAT, AGGFRSH, SYSOUT.
045100       900-EXIT.
045200           EXIT.
045300
045400       950-CLOSE-FILES.
045500           MOVE "950-CLOSE-FILES" TO PARA-NAME.
045600           CLOSE PTYPEDIM, PLANFACT, MTHSTAT, AGGFRSH, SYSOUT.
045700       950-EXIT.
045800           EXIT.
045900
046000       910-READ-PLANFACT.
046100           MOVE "910-READ-PLANFACT" TO PARA-NAME.
046200           READ PLANFACT INTO FACT-PLAN-COSTS
046300               AT END
046400               MOVE "10" TO IFCODE
046500               GO TO 910-EXIT
046600           END-READ.
046700       910-EXIT.
046800           EXIT.
046900
047000       920-READ-PTYPEDIM.
047100           MOVE "920-READ-PTYPEDIM" TO PARA-NAME.
047200           READ PTYPEDIM INTO DIM-PLAN-TYPE
047300               AT END
047400               MOVE "10" TO DFCODE
047500               GO TO 920-EXIT
047600           END-READ.
047700       920-EXIT.
047800           EXIT.
047900
048000       999-CLEANUP.
048100           MOVE "999-CLEANUP" TO PARA-NAME.
048200           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
048300           DISPLAY "** PLAN TYPES LOADED   **" PTYPE-COUNT.
048400           DISPLAY "** FACTS PROCESSED     **" FACT-COUNT.
048500           DISPLAY "** MONTHLY GROUPS WRITTEN **" MONTHLY-GROUP-COUNT.
048600           DISPLAY "** DAILY GROUPS WRITTEN  **" DAILY-GROUP-COUNT.
048700           DISPLAY "******** NORMAL END OF JOB AGGRFRSH ********".
048800       999-EXIT.
048900           EXIT.
049000
049100       1000-ABEND-RTN.
049200           WRITE SYSOUT-REC FROM ABEND-REC.
049300           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
049400           DISPLAY "*** ABNORMAL END OF JOB-AGGRFRSH ***" UPON CONSOLE.
049500           DIVIDE ZERO-VAL INTO ONE-VAL.
