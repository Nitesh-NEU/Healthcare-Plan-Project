000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  SQRTCALC.
000400       AUTHOR. ANNE KOWALSKI.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 08/14/97.
000700       DATE-COMPILED. 08/14/97.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                     *
001100*  ----------                                                     *
001200*  08/14/97  AK   ORIGINAL - NEWTON'S METHOD SQUARE ROOT FOR       *
001300*                 TRNDCALC'S STANDARD-DEVIATION COMPUTE.  NO       *
001400*                 FUNCTION SQRT ON THIS PLATFORM'S COMPILER LEVEL  *
001500*                 (SAME RESTRICTION AS TITLCASE/DTEVAL).           *
001600*  11/14/99  RDN  Y2K -- NO DATE FIELDS IN THIS MODULE, NO CHANGE. *
001700*  09/05/05  MLH  FIXED ITERATION COUNT RAISED FROM 12 TO 20 --    *
001800*                 12 WAS LEAVING THE LAST DECIMAL DIGIT UNSTABLE   *
001900*  07/18/14  RDN  SQRT-INPUT WAS ONLY S9(13)V99 -- TOO NARROW FOR  *
002000*                 THE VARIANCE TRNDCALC NOW PASSES IN (IT WIDENED *
002100*                 WS-VARIANCE-C3 TO S9(17)V99 TO STOP A SQUARED   *
002200*                 TOTAL-COST OVERFLOWING ITS OWN ACCUMULATOR --   *
002300*                 SEE TRNDCALC'S LOG).  MATCHED HERE SO THE TWO   *
002400*                 PROGRAMS' PACKED FIELDS LINE UP BYTE FOR BYTE   *
002500*                 ACROSS THE CALL.  WS-LAST-GUESS PUT BACK TO A   *
002600*                 77-LEVEL SCALAR, SHOP STANDARD FOR A BARE WORK  *
002700*                 FIELD.  REQ WH-0312/WH-0313.                    *
002800*                 ON LARGE VARIANCE SUMS OUT OF THE WEST REGION.   *
002900******************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900
004000       01  WS-GUESS                    PIC S9(08)V9999 COMP-3.
004100****** DIAGNOSTIC BYTE VIEW -- NEVER DISPLAYED, KEPT AS A
004200****** DUMP-READING AID THE WAY TOTCOST CARRIES ITS OWN.
004300       01  WS-GUESS-BYTES REDEFINES WS-GUESS
004400                                        PIC X(07).
004500       77  WS-LAST-GUESS                PIC S9(08)V9999 COMP-3.
004600       01  WS-QUOTIENT                  PIC S9(08)V9999 COMP-3.
004700       01  WS-QUOTIENT-BYTES REDEFINES WS-QUOTIENT
004800                                        PIC X(07).
004900
005000       01  WS-ITERATION-FIELDS.
005100           05  WS-ITER-SUB              PIC 9(02) COMP.
005200           05  WS-MAX-ITER              PIC 9(02) COMP VALUE 20.
005300
005400       01  WS-RETURN-FIELDS.
005500           05  WS-RETURN-CD-NUM         PIC S9(04) COMP.
005600           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
005700                                        PIC S9(04).
005800           05  FILLER                   PIC X(01).
005900
006000       LINKAGE SECTION.
006100       01  SQRT-INPUT                   PIC S9(17)V99 COMP-3.
006200       01  SQRT-OUTPUT                  PIC S9(08)V9999 COMP-3.
006300       01  RETURN-CD                    PIC 9(04) COMP.
006400
006500       PROCEDURE DIVISION USING SQRT-INPUT, SQRT-OUTPUT, RETURN-CD.
006600       000-MAINLINE.
006700           IF SQRT-INPUT < 0
006800               MOVE ZERO TO SQRT-OUTPUT
006900               MOVE +1 TO RETURN-CD
007000               GOBACK.
007100
007200           IF SQRT-INPUT = 0
007300               MOVE ZERO TO SQRT-OUTPUT
007400               MOVE ZERO TO RETURN-CD
007500               GOBACK.
007600
007700****** FIRST GUESS -- HALF THE INPUT IS GOOD ENOUGH TO
007800****** CONVERGE INSIDE THE FIXED ITERATION COUNT BELOW.
007900           COMPUTE WS-GUESS = SQRT-INPUT / 2.
008000
008100           PERFORM 100-NEWTON-STEP THRU 100-EXIT
008200               VARYING WS-ITER-SUB FROM 1 BY 1
008300               UNTIL WS-ITER-SUB > WS-MAX-ITER.
008400
008500           MOVE WS-GUESS TO SQRT-OUTPUT.
008600           MOVE ZERO TO RETURN-CD.
008700           GOBACK.
008800
008900       100-NEWTON-STEP.
009000           MOVE WS-GUESS TO WS-LAST-GUESS.
009100           COMPUTE WS-QUOTIENT = SQRT-INPUT / WS-LAST-GUESS.
009200           COMPUTE WS-GUESS = (WS-LAST-GUESS + WS-QUOTIENT) / 2.
009300       100-EXIT.
009400           EXIT.
