000100      IDENTIFICATION DIVISION.
000200******************************************************************
000300      PROGRAM-ID.  ANALYRPT.
000400      AUTHOR. JON SAYLES.
000500      INSTALLATION. COBOL DEVELOPMENT CENTER.
000600      DATE-WRITTEN. 01/23/88.
000700      DATE-COMPILED. 01/23/88.
000800      SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  FINAL STEP OF THE NIGHTLY RUN.  READS THE FOUR WORK FILES       *
001200*  WRITTEN BY TRNDCALC, SVCPATN AND AGGRFRSH (TRENDS, SVCPATF,     *
001300*  ANOMALY, MTHSTAT) AND PRINTS THE FOUR-SECTION ANALYTICS         *
001400*  REPORT, THEN RESCANS SVCFACT'S AUDITLOG -- WHICH BY NOW HOLDS   *
001500*  ONE ROW PER PAST RUN -- AND PRINTS THE ETL STATISTICS BLOCK     *
001600*  OFF TONIGHT'S OWN ROW.  NO DIMENSION OR FACT FILE IS READ       *
001700*  DIRECTLY BY THIS STEP -- EVERYTHING PRINTED HERE IS ALREADY     *
001800*  SUMMARIZED BY THE UPSTREAM STEPS.                               *
001900*                                                                  *
002000*  CHANGE LOG                                                     *
002100*  ----------                                                     *
002200*  01/23/88  JS   ORIGINAL - FOUR-SECTION PRINTED REPORT OFF THE   *
002300*                 FOUR SUMMARY WORK FILES, NO ETL STATS BLOCK YET. *
002400*  08/14/97  AK   ADDED THE ETL STATISTICS BLOCK OFF A SECOND      *
002500*                 PASS OF THE AUDITLOG APPEND FILE.                *
002600*  11/14/99  RDN  Y2K -- WS-DATE WAS BEING PRINTED ON THE PAGE     *
002700*                 HEADER AS A RAW 6-DIGIT FIELD.  WINDOWED THE     *
002800*                 CENTURY (YY < 50 = 20XX, ELSE 19XX) AND BUILT A  *
002900*                 4-DIGIT YEAR FOR THE HEADER LINE.                *
003000*  06/20/02  TGD  ADDED THE GRAND-TOTAL LINE TO SECTION 4 --       *
003100*                 PLANS CREATED AND TOTAL REVENUE SUMMED ACROSS    *
003200*                 EVERY YEAR/MONTH/PLAN-TYPE GROUP ON MTHSTAT.     *
003300*  09/05/05  MLH  SECTION 3 NOW PRINTS A "NONE FLAGGED" LINE       *
003400*                 WHEN THE ANOMALY FILE IS EMPTY -- WAS PRINTING   *
003500*                 JUST THE COLUMN HEADERS AND NOTHING ELSE, READ   *
003600*                 LIKE A HUNG JOB TO THE NIGHT OPERATOR.           *
003700*  06/11/14  RDN  AUDITLOG NOW HOLDS ONE ROW PER RUN (JOB-TYPE   *
003800*                 ALWAYS FULL-LOAD, ALL FOUR COUNTS TOGETHER) -- *
003900*                 PLANLOAD STOPPED WRITING A SECOND ROW.  DROPPED*
004000*                 THE SERVICE-LOAD BRANCH IN 560-ACCUM-AUDITLOG  *
004100*                 AND COLLAPSED THE TWO SAVE-AREAS INTO ONE.     *
004200*                 REQ WH-0311.                                   *
004300*  07/02/14  RDN  SVCFACT NOW OPENS AUDITLOG EXTEND SO IT KEEPS  *
004400*                 EVERY NIGHT'S ROW INSTEAD OF JUST THE LAST ONE.*
004500*                 ADDED A RUNPARM READ HERE TOO, SAME CARD       *
004600*                 PLANLOAD/SVCFACT USE, SO 560-ACCUM-AUDITLOG    *
004700*                 CAN PICK OUT TONIGHT'S OWN ROW BY RUN-DATE      *
004800*                 INSTEAD OF JUST ASSUMING THE LAST ROW ON THE   *
004900*                 FILE IS OURS.  NO CARD, NO ABEND -- FALLS BACK *
005000*                 TO THE OLD LAST-ROW-SEEN RULE.  REQ WH-0311.   *
005100*  07/18/14  RDN  WS-RPT-CENT-YEAR AND WS-RUN-DATE WERE SITTING   *
005200*                 AS 01-LEVELS WITH NOTHING UNDER THEM -- PUT     *
005300*                 BACK TO 77-LEVEL SCALARS, THE SHOP STANDARD FOR *
005400*                 A BARE WORK FIELD.  REQ WH-0312.                *
005500******************************************************************
005600
005700      ENVIRONMENT DIVISION.
005800      CONFIGURATION SECTION.
005900      SOURCE-COMPUTER. IBM-390.
006000      OBJECT-COMPUTER. IBM-390.
006100      SPECIAL-NAMES.
006200          C01 IS TOP-OF-FORM.
006300
006400      INPUT-OUTPUT SECTION.
006500      FILE-CONTROL.
006600          SELECT SYSOUT
006700          ASSIGN TO UT-S-SYSOUT
006800            ORGANIZATION IS SEQUENTIAL.
006900
007000          SELECT RUNPARM
007100          ASSIGN TO UT-S-RUNPARM
007200            ACCESS MODE IS SEQUENTIAL
007300            FILE STATUS IS RPCODE.
007400
007500          SELECT TRENDS
007600          ASSIGN TO UT-S-TRENDS
007700            ACCESS MODE IS SEQUENTIAL
007800            FILE STATUS IS TRCODE.
007900
008000          SELECT SVCPATF
008100          ASSIGN TO UT-S-SVCPATF
008200            ACCESS MODE IS SEQUENTIAL
008300            FILE STATUS IS SVCODE.
008400
008500          SELECT ANOMALY
008600          ASSIGN TO UT-S-ANOMALY
008700            ACCESS MODE IS SEQUENTIAL
008800            FILE STATUS IS ANCODE.
008900
009000          SELECT MTHSTAT
009100          ASSIGN TO UT-S-MTHSTAT
009200            ACCESS MODE IS SEQUENTIAL
009300            FILE STATUS IS MOCODE.
009400
009500          SELECT AUDITLOG
009600          ASSIGN TO UT-S-AUDITLOG
009700            ACCESS MODE IS SEQUENTIAL
009800            FILE STATUS IS ALCODE.
009900
010000          SELECT ANALRPT
010100          ASSIGN TO UT-S-ANALRPT
010200            ACCESS MODE IS SEQUENTIAL
010300            FILE STATUS IS OFCODE.
010400
010500      DATA DIVISION.
010600      FILE SECTION.
010700      FD  SYSOUT
010800          RECORDING MODE IS F
010900          LABEL RECORDS ARE STANDARD
011000          RECORD CONTAINS 100 CHARACTERS
011100          BLOCK CONTAINS 0 RECORDS
011200          DATA RECORD IS SYSOUT-REC.
011300      01  SYSOUT-REC  PIC X(100).
011400
011500      FD  RUNPARM
011600          RECORDING MODE IS F
011700          LABEL RECORDS ARE STANDARD
011800          RECORD CONTAINS 8 CHARACTERS
011900          BLOCK CONTAINS 0 RECORDS
012000          DATA RECORD IS RUNPARM-REC.
012100      01  RUNPARM-REC  PIC 9(08).
012200
012300      FD  TRENDS
012400          RECORDING MODE IS F
012500          LABEL RECORDS ARE STANDARD
012600          RECORD CONTAINS 83 CHARACTERS
012700          BLOCK CONTAINS 0 RECORDS
012800          DATA RECORD IS TRENDS-REC.
012900      01  TRENDS-REC  PIC X(83).
013000
013100      FD  SVCPATF
013200          RECORDING MODE IS F
013300          LABEL RECORDS ARE STANDARD
013400          RECORD CONTAINS 55 CHARACTERS
013500          BLOCK CONTAINS 0 RECORDS
013600          DATA RECORD IS SVCPATF-REC.
013700      01  SVCPATF-REC  PIC X(55).
013800
013900      FD  ANOMALY
014000          RECORDING MODE IS F
014100          LABEL RECORDS ARE STANDARD
014200          RECORD CONTAINS 59 CHARACTERS
014300          BLOCK CONTAINS 0 RECORDS
014400          DATA RECORD IS ANOMALY-REC.
014500      01  ANOMALY-REC  PIC X(59).
014600
014700      FD  MTHSTAT
014800          RECORDING MODE IS F
014900          LABEL RECORDS ARE STANDARD
015000          RECORD CONTAINS 55 CHARACTERS
015100          BLOCK CONTAINS 0 RECORDS
015200          DATA RECORD IS MTHSTAT-REC.
015300      01  MTHSTAT-REC  PIC X(55).
015400
015500****** EXTEND FILE -- ONE ROW ADDED PER RUN, EVERY RUN, BY SVCFACT
015600****** AT CLEANUP ONCE BOTH THE PLAN LOAD AND THE SERVICE LOAD ARE
015700****** DONE (JOB-TYPE IS ALWAYS "FULL-LOAD").  THIS STEP RESCANS
015800****** THE WHOLE HISTORY TO END OF FILE, KEEPING ONLY THE ROW
015900****** WHOSE RUN-DATE MATCHES TONIGHT'S CONTROL CARD -- SEE
016000****** 560-ACCUM-AUDITLOG.
016100      FD  AUDITLOG
016200          RECORDING MODE IS F
016300          LABEL RECORDS ARE STANDARD
016400          RECORD CONTAINS 102 CHARACTERS
016500          BLOCK CONTAINS 0 RECORDS
016600          DATA RECORD IS AUDITLOG-REC.
016700      01  AUDITLOG-REC  PIC X(102).
016800
016900      FD  ANALRPT
017000          RECORDING MODE IS F
017100          LABEL RECORDS ARE STANDARD
017200          RECORD CONTAINS 132 CHARACTERS
017300          BLOCK CONTAINS 0 RECORDS
017400          DATA RECORD IS RPT-REC.
017500      01  RPT-REC  PIC X(132).
017600
017700      WORKING-STORAGE SECTION.
017800
017900      01  FILE-STATUS-CODES.
018000          05  TRCODE                  PIC X(2).
018100              88 CODE-READ       VALUE SPACES.
018200              88 NO-MORE-TRENDS  VALUE "10".
018300          05  SVCODE                  PIC X(2).
018400              88 SVCPAT-READ     VALUE SPACES.
018500              88 NO-MORE-SVCPAT  VALUE "10".
018600          05  ANCODE                  PIC X(2).
018700              88 ANOM-READ       VALUE SPACES.
018800              88 NO-MORE-ANOM    VALUE "10".
018900          05  MOCODE                  PIC X(2).
019000              88 MTHSTAT-READ    VALUE SPACES.
019100              88 NO-MORE-MTHSTAT VALUE "10".
019200          05  ALCODE                  PIC X(2).
019300              88 AUDIT-READ      VALUE SPACES.
019400              88 NO-MORE-AUDIT   VALUE "10".
019500          05  OFCODE                  PIC X(2).
019600              88 CODE-WRITE      VALUE SPACES.
019700          05  RPCODE                  PIC X(2).
019800              88 RUNPARM-READ    VALUE SPACES.
019900              88 NO-MORE-RUNPARM VALUE "10".
020000
020100      COPY WHRECS.
020200      COPY ABENDREC.
020300
020400****** LOCAL COPIES OF THE FOUR UPSTREAM WORK-AREA LAYOUTS --
020500****** EACH MATCHES THE FD RECORD IT IS READ INTO, BYTE FOR
020600****** BYTE, THE SAME WAY TRNDCALC/SVCPATN/AGGRFRSH CARRY THEIR
020700****** OWN COPY RATHER THAN A SHARED COPYBOOK -- THESE ARE WORK
020800****** FILES, NOT WAREHOUSE OUTPUT, SO THEY STAY OUT OF WHRECS.
020900      01  TRD-WORK-AREA.
021000          05  TRD-PLAN-TYPE-NAME       PIC X(20).
021100          05  TRD-PLAN-COUNT           PIC 9(05).
021200          05  TRD-AVG-DEDUCTIBLE       PIC 9(07)V99.
021300          05  TRD-AVG-COPAY            PIC 9(07)V99.
021400          05  TRD-AVG-TOTAL-COST       PIC 9(08)V99.
021500          05  TRD-MIN-TOTAL-COST       PIC 9(08)V99.
021600          05  TRD-MAX-TOTAL-COST       PIC 9(08)V99.
021700          05  TRD-STDDEV-TOTAL-COST    PIC 9(06)V99.
021800          05  FILLER                   PIC X(02).
021900
022000      01  SVP-WORK-AREA.
022100          05  SVP-SERVICE-NAME         PIC X(30).
022200          05  SVP-FREQUENCY            PIC 9(05).
022300          05  SVP-AVG-COPAY            PIC 9(07)V99.
022400          05  SVP-AVG-DEDUCTIBLE       PIC 9(07)V99.
022500          05  FILLER                   PIC X(02).
022600
022700      01  ANM-WORK-AREA.
022800          05  ANM-PLAN-ID              PIC X(12).
022900          05  ANM-PLAN-TYPE-NAME       PIC X(20).
023000          05  ANM-TOTAL-COST           PIC 9(08)V99.
023100          05  ANM-TYPE-MEAN-COST       PIC 9(08)V99.
023200          05  ANM-Z-SCORE              PIC S9(03)V99.
023300          05  FILLER                   PIC X(02).
023400
023500      01  MTH-WORK-AREA.
023600          05  MTH-YEAR                 PIC 9(04).
023700          05  MTH-MONTH                PIC 9(02).
023800          05  MTH-PLAN-TYPE-NAME       PIC X(20).
023900          05  MTH-PLAN-COUNT           PIC 9(05).
024000          05  MTH-AVG-TOTAL-COST       PIC 9(08)V99.
024100          05  MTH-TOTAL-REVENUE        PIC 9(10)V99.
024200          05  FILLER                   PIC X(02).
024300
024400****** RUN-DATE FIELDS -- HOUSE IDIOM, NOT FUNCTION CURRENT-DATE
024500****** (NOT AVAILABLE ON THIS PLATFORM'S COMPILER LEVEL, SAME
024600****** RESTRICTION AS TITLCASE/DTEVAL/SQRTCALC).
024700      01  WS-DATE-WORK-AREA.
024800          05  WS-DATE                 PIC 9(06).
024900****** DIAGNOSTIC BYTE VIEW -- NEVER DISPLAYED, KEPT AS A
025000****** DUMP-READING AID THE WAY SQRTCALC CARRIES ITS OWN.
025100      01  WS-DATE-BYTES REDEFINES WS-DATE-WORK-AREA
025200                                      PIC X(06).
025300
025400      01  WS-RPT-DATE-FIELDS.
025500          05  WS-RPT-YY               PIC 9(02).
025600          05  WS-RPT-MM               PIC 9(02).
025700          05  WS-RPT-DD               PIC 9(02).
025800      77  WS-RPT-CENT-YEAR            PIC 9(04).
025900
026000      01  WS-PAGE-HDR-REC.
026100          05  FILLER                  PIC X(01) VALUE " ".
026200          05  HDR-MM                  PIC 9(02).
026300          05  FILLER                  PIC X(01) VALUE "/".
026400          05  HDR-DD                  PIC 9(02).
026500          05  FILLER                  PIC X(01) VALUE "/".
026600          05  HDR-YYYY                PIC 9(04).
026700          05  FILLER                  PIC X(10) VALUE SPACE.
026800          05  FILLER                  PIC X(60) VALUE
026900          "HEALTH PLAN WAREHOUSE -- ANALYTICS REPORT".
027000          05  FILLER                  PIC X(26)
027100                        VALUE "Page Number:" JUSTIFIED RIGHT.
027200          05  PAGE-NBR-O              PIC ZZ9.
027300
027400      01  WS-BLANK-LINE.
027500          05  FILLER                  PIC X(132) VALUE SPACES.
027600
027700      01  WS-SECTION1-HDR-REC.
027800          05  FILLER                  PIC X(132) VALUE
027900          "SECTION 1 -- COST TRENDS BY PLAN TYPE".
028000      01  WS-COLM1-HDR-REC.
028100          05  FILLER   PIC X(22) VALUE "PLAN TYPE".
028200          05  FILLER   PIC X(07) VALUE "COUNT".
028300          05  FILLER   PIC X(14) VALUE "AVG DEDUCT".
028400          05  FILLER   PIC X(13) VALUE "AVG COPAY".
028500          05  FILLER   PIC X(15) VALUE "AVG TOT COST".
028600          05  FILLER   PIC X(14) VALUE "MIN TOT COST".
028700          05  FILLER   PIC X(14) VALUE "MAX TOT COST".
028800          05  FILLER   PIC X(13) VALUE "STDDEV".
028900
029000      01  WS-TREND-DETAIL-REC.
029100          05  TRD-PLAN-TYPE-NAME-O    PIC X(22).
029200          05  TRD-PLAN-COUNT-O        PIC ZZZZ9.
029300          05  FILLER                  PIC X(02) VALUE SPACES.
029400          05  TRD-AVG-DEDUCTIBLE-O    PIC Z,ZZZ,ZZ9.99.
029500          05  FILLER                  PIC X(02) VALUE SPACES.
029600          05  TRD-AVG-COPAY-O         PIC Z,ZZZ,ZZ9.99.
029700          05  FILLER                  PIC X(02) VALUE SPACES.
029800          05  TRD-AVG-TOTAL-COST-O    PIC ZZ,ZZZ,ZZ9.99.
029900          05  FILLER                  PIC X(02) VALUE SPACES.
030000          05  TRD-MIN-TOTAL-COST-O    PIC ZZ,ZZZ,ZZ9.99.
030100          05  FILLER                  PIC X(02) VALUE SPACES.
030200          05  TRD-MAX-TOTAL-COST-O    PIC ZZ,ZZZ,ZZ9.99.
030300          05  FILLER                  PIC X(02) VALUE SPACES.
030400          05  TRD-STDDEV-O            PIC ZZZ,ZZ9.99.
030500          05  FILLER                  PIC X(09) VALUE SPACES.
030600
030700      01  WS-SECTION2-HDR-REC.
030800          05  FILLER                  PIC X(132) VALUE
030900          "SECTION 2 -- TOP 10 SERVICE PATTERNS".
031000      01  WS-COLM2-HDR-REC.
031100          05  FILLER   PIC X(32) VALUE "SERVICE NAME".
031200          05  FILLER   PIC X(12) VALUE "FREQUENCY".
031300          05  FILLER   PIC X(14) VALUE "AVG COPAY".
031400          05  FILLER   PIC X(14) VALUE "AVG DEDUCT".
031500
031600      01  WS-SVCPAT-DETAIL-REC.
031700          05  SVP-SERVICE-NAME-O      PIC X(32).
031800          05  SVP-FREQUENCY-O         PIC ZZZZ9.
031900          05  FILLER                  PIC X(07) VALUE SPACES.
032000          05  SVP-AVG-COPAY-O         PIC Z,ZZZ,ZZ9.99.
032100          05  FILLER                  PIC X(03) VALUE SPACES.
032200          05  SVP-AVG-DEDUCTIBLE-O    PIC Z,ZZZ,ZZ9.99.
032300          05  FILLER                  PIC X(38) VALUE SPACES.
032400
032500      01  WS-SECTION3-HDR-REC.
032600          05  FILLER                  PIC X(132) VALUE
032700          "SECTION 3 -- COST ANOMALIES (ABS Z-SCORE GREATER THAN 2)".
032800      01  WS-COLM3-HDR-REC.
032900          05  FILLER   PIC X(14) VALUE "PLAN ID".
033000          05  FILLER   PIC X(22) VALUE "PLAN TYPE".
033100          05  FILLER   PIC X(15) VALUE "TOTAL COST".
033200          05  FILLER   PIC X(15) VALUE "TYPE MEAN COST".
033300          05  FILLER   PIC X(10) VALUE "Z-SCORE".
033400
033500      01  WS-ANOM-DETAIL-REC.
033600          05  ANM-PLAN-ID-O           PIC X(14).
033700          05  ANM-PLAN-TYPE-NAME-O    PIC X(22).
033800          05  ANM-TOTAL-COST-O        PIC ZZ,ZZZ,ZZ9.99.
033900          05  FILLER                  PIC X(02) VALUE SPACES.
034000          05  ANM-TYPE-MEAN-COST-O    PIC ZZ,ZZZ,ZZ9.99.
034100          05  FILLER                  PIC X(05) VALUE SPACES.
034200          05  ANM-Z-SCORE-O           PIC -ZZ9.99.
034300          05  FILLER                  PIC X(55) VALUE SPACES.
034400
034500      01  WS-NO-ANOM-REC.
034600          05  FILLER                  PIC X(132) VALUE
034700          "     ** NO ANOMALIES FLAGGED THIS RUN **".
034800
034900      01  WS-SECTION4-HDR-REC.
035000          05  FILLER                  PIC X(132) VALUE
035100          "SECTION 4 -- MONTHLY METRICS".
035200      01  WS-COLM4-HDR-REC.
035300          05  FILLER   PIC X(06) VALUE "YEAR".
035400          05  FILLER   PIC X(07) VALUE "MONTH".
035500          05  FILLER   PIC X(22) VALUE "PLAN TYPE".
035600          05  FILLER   PIC X(12) VALUE "CREATED".
035700          05  FILLER   PIC X(15) VALUE "AVG TOT COST".
035800          05  FILLER   PIC X(16) VALUE "TOTAL REVENUE".
035900
036000      01  WS-MTHSTAT-DETAIL-REC.
036100          05  MTH-YEAR-O              PIC 9(04).
036200          05  FILLER                  PIC X(03) VALUE SPACES.
036300          05  MTH-MONTH-O             PIC 99.
036400          05  FILLER                  PIC X(05) VALUE SPACES.
036500          05  MTH-PLAN-TYPE-NAME-O    PIC X(22).
036600          05  MTH-PLAN-COUNT-O        PIC ZZZZ9.
036700          05  FILLER                  PIC X(07) VALUE SPACES.
036800          05  MTH-AVG-TOTAL-COST-O    PIC ZZ,ZZZ,ZZ9.99.
036900          05  FILLER                  PIC X(02) VALUE SPACES.
037000          05  MTH-TOTAL-REVENUE-O     PIC Z,ZZZ,ZZZ,ZZ9.99.
037100          05  FILLER                  PIC X(15) VALUE SPACES.
037200
037300      01  WS-GRAND-TOTAL-REC.
037400          05  FILLER                  PIC X(16) VALUE
037500                "GRAND TOTAL".
037600          05  FILLER                  PIC X(18) VALUE SPACES.
037700          05  GRT-PLAN-COUNT-O        PIC Z,ZZZ,ZZ9.
037800          05  FILLER                  PIC X(20) VALUE SPACES.
037900          05  GRT-REVENUE-O           PIC Z,ZZZ,ZZZ,ZZ9.99.
038000          05  FILLER                  PIC X(55) VALUE SPACES.
038100
038200      01  WS-ETL-HDR-REC.
038300          05  FILLER                  PIC X(132) VALUE
038400          "ETL RUN STATISTICS".
038500
038600      01  WS-ETL-DETAIL-REC.
038700          05  ETL-LABEL-O             PIC X(20).
038800          05  ETL-VALUE-O             PIC Z,ZZZ,ZZ9.
038900          05  FILLER                  PIC X(103) VALUE SPACES.
039000
039100****** SAVED COPY OF THE ONE AUDITLOG ROW THIS RUN WROTE.  THE
039200****** FILE IS NEVER REORDERED SO THE LAST ROW READ IS THIS
039300****** RUN'S OWN ENTRY.
039400****** THIS RUN'S OWN RUN-DATE, OFF THE SAME CONTROL CARD
039500****** PLANLOAD/SVCFACT READ -- USED TO PICK THIS RUN'S OWN
039600****** ROW OUT OF AUDITLOG RATHER THAN JUST TAKING WHATEVER IS
039700****** LAST ON THE FILE.  LEFT ZERO (AND THE OLD LAST-ROW-WINS
039800****** FALLBACK KEPT) IF THE CARD ISN'T THERE.
039900      77  WS-RUN-DATE                 PIC 9(08).
040000
040100      01  WS-LAST-AUDIT-ROW.
040200          05  WS-FULL-PROCESSED       PIC 9(07) COMP.
040300          05  WS-FULL-INSERTED        PIC 9(07) COMP.
040400          05  WS-SVC-LOADED           PIC 9(07) COMP.
040500          05  WS-FULL-FAILED          PIC 9(07) COMP.
040600
040700      01  COUNTERS-AND-ACCUMULATORS.
040800          05  WS-LINES                PIC 9(03) COMP.
040900          05  WS-PAGES                PIC 9(03) COMP VALUE 1.
041000          05  TRND-COUNT              PIC 9(05) COMP.
041100          05  SVCPAT-COUNT            PIC 9(05) COMP.
041200          05  ANOM-COUNT              PIC 9(05) COMP.
041300          05  MTHSTAT-COUNT           PIC 9(05) COMP.
041400          05  GRT-PLAN-COUNT          PIC 9(07) COMP.
041500
041600****** REVENUE ACCUMULATOR CARRIED PACKED FOR THE RUNNING ADD --
041700****** DIAGNOSTIC BYTE VIEW BELOW IS NEVER DISPLAYED, SAME HOUSE
041800****** HABIT AS THE ONE ON WS-DATE-WORK-AREA ABOVE.
041900      01  WS-GRAND-REVENUE            PIC S9(10)V99 COMP-3.
042000      01  WS-GRAND-REVENUE-BYTES REDEFINES WS-GRAND-REVENUE
042100                                      PIC X(07).
042200
042300      01  WS-RETURN-FIELDS.
042400          05  WS-RETURN-CD-NUM        PIC S9(04) COMP.
042500          05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
042600                                      PIC S9(04).
042700          05  FILLER                  PIC X(01).
042800
042900      PROCEDURE DIVISION.
043000          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043100          PERFORM 100-MAINLINE THRU 100-EXIT.
043200          PERFORM 999-CLEANUP THRU 999-EXIT.
043300          MOVE ZERO TO RETURN-CODE.
043400          GOBACK.
043500
043600      000-HOUSEKEEPING.
043700          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043800          DISPLAY "******** BEGIN JOB ANALYRPT ********".
043900          PERFORM 800-OPEN-FILES THRU 800-EXIT.
044000
044100          MOVE ZERO TO WS-RUN-DATE.
044200          READ RUNPARM INTO WS-RUN-DATE
044300              AT END
044400              MOVE ZERO TO WS-RUN-DATE
044500          END-READ.
044600          INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-LAST-AUDIT-ROW.
044700          MOVE ZERO TO WS-GRAND-REVENUE.
044800
044900          ACCEPT WS-DATE FROM DATE.
045000          MOVE WS-DATE-WORK-AREA TO WS-RPT-DATE-FIELDS.
045100          IF WS-RPT-YY < 50
045200             COMPUTE WS-RPT-CENT-YEAR = 2000 + WS-RPT-YY
045300          ELSE
045400             COMPUTE WS-RPT-CENT-YEAR = 1900 + WS-RPT-YY.
045500          MOVE WS-RPT-MM   TO HDR-MM.
045600          MOVE WS-RPT-DD   TO HDR-DD.
045700          MOVE WS-RPT-CENT-YEAR TO HDR-YYYY.
045800
045900          PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
046000      000-EXIT.
046100          EXIT.
046200
046300      100-MAINLINE.
046400          MOVE "100-MAINLINE" TO PARA-NAME.
046500          PERFORM 200-SECTION1-TRENDS  THRU 200-EXIT.
046600          PERFORM 300-SECTION2-SVCPAT  THRU 300-EXIT.
046700          PERFORM 400-SECTION3-ANOMALY THRU 400-EXIT.
046800          PERFORM 500-SECTION4-MTHSTAT THRU 500-EXIT.
046900          PERFORM 550-SECTION5-ETLSTAT THRU 550-EXIT.
047000      100-EXIT.
047100          EXIT.
047200
047300      200-SECTION1-TRENDS.
047400          MOVE "200-SECTION1-TRENDS" TO PARA-NAME.
047500          IF WS-LINES > 45
047600             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
047700          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
047800          WRITE RPT-REC FROM WS-SECTION1-HDR-REC AFTER ADVANCING 1.
047900          WRITE RPT-REC FROM WS-COLM1-HDR-REC AFTER ADVANCING 2.
048000          ADD +4 TO WS-LINES.
048100
048200          PERFORM 910-READ-TRENDS THRU 910-EXIT.
048300          PERFORM 250-WRITE-TREND-DETAIL THRU 250-EXIT
048400              UNTIL NO-MORE-TRENDS.
048500      200-EXIT.
048600          EXIT.
048700
048800      250-WRITE-TREND-DETAIL.
048900          MOVE "250-WRITE-TREND-DETAIL" TO PARA-NAME.
049000          IF WS-LINES > 50
049100             PERFORM 600-PAGE-BREAK THRU 600-EXIT
049200             WRITE RPT-REC FROM WS-COLM1-HDR-REC AFTER ADVANCING 2
049300             ADD +2 TO WS-LINES.
049400
049500          MOVE TRD-PLAN-TYPE-NAME    TO TRD-PLAN-TYPE-NAME-O.
049600          MOVE TRD-PLAN-COUNT        TO TRD-PLAN-COUNT-O.
049700          MOVE TRD-AVG-DEDUCTIBLE    TO TRD-AVG-DEDUCTIBLE-O.
049800          MOVE TRD-AVG-COPAY         TO TRD-AVG-COPAY-O.
049900          MOVE TRD-AVG-TOTAL-COST    TO TRD-AVG-TOTAL-COST-O.
050000          MOVE TRD-MIN-TOTAL-COST    TO TRD-MIN-TOTAL-COST-O.
050100          MOVE TRD-MAX-TOTAL-COST    TO TRD-MAX-TOTAL-COST-O.
050200          MOVE TRD-STDDEV-TOTAL-COST TO TRD-STDDEV-O.
050300          WRITE RPT-REC FROM WS-TREND-DETAIL-REC AFTER ADVANCING 1.
050400          ADD +1 TO WS-LINES, TRND-COUNT.
050500
050600          PERFORM 910-READ-TRENDS THRU 910-EXIT.
050700      250-EXIT.
050800          EXIT.
050900
051000      300-SECTION2-SVCPAT.
051100          MOVE "300-SECTION2-SVCPAT" TO PARA-NAME.
051200          IF WS-LINES > 45
051300             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
051400          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
051500          WRITE RPT-REC FROM WS-SECTION2-HDR-REC AFTER ADVANCING 1.
051600          WRITE RPT-REC FROM WS-COLM2-HDR-REC AFTER ADVANCING 2.
051700          ADD +4 TO WS-LINES.
051800
051900          PERFORM 920-READ-SVCPATF THRU 920-EXIT.
052000          PERFORM 350-WRITE-SVCPAT-DETAIL THRU 350-EXIT
052100              UNTIL NO-MORE-SVCPAT OR SVCPAT-COUNT = 10.
052200      300-EXIT.
052300          EXIT.
052400
052500      350-WRITE-SVCPAT-DETAIL.
052600          MOVE "350-WRITE-SVCPAT-DETAIL" TO PARA-NAME.
052700          IF WS-LINES > 50
052800             PERFORM 600-PAGE-BREAK THRU 600-EXIT
052900             WRITE RPT-REC FROM WS-COLM2-HDR-REC AFTER ADVANCING 2
053000             ADD +2 TO WS-LINES.
053100
053200          MOVE SVP-SERVICE-NAME      TO SVP-SERVICE-NAME-O.
053300          MOVE SVP-FREQUENCY         TO SVP-FREQUENCY-O.
053400          MOVE SVP-AVG-COPAY         TO SVP-AVG-COPAY-O.
053500          MOVE SVP-AVG-DEDUCTIBLE    TO SVP-AVG-DEDUCTIBLE-O.
053600          WRITE RPT-REC FROM WS-SVCPAT-DETAIL-REC AFTER ADVANCING 1.
053700          ADD +1 TO WS-LINES, SVCPAT-COUNT.
053800
053900          PERFORM 920-READ-SVCPATF THRU 920-EXIT.
054000      350-EXIT.
054100          EXIT.
054200
054300      400-SECTION3-ANOMALY.
054400          MOVE "400-SECTION3-ANOMALY" TO PARA-NAME.
054500          IF WS-LINES > 45
054600             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
054700          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
054800          WRITE RPT-REC FROM WS-SECTION3-HDR-REC AFTER ADVANCING 1.
054900          WRITE RPT-REC FROM WS-COLM3-HDR-REC AFTER ADVANCING 2.
055000          ADD +4 TO WS-LINES.
055100
055200          PERFORM 930-READ-ANOMALY THRU 930-EXIT.
055300          IF NO-MORE-ANOM
055400             WRITE RPT-REC FROM WS-NO-ANOM-REC AFTER ADVANCING 1
055500             ADD +1 TO WS-LINES
055600          ELSE
055700             PERFORM 450-WRITE-ANOM-DETAIL THRU 450-EXIT
055800                 UNTIL NO-MORE-ANOM.
055900      400-EXIT.
056000          EXIT.
056100
056200      450-WRITE-ANOM-DETAIL.
056300          MOVE "450-WRITE-ANOM-DETAIL" TO PARA-NAME.
056400          IF WS-LINES > 50
056500             PERFORM 600-PAGE-BREAK THRU 600-EXIT
056600             WRITE RPT-REC FROM WS-COLM3-HDR-REC AFTER ADVANCING 2
056700             ADD +2 TO WS-LINES.
056800
056900          MOVE ANM-PLAN-ID           TO ANM-PLAN-ID-O.
057000          MOVE ANM-PLAN-TYPE-NAME    TO ANM-PLAN-TYPE-NAME-O.
057100          MOVE ANM-TOTAL-COST        TO ANM-TOTAL-COST-O.
057200          MOVE ANM-TYPE-MEAN-COST    TO ANM-TYPE-MEAN-COST-O.
057300          MOVE ANM-Z-SCORE           TO ANM-Z-SCORE-O.
057400          WRITE RPT-REC FROM WS-ANOM-DETAIL-REC AFTER ADVANCING 1.
057500          ADD +1 TO WS-LINES, ANOM-COUNT.
057600
057700          PERFORM 930-READ-ANOMALY THRU 930-EXIT.
057800      450-EXIT.
057900          EXIT.
058000
058100      500-SECTION4-MTHSTAT.
058200          MOVE "500-SECTION4-MTHSTAT" TO PARA-NAME.
058300          IF WS-LINES > 45
058400             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
058500          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
058600          WRITE RPT-REC FROM WS-SECTION4-HDR-REC AFTER ADVANCING 1.
058700          WRITE RPT-REC FROM WS-COLM4-HDR-REC AFTER ADVANCING 2.
058800          ADD +4 TO WS-LINES.
058900
059000          PERFORM 940-READ-MTHSTAT THRU 940-EXIT.
059100          PERFORM 520-WRITE-MTHSTAT-DETAIL THRU 520-EXIT
059200              UNTIL NO-MORE-MTHSTAT.
059300          PERFORM 540-WRITE-GRAND-TOTAL THRU 540-EXIT.
059400      500-EXIT.
059500          EXIT.
059600
059700      520-WRITE-MTHSTAT-DETAIL.
059800          MOVE "520-WRITE-MTHSTAT-DETAIL" TO PARA-NAME.
059900          IF WS-LINES > 50
060000             PERFORM 600-PAGE-BREAK THRU 600-EXIT
060100             WRITE RPT-REC FROM WS-COLM4-HDR-REC AFTER ADVANCING 2
060200             ADD +2 TO WS-LINES.
060300
060400          MOVE MTH-YEAR              TO MTH-YEAR-O.
060500          MOVE MTH-MONTH             TO MTH-MONTH-O.
060600          MOVE MTH-PLAN-TYPE-NAME    TO MTH-PLAN-TYPE-NAME-O.
060700          MOVE MTH-PLAN-COUNT        TO MTH-PLAN-COUNT-O.
060800          MOVE MTH-AVG-TOTAL-COST    TO MTH-AVG-TOTAL-COST-O.
060900          MOVE MTH-TOTAL-REVENUE     TO MTH-TOTAL-REVENUE-O.
061000          WRITE RPT-REC FROM WS-MTHSTAT-DETAIL-REC AFTER ADVANCING 1.
061100          ADD +1 TO WS-LINES, MTHSTAT-COUNT.
061200          ADD MTH-PLAN-COUNT TO GRT-PLAN-COUNT.
061300          ADD MTH-TOTAL-REVENUE TO WS-GRAND-REVENUE.
061400
061500          PERFORM 940-READ-MTHSTAT THRU 940-EXIT.
061600      520-EXIT.
061700          EXIT.
061800
061900      540-WRITE-GRAND-TOTAL.
062000          MOVE "540-WRITE-GRAND-TOTAL" TO PARA-NAME.
062100          IF WS-LINES > 48
062200             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
062300          MOVE GRT-PLAN-COUNT        TO GRT-PLAN-COUNT-O.
062400          MOVE WS-GRAND-REVENUE      TO GRT-REVENUE-O.
062500          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
062600          WRITE RPT-REC FROM WS-GRAND-TOTAL-REC AFTER ADVANCING 1.
062700          ADD +2 TO WS-LINES.
062800      540-EXIT.
062900          EXIT.
063000
063100      550-SECTION5-ETLSTAT.
063200          MOVE "550-SECTION5-ETLSTAT" TO PARA-NAME.
063300          PERFORM 950-READ-AUDITLOG THRU 950-EXIT.
063400          PERFORM 560-ACCUM-AUDITLOG THRU 560-EXIT
063500              UNTIL NO-MORE-AUDIT.
063600          PERFORM 570-WRITE-ETL-STATS THRU 570-EXIT.
063700      550-EXIT.
063800          EXIT.
063900
064000      560-ACCUM-AUDITLOG.
064100          MOVE "560-ACCUM-AUDITLOG" TO PARA-NAME.
064200
064300****** AUDITLOG IS AN EXTEND FILE -- IT CARRIES ONE ROW PER PAST
064400****** RUN, NOT JUST THIS RUN'S.  WHEN WE KNOW TONIGHT'S RUN-DATE
064500****** (OFF THE CONTROL CARD) WE ONLY KEEP THE ROW THAT MATCHES IT;
064600****** WITHOUT A CARD WE FALL BACK TO THE OLD RULE, LAST ROW SEEN
064700****** WINS, SINCE THE FILE IS NEVER REORDERED.
064800          IF WS-RUN-DATE = ZERO
064900             OR RUN-DATE IN AUDIT-LOG-RECORD = WS-RUN-DATE
065000             MOVE RECORDS-PROCESSED TO WS-FULL-PROCESSED
065100             MOVE RECORDS-INSERTED  TO WS-FULL-INSERTED
065200             MOVE SERVICES-LOADED   TO WS-SVC-LOADED
065300             MOVE RECORDS-FAILED    TO WS-FULL-FAILED.
065400
065500          PERFORM 950-READ-AUDITLOG THRU 950-EXIT.
065600      560-EXIT.
065700          EXIT.
065800
065900      570-WRITE-ETL-STATS.
066000          MOVE "570-WRITE-ETL-STATS" TO PARA-NAME.
066100          IF WS-LINES > 44
066200             PERFORM 600-PAGE-BREAK THRU 600-EXIT.
066300          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
066400          WRITE RPT-REC FROM WS-ETL-HDR-REC AFTER ADVANCING 1.
066500          ADD +2 TO WS-LINES.
066600
066700          MOVE "PLANS EXTRACTED"    TO ETL-LABEL-O.
066800          MOVE WS-FULL-PROCESSED    TO ETL-VALUE-O.
066900          WRITE RPT-REC FROM WS-ETL-DETAIL-REC AFTER ADVANCING 1.
067000
067100          MOVE "PLANS LOADED"       TO ETL-LABEL-O.
067200          MOVE WS-FULL-INSERTED     TO ETL-VALUE-O.
067300          WRITE RPT-REC FROM WS-ETL-DETAIL-REC AFTER ADVANCING 1.
067400
067500          MOVE "SERVICES LOADED"    TO ETL-LABEL-O.
067600          MOVE WS-SVC-LOADED        TO ETL-VALUE-O.
067700          WRITE RPT-REC FROM WS-ETL-DETAIL-REC AFTER ADVANCING 1.
067800
067900          MOVE "ERRORS"             TO ETL-LABEL-O.
068000          MOVE WS-FULL-FAILED       TO ETL-VALUE-O.
068100          WRITE RPT-REC FROM WS-ETL-DETAIL-REC AFTER ADVANCING 1.
068200          ADD +4 TO WS-LINES.
068300      570-EXIT.
068400          EXIT.
068500
068600      600-PAGE-BREAK.
068700          MOVE "600-PAGE-BREAK" TO PARA-NAME.
068800          PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
068900      600-EXIT.
069000          EXIT.
069100
069200      700-WRITE-PAGE-HDR.
069300          MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
069400          MOVE WS-PAGES TO PAGE-NBR-O.
069500          WRITE RPT-REC FROM WS-PAGE-HDR-REC
069600              AFTER ADVANCING TOP-OF-FORM.
069700          WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
069800          MOVE ZERO TO WS-LINES.
069900          ADD +1 TO WS-PAGES.
070000      700-EXIT.
070100          EXIT.
070200
070300      800-OPEN-FILES.
070400          MOVE "800-OPEN-FILES" TO PARA-NAME.
070500          OPEN INPUT RUNPARM, TRENDS, SVCPATF, ANOMALY, MTHSTAT,
070600                AUDITLOG.
070700          OPEN OUTPUT ANALRPT, SYSOUT.
070800      800-EXIT.
070900          EXIT.
071000
071100      850-CLOSE-FILES.
071200          MOVE "850-CLOSE-FILES" TO PARA-NAME.
071300          CLOSE RUNPARM, TRENDS, SVCPATF, ANOMALY, MTHSTAT, AUDITLOG,
071400                ANALRPT, SYSOUT.
071500      850-EXIT.
071600          EXIT.
071700
071800      910-READ-TRENDS.
071900          MOVE "910-READ-TRENDS" TO PARA-NAME.
072000          READ TRENDS INTO TRD-WORK-AREA
072100              AT END
072200              MOVE "10" TO TRCODE
072300              GO TO 910-EXIT
072400          END-READ.
072500      910-EXIT.
072600          EXIT.
072700
072800      920-READ-SVCPATF.
072900          MOVE "920-READ-SVCPATF" TO PARA-NAME.
073000          READ SVCPATF INTO SVP-WORK-AREA
073100              AT END
073200              MOVE "10" TO SVCODE
073300              GO TO 920-EXIT
073400          END-READ.
073500      920-EXIT.
073600          EXIT.
073700
073800      930-READ-ANOMALY.
073900          MOVE "930-READ-ANOMALY" TO PARA-NAME.
074000          READ ANOMALY INTO ANM-WORK-AREA
074100              AT END
074200              MOVE "10" TO ANCODE
074300              GO TO 930-EXIT
074400          END-READ.
074500      930-EXIT.
074600          EXIT.
074700
074800      940-READ-MTHSTAT.
074900          MOVE "940-READ-MTHSTAT" TO PARA-NAME.
075000          READ MTHSTAT INTO MTH-WORK-AREA
075100              AT END
075200              MOVE "10" TO MOCODE
075300              GO TO 940-EXIT
075400          END-READ.
075500      940-EXIT.
075600          EXIT.
075700
075800      950-READ-AUDITLOG.
075900          MOVE "950-READ-AUDITLOG" TO PARA-NAME.
076000          READ AUDITLOG INTO AUDIT-LOG-RECORD
076100              AT END
076200              MOVE "10" TO ALCODE
076300              GO TO 950-EXIT
076400          END-READ.
076500      950-EXIT.
076600          EXIT.
076700
076800      999-CLEANUP.
076900          MOVE "999-CLEANUP" TO PARA-NAME.
077000          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077100          DISPLAY "** TREND ROWS PRINTED     **" TRND-COUNT.
077200          DISPLAY "** SVC-PATTERN ROWS PRINTED **" SVCPAT-COUNT.
077300          DISPLAY "** ANOMALIES PRINTED      **" ANOM-COUNT.
077400          DISPLAY "** MONTHLY-METRIC ROWS    **" MTHSTAT-COUNT.
077500          DISPLAY "******** NORMAL END OF JOB ANALYRPT ********".
077600      999-EXIT.
077700          EXIT.
077800
077900      1000-ABEND-RTN.
078000          WRITE SYSOUT-REC FROM ABEND-REC.
078100          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078200          DISPLAY "*** ABNORMAL END OF JOB-ANALYRPT ***" UPON CONSOLE.
078300          DIVIDE ZERO-VAL INTO ONE-VAL.
078400
