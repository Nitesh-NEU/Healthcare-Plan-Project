000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  TRNDCALC.
000400       AUTHOR. ANNE KOWALSKI.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/30/96.
000700       DATE-COMPILED. 01/30/96.
000800       SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  REMARKS.                                                       *
001100*  STEP 3 OF THE NIGHTLY RUN.  LOADS DIM-PLAN-TYPE AND DIM-PLAN    *
001200*  AS DIRECT-SUBSCRIPT TABLES KEYED BY THEIR OWN SURROGATE KEY     *
001300*  (THE KEYS ARE DENSE, SO NO SEARCH IS NEEDED HERE THE WAY        *
001400*  PLANLOAD/SVCFACT SEARCH THEIRS), THEN READS FACT-PLAN-COSTS     *
001500*  ONCE INTO A WORK TABLE.  FIRST PASS ACCUMULATES PER-PLAN-TYPE   *
001600*  COUNT/SUM/MIN/MAX/SUM-OF-SQUARES FOR THE COST-TREND REPORT;     *
001700*  SECOND PASS RESCANS THE SAME WORK TABLE COMPUTING EACH PLAN'S   *
001800*  Z-SCORE AGAINST ITS TYPE'S MEAN/STDDEV AND FLAGS |Z| > 2.       *
001900*                                                                  *
002000*  CHANGE LOG                                                     *
002100*  ----------                                                     *
002200*  01/30/96  AK   ORIGINAL - COST-TREND ACCUMULATOR OFF            *
002300*                 FACT-PLAN-COSTS, ONE ROW PER PLAN TYPE.          *
002400*  08/14/97  AK   ADDED THE ANOMALY PASS AND THE SQRTCALC CALL     *
002500*                 FOR SAMPLE STANDARD DEVIATION.                   *
002600*  11/14/99  RDN  Y2K -- NO DATE EDITING IN THIS STEP, NO CHANGE.  *
002700*  06/20/02  TGD  ANOMALY OUTPUT NOW SORTED DESCENDING BY |Z| --   *
002800*                 WAS ARRIVAL ORDER, ANALYRPT NEEDED IT SORTED.    *
002900*  09/05/05  MLH  A PLAN TYPE WITH ONLY ONE PLAN NOW CARRIES A     *
003000*                 BLANK/ZERO STDDEV AND IS EXCLUDED FROM THE       *
003100*                 ANOMALY PASS RATHER THAN ABENDING ON THE         *
003200*                 N-MINUS-1 DIVIDE.                                *
003300*  07/18/14  RDN  PTS-SUM-TOTAL-SQ AND WS-VARIANCE-C3 WERE ONLY   *
003400*                 S9(13)V99 -- A SINGLE TOTAL-COST-F SQUARED CAN  *
003500*                 RUN WELL PAST THAT, AND U2'S OWN QUALITY RULE   *
003600*                 LETS OVERSIZE DEDUCTIBLE/COPAY THROUGH AS A     *
003700*                 WARNING, NOT A REJECT.  WIDENED BOTH TO         *
003800*                 S9(17)V99 COMP-3 AND MATCHED SQRTCALC'S         *
003900*                 SQRT-INPUT TO THE SAME SIZE.  WS-STDDEV-C3,     *
004000*                 WS-Z-SCORE-WORK, WS-Z-ABS-WORK, WS-SORT-SWAP-   *
004100*                 AREA AND WS-SORT-FLAG PUT BACK TO 77-LEVEL      *
004200*                 SCALARS WHILE IN HERE.  REQ WH-0312/WH-0313.    *
004300******************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT PTYPEDIM
005900           ASSIGN TO UT-S-PTYPEDIM
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS PTCODE.
006200
006300           SELECT PLANDIM
006400           ASSIGN TO UT-S-PLANDIM
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS PLCODE.
006700
006800           SELECT PLANFACT
006900           ASSIGN TO UT-S-PLANFACT
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS IFCODE.
007200
007300           SELECT TRENDS
007400           ASSIGN TO UT-S-TRENDS
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS OFCODE.
007700
007800           SELECT ANOMALY
007900           ASSIGN TO UT-S-ANOMALY
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS OFCODE.
008200
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  SYSOUT
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 100 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS SYSOUT-REC.
009100       01  SYSOUT-REC  PIC X(100).
009200
009300       FD  PTYPEDIM
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 38 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS PTYPEDIM-REC.
009900       01  PTYPEDIM-REC  PIC X(38).
010000
010100       FD  PLANDIM
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 37 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS PLANDIM-REC.
010700       01  PLANDIM-REC  PIC X(37).
010800
010900       FD  PLANFACT
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 55 CHARACTERS
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS PLANFACT-REC.
011500       01  PLANFACT-REC  PIC X(55).
011600
011700****** COST-TREND WORK FILE -- ONE ROW PER PLAN TYPE, FEEDS
011800****** ANALYRPT SECTION 1.
011900       FD  TRENDS
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 83 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS TRENDS-REC.
012500       01  TRENDS-REC  PIC X(83).
012600
012700****** ANOMALY WORK FILE -- ONE ROW PER FLAGGED PLAN, SORTED
012800****** DESCENDING |Z|, FEEDS ANALYRPT SECTION 3.
012900       FD  ANOMALY
013000           RECORDING MODE IS F
013100           LABEL RECORDS ARE STANDARD
013200           RECORD CONTAINS 59 CHARACTERS
013300           BLOCK CONTAINS 0 RECORDS
013400           DATA RECORD IS ANOMALY-REC.
013500       01  ANOMALY-REC  PIC X(59).
013600
013700       WORKING-STORAGE SECTION.
013800
013900       01  FILE-STATUS-CODES.
014000           05  IFCODE                  PIC X(2).
014100               88 CODE-READ       VALUE SPACES.
014200               88 NO-MORE-FACTS  VALUE "10".
014300           05  PTCODE                  PIC X(2).
014400               88 PTYPE-READ      VALUE SPACES.
014500               88 NO-MORE-PTYPES  VALUE "10".
014600           05  PLCODE                  PIC X(2).
014700               88 PLAN-READ       VALUE SPACES.
014800               88 NO-MORE-PLANS-R VALUE "10".
014900           05  OFCODE                  PIC X(2).
015000               88 CODE-WRITE      VALUE SPACES.
015100
015200       COPY WHRECS.
015300       COPY ABENDREC.
015400
015500****** OUTPUT AREA FOR THE COST-TREND WORK FILE -- ONE ROW
015600****** PER PLAN TYPE, MATCHES THE 83-BYTE TRENDS FD RECORD.
015700       01  TRD-WORK-AREA.
015800           05  TRD-PLAN-TYPE-NAME       PIC X(20).
015900           05  TRD-PLAN-COUNT           PIC 9(05).
016000           05  TRD-AVG-DEDUCTIBLE       PIC 9(07)V99.
016100           05  TRD-AVG-COPAY            PIC 9(07)V99.
016200           05  TRD-AVG-TOTAL-COST       PIC 9(08)V99.
016300           05  TRD-MIN-TOTAL-COST       PIC 9(08)V99.
016400           05  TRD-MAX-TOTAL-COST       PIC 9(08)V99.
016500           05  TRD-STDDEV-TOTAL-COST    PIC 9(06)V99.
016600           05  FILLER                   PIC X(02).
016700
016800****** OUTPUT AREA FOR THE ANOMALY WORK FILE -- ONE ROW PER
016900****** FLAGGED PLAN, MATCHES THE 59-BYTE ANOMALY FD RECORD.
017000       01  ANM-WORK-AREA.
017100           05  ANM-PLAN-ID              PIC X(12).
017200           05  ANM-PLAN-TYPE-NAME       PIC X(20).
017300           05  ANM-TOTAL-COST           PIC 9(08)V99.
017400           05  ANM-TYPE-MEAN-COST       PIC 9(08)V99.
017500           05  ANM-Z-SCORE              PIC S9(03)V99.
017600           05  FILLER                   PIC X(02).
017700
017800****** DIRECT-SUBSCRIPT TABLE -- PLAN-TYPE-KEY IS ALREADY A
017900****** DENSE SURROGATE, SO THE KEY *IS* THE SUBSCRIPT.  NO
018000****** SEARCH NEEDED THE WAY PLANLOAD/SVCFACT SEARCH THEIRS.
018100       01  PTYPE-NAME-TABLE.
018200           05  PTYPE-NAME-ENTRY OCCURS 50 TIMES INDEXED BY PTYPE-IDX
018300                                       PIC X(20).
018400
018500****** SAME IDIOM -- PLAN-KEY IS DENSE, SUBSCRIPT DIRECTLY TO
018600****** RECOVER THE PLAN-ID FOR A FLAGGED ANOMALY.
018700       01  PLAN-ID-TABLE.
018800           05  PLAN-ID-ENTRY OCCURS 5000 TIMES INDEXED BY PLANID-IDX
018900                                       PIC X(12).
019000
019100       01  PLAN-TYPE-STATS-AREA.
019200           05  PLAN-TYPE-STATS OCCURS 50 TIMES INDEXED BY PTSTAT-IDX.
019300               10  PTS-COUNT            PIC 9(05) COMP.
019400               10  PTS-SUM-DED           PIC S9(09)V99 COMP-3.
019500               10  PTS-SUM-COPAY         PIC S9(09)V99 COMP-3.
019600               10  PTS-SUM-TOTAL         PIC S9(10)V99 COMP-3.
019700               10  PTS-SUM-TOTAL-SQ      PIC S9(17)V99 COMP-3.
019800               10  PTS-MIN-TOTAL         PIC S9(08)V99 COMP-3.
019900               10  PTS-MAX-TOTAL         PIC S9(08)V99 COMP-3.
020000               10  PTS-AVG-DED           PIC 9(07)V99.
020100               10  PTS-AVG-COPAY         PIC 9(07)V99.
020200               10  PTS-AVG-TOTAL         PIC 9(08)V99.
020300               10  PTS-STDDEV-TOTAL      PIC 9(06)V99.
020400               10  PTS-STDDEV-DEFINED-SW PIC X(01).
020500                   88  PTS-STDDEV-DEFINED  VALUE "Y".
020600               10  PTS-NAME              PIC X(20).
020700
020800****** FACT WORK TABLE -- ONE ENTRY PER PLAN-COST FACT, LOADED
020900****** ONCE, READ TWICE (TYPE-STATS PASS, THEN ANOMALY PASS).
021000       01  FACT-TABLE-AREA.
021100           05  FACT-TABLE OCCURS 5000 TIMES INDEXED BY FACT-IDX.
021200               10  PLAN-KEY-F            PIC 9(05).
021300               10  PLAN-TYPE-KEY-F        PIC 9(05).
021400               10  TOTAL-COST-F           PIC 9(08)V99.
021500               10  DEDUCTIBLE-F           PIC 9(07)V99.
021600               10  COPAY-F                PIC 9(07)V99.
021700
021800       01  FACT-TABLE-KEY-VIEW REDEFINES FACT-TABLE-AREA.
021900           05  FACT-TABLE-BYTES OCCURS 5000 TIMES PIC X(38).
022000
022100****** FLAGGED-ANOMALY WORK TABLE -- BUILT DURING THE ANOMALY
022200****** PASS, THEN BUBBLE-SORTED DESCENDING BY |Z| BEFORE WRITE.
022300       01  ANOMALY-TABLE-AREA.
022400           05  ANOMALY-TABLE OCCURS 1000 TIMES INDEXED BY ANOM-IDX.
022500               10  ANOM-PLAN-ID          PIC X(12).
022600               10  ANOM-PLAN-TYPE-NAME    PIC X(20).
022700               10  ANOM-TOTAL-COST        PIC 9(08)V99.
022800               10  ANOM-TYPE-MEAN         PIC 9(08)V99.
022900               10  ANOM-Z-SCORE           PIC S9(03)V99.
023000               10  ANOM-Z-ABS             PIC 9(03)V99.
023100
023200       01  ANOMALY-KEY-VIEW REDEFINES ANOMALY-TABLE-AREA.
023300           05  ANOMALY-TABLE-BYTES OCCURS 1000 TIMES PIC X(62).
023400
023500       77  WS-VARIANCE-C3               PIC S9(17)V99 COMP-3.
023600       77  WS-STDDEV-C3                 PIC S9(08)V9999 COMP-3.
023700
023800       77  WS-Z-SCORE-WORK              PIC S9(03)V9999.
023900       77  WS-Z-ABS-WORK                PIC 9(03)V9999.
024000
024100       77  WS-SORT-SWAP-AREA            PIC X(62).
024200       77  WS-SORT-FLAG                 PIC X(01) VALUE "Y".
024300           88  SORT-PASS-CLEAN    VALUE "N".
024400           88  SORT-PASS-DIRTY    VALUE "Y".
024500
024600       01  COUNTERS-AND-ACCUMULATORS.
024700           05  PTYPE-COUNT              PIC 9(05) COMP.
024800           05  FACT-COUNT               PIC 9(05) COMP.
024900           05  ANOM-COUNT               PIC 9(05) COMP.
025000           05  SQRTCALC-RET-CODE        PIC 9(04) COMP.
025100           05  WS-SORT-SUB              PIC 9(05) COMP.
025200
025300       01  WS-RETURN-FIELDS.
025400           05  WS-RETURN-CD-NUM         PIC S9(04) COMP.
025500           05  WS-RETURN-CD-EDIT REDEFINES WS-RETURN-CD-NUM
025600                                        PIC S9(04).
025700
025800       PROCEDURE DIVISION.
025900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000           PERFORM 600-COMPUTE-TYPE-STATS THRU 600-EXIT
026100                   VARYING PTSTAT-IDX FROM 1 BY 1
026200                   UNTIL PTSTAT-IDX > PTYPE-COUNT.
026300           PERFORM 650-WRITE-TRENDS THRU 650-EXIT
026400                   VARYING PTSTAT-IDX FROM 1 BY 1
026500                   UNTIL PTSTAT-IDX > PTYPE-COUNT.
026600           PERFORM 700-ANOMALY-PASS THRU 700-EXIT
026700                   VARYING FACT-IDX FROM 1 BY 1
026800                   UNTIL FACT-IDX > FACT-COUNT.
026900           PERFORM 770-SORT-ANOMALIES THRU 770-EXIT.
027000           PERFORM 780-WRITE-ANOMALIES THRU 780-EXIT
027100                   VARYING ANOM-IDX FROM 1 BY 1
027200                   UNTIL ANOM-IDX > ANOM-COUNT.
027300           PERFORM 999-CLEANUP THRU 999-EXIT.
027400           MOVE ZERO TO RETURN-CODE.
027500           GOBACK.
027600
027700       000-HOUSEKEEPING.
027800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027900           DISPLAY "******** BEGIN JOB TRNDCALC ********".
028000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
028200
028300           PERFORM 910-READ-PTYPEDIM THRU 910-EXIT.
028400           PERFORM 050-LOAD-PTYPE-TABLE THRU 050-EXIT
028500               UNTIL NO-MORE-PTYPES.
028600
028700           PERFORM 920-READ-PLANDIM THRU 920-EXIT.
028800           PERFORM 060-LOAD-PLANID-TABLE THRU 060-EXIT
028900               UNTIL NO-MORE-PLANS-R.
029000
029100           PERFORM 900-READ-PLANFACT THRU 900-EXIT.
029200           PERFORM 100-MAINLINE THRU 100-EXIT
029300               UNTIL NO-MORE-FACTS.
029400       000-EXIT.
029500           EXIT.
029600
029700       050-LOAD-PTYPE-TABLE.
029800           MOVE "050-LOAD-PTYPE-TABLE" TO PARA-NAME.
029900           ADD +1 TO PTYPE-COUNT.
030000           SET PTYPE-IDX TO PLAN-TYPE-KEY IN DIM-PLAN-TYPE.
030100           MOVE PLAN-TYPE-NAME IN DIM-PLAN-TYPE
030200                                       TO PTYPE-NAME-ENTRY(PTYPE-IDX).
030300           PERFORM 910-READ-PTYPEDIM THRU 910-EXIT.
030400       050-EXIT.
030500           EXIT.
030600
030700       060-LOAD-PLANID-TABLE.
030800           MOVE "060-LOAD-PLANID-TABLE" TO PARA-NAME.
030900           SET PLANID-IDX TO PLAN-KEY IN DIM-PLAN.
031000           MOVE PLAN-ID IN DIM-PLAN TO PLAN-ID-ENTRY(PLANID-IDX).
031100           PERFORM 920-READ-PLANDIM THRU 920-EXIT.
031200       060-EXIT.
031300           EXIT.
031400
031500       100-MAINLINE.
031600           MOVE "100-MAINLINE" TO PARA-NAME.
031700           ADD +1 TO FACT-COUNT.
031800           SET FACT-IDX TO FACT-COUNT.
031900           MOVE PLAN-KEY IN FACT-PLAN-COSTS  TO PLAN-KEY-F(FACT-IDX).
032000           MOVE PLAN-TYPE-KEY IN FACT-PLAN-COSTS
032100                                       TO PLAN-TYPE-KEY-F(FACT-IDX).
032200           MOVE TOTAL-COST-SHARES            TO TOTAL-COST-F(FACT-IDX).
032300           MOVE DEDUCTIBLE IN FACT-PLAN-COSTS TO DEDUCTIBLE-F(FACT-IDX).
032400           MOVE COPAY IN FACT-PLAN-COSTS      TO COPAY-F(FACT-IDX).
032500
032600           PERFORM 200-ACCUM-TYPE-STATS THRU 200-EXIT.
032700           PERFORM 900-READ-PLANFACT THRU 900-EXIT.
032800       100-EXIT.
032900           EXIT.
033000
033100       200-ACCUM-TYPE-STATS.
033200           MOVE "200-ACCUM-TYPE-STATS" TO PARA-NAME.
033300           SET PTSTAT-IDX TO PLAN-TYPE-KEY-F(FACT-IDX).
033400
033500           ADD +1 TO PTS-COUNT(PTSTAT-IDX).
033600           ADD DEDUCTIBLE-F(FACT-IDX)  TO PTS-SUM-DED(PTSTAT-IDX).
033700           ADD COPAY-F(FACT-IDX)       TO PTS-SUM-COPAY(PTSTAT-IDX).
033800           ADD TOTAL-COST-F(FACT-IDX)  TO PTS-SUM-TOTAL(PTSTAT-IDX).
033900           COMPUTE PTS-SUM-TOTAL-SQ(PTSTAT-IDX) =
034000               PTS-SUM-TOTAL-SQ(PTSTAT-IDX) +
034100               (TOTAL-COST-F(FACT-IDX) * TOTAL-COST-F(FACT-IDX)).
034200
034300           IF PTS-COUNT(PTSTAT-IDX) = 1
034400               MOVE TOTAL-COST-F(FACT-IDX) TO PTS-MIN-TOTAL(PTSTAT-IDX)
034500               MOVE TOTAL-COST-F(FACT-IDX) TO PTS-MAX-TOTAL(PTSTAT-IDX)
034600           ELSE
034700               IF TOTAL-COST-F(FACT-IDX) < PTS-MIN-TOTAL(PTSTAT-IDX)
034800                   MOVE TOTAL-COST-F(FACT-IDX)
034900                                       TO PTS-MIN-TOTAL(PTSTAT-IDX)
035000               END-IF
035100               IF TOTAL-COST-F(FACT-IDX) > PTS-MAX-TOTAL(PTSTAT-IDX)
035200                   MOVE TOTAL-COST-F(FACT-IDX)
035300                                       TO PTS-MAX-TOTAL(PTSTAT-IDX)
035400               END-IF
035500           END-IF.
035600       200-EXIT.
035700           EXIT.
035800
035900       600-COMPUTE-TYPE-STATS.
036000           MOVE "600-COMPUTE-TYPE-STATS" TO PARA-NAME.
036100           MOVE PTYPE-NAME-ENTRY(PTSTAT-IDX) TO PTS-NAME(PTSTAT-IDX).
036200
036300           IF PTS-COUNT(PTSTAT-IDX) = ZERO
036400               GO TO 600-EXIT.
036500
036600           COMPUTE PTS-AVG-DED(PTSTAT-IDX) ROUNDED =
036700               PTS-SUM-DED(PTSTAT-IDX) / PTS-COUNT(PTSTAT-IDX).
036800           COMPUTE PTS-AVG-COPAY(PTSTAT-IDX) ROUNDED =
036900               PTS-SUM-COPAY(PTSTAT-IDX) / PTS-COUNT(PTSTAT-IDX).
037000           COMPUTE PTS-AVG-TOTAL(PTSTAT-IDX) ROUNDED =
037100               PTS-SUM-TOTAL(PTSTAT-IDX) / PTS-COUNT(PTSTAT-IDX).
037200
037300           MOVE ZERO TO PTS-STDDEV-TOTAL(PTSTAT-IDX).
037400           MOVE "N" TO PTS-STDDEV-DEFINED-SW(PTSTAT-IDX).
037500
037600           IF PTS-COUNT(PTSTAT-IDX) > 1
037700               COMPUTE WS-VARIANCE-C3 =
037800                   (PTS-SUM-TOTAL-SQ(PTSTAT-IDX) -
037900                    ((PTS-SUM-TOTAL(PTSTAT-IDX) *
038000                      PTS-SUM-TOTAL(PTSTAT-IDX)) /
038100                     PTS-COUNT(PTSTAT-IDX))) /
038200                   (PTS-COUNT(PTSTAT-IDX) - 1)
038300               CALL "SQRTCALC" USING WS-VARIANCE-C3, WS-STDDEV-C3,
038400                                     SQRTCALC-RET-CODE
038500               IF SQRTCALC-RET-CODE = ZERO
038600                   COMPUTE PTS-STDDEV-TOTAL(PTSTAT-IDX) ROUNDED =
038700                                       WS-STDDEV-C3
038800                   MOVE "Y" TO PTS-STDDEV-DEFINED-SW(PTSTAT-IDX)
038900               END-IF
039000           END-IF.
039100       600-EXIT.
039200           EXIT.
039300
039400       650-WRITE-TRENDS.
039500           MOVE "650-WRITE-TRENDS" TO PARA-NAME.
039600           IF PTS-COUNT(PTSTAT-IDX) = ZERO
039700               GO TO 650-EXIT.
039800
039900           MOVE PTS-NAME(PTSTAT-IDX)          TO TRD-PLAN-TYPE-NAME.
040000           MOVE PTS-COUNT(PTSTAT-IDX)         TO TRD-PLAN-COUNT.
040100           MOVE PTS-AVG-DED(PTSTAT-IDX)       TO TRD-AVG-DEDUCTIBLE.
040200           MOVE PTS-AVG-COPAY(PTSTAT-IDX)     TO TRD-AVG-COPAY.
040300           MOVE PTS-AVG-TOTAL(PTSTAT-IDX)     TO TRD-AVG-TOTAL-COST.
040400           MOVE PTS-MIN-TOTAL(PTSTAT-IDX)      TO TRD-MIN-TOTAL-COST.
040500           MOVE PTS-MAX-TOTAL(PTSTAT-IDX)      TO TRD-MAX-TOTAL-COST.
040600           MOVE PTS-STDDEV-TOTAL(PTSTAT-IDX)  TO TRD-STDDEV-TOTAL-COST.
040700           WRITE TRENDS-REC FROM TRD-WORK-AREA.
040800       650-EXIT.
040900           EXIT.
041000
041100       700-ANOMALY-PASS.
041200           MOVE "700-ANOMALY-PASS" TO PARA-NAME.
041300           SET PTSTAT-IDX TO PLAN-TYPE-KEY-F(FACT-IDX).
041400           IF NOT PTS-STDDEV-DEFINED(PTSTAT-IDX)
041500               GO TO 700-EXIT.
041600
041700           PERFORM 750-COMPUTE-ZSCORE THRU 750-EXIT.
041800       700-EXIT.
041900           EXIT.
042000
042100       750-COMPUTE-ZSCORE.
042200           MOVE "750-COMPUTE-ZSCORE" TO PARA-NAME.
042300           COMPUTE WS-Z-SCORE-WORK =
042400               (TOTAL-COST-F(FACT-IDX) - PTS-AVG-TOTAL(PTSTAT-IDX)) /
042500               PTS-STDDEV-TOTAL(PTSTAT-IDX).
042600
042700           IF WS-Z-SCORE-WORK < 0
042800               COMPUTE WS-Z-ABS-WORK = 0 - WS-Z-SCORE-WORK
042900           ELSE
043000               MOVE WS-Z-SCORE-WORK TO WS-Z-ABS-WORK
043100           END-IF.
043200
043300           IF WS-Z-ABS-WORK > 2
043400               PERFORM 760-INSERT-ANOMALY THRU 760-EXIT.
043500       750-EXIT.
043600           EXIT.
043700
043800       760-INSERT-ANOMALY.
043900           MOVE "760-INSERT-ANOMALY" TO PARA-NAME.
044000           ADD +1 TO ANOM-COUNT.
044100           SET ANOM-IDX TO ANOM-COUNT.
044200           SET PLANID-IDX TO PLAN-KEY-F(FACT-IDX).
044300
044400           MOVE PLAN-ID-ENTRY(PLANID-IDX)     TO ANOM-PLAN-ID(ANOM-IDX).
044500           MOVE PTS-NAME(PTSTAT-IDX)          TO
044600                                       ANOM-PLAN-TYPE-NAME(ANOM-IDX).
044700           MOVE TOTAL-COST-F(FACT-IDX)        TO
044800                                       ANOM-TOTAL-COST(ANOM-IDX).
044900           MOVE PTS-AVG-TOTAL(PTSTAT-IDX)     TO
045000                                       ANOM-TYPE-MEAN(ANOM-IDX).
045100           COMPUTE ANOM-Z-SCORE(ANOM-IDX) ROUNDED = WS-Z-SCORE-WORK.
045200           COMPUTE ANOM-Z-ABS(ANOM-IDX) ROUNDED = WS-Z-ABS-WORK.
045300       760-EXIT.
045400           EXIT.
045500
045600****** BUBBLE SORT -- THE TABLE NEVER HOLDS MORE THAN A
045700****** HANDFUL OF FLAGGED PLANS, SO THE SIMPLE SORT IS FINE.
045800       770-SORT-ANOMALIES.
045900           MOVE "770-SORT-ANOMALIES" TO PARA-NAME.
046000           IF ANOM-COUNT < 2
046100               GO TO 770-EXIT.
046200
046300           MOVE "Y" TO WS-SORT-FLAG.
046400           PERFORM 775-SORT-ONE-PASS THRU 775-EXIT
046500               UNTIL SORT-PASS-CLEAN.
046600       770-EXIT.
046700           EXIT.
046800
046900       775-SORT-ONE-PASS.
047000           MOVE "N" TO WS-SORT-FLAG.
047100           PERFORM 777-SORT-ONE-COMPARE THRU 777-EXIT
047200               VARYING WS-SORT-SUB FROM 1 BY 1
047300               UNTIL WS-SORT-SUB > ANOM-COUNT - 1.
047400       775-EXIT.
047500           EXIT.
047600
047700       777-SORT-ONE-COMPARE.
047800           IF ANOM-Z-ABS(WS-SORT-SUB) < ANOM-Z-ABS(WS-SORT-SUB + 1)
047900               MOVE ANOMALY-TABLE-BYTES(WS-SORT-SUB)
048000                                       TO WS-SORT-SWAP-AREA
048100               MOVE ANOMALY-TABLE-BYTES(WS-SORT-SUB + 1)
048200                                       TO ANOMALY-TABLE-BYTES(WS-SORT-SUB)
048300               MOVE WS-SORT-SWAP-AREA
048400                                   TO ANOMALY-TABLE-BYTES(WS-SORT-SUB + 1)
048500               MOVE "Y" TO WS-SORT-FLAG
048600           END-IF.
048700       777-EXIT.
048800           EXIT.
048900
049000       780-WRITE-ANOMALIES.
049100           MOVE "780-WRITE-ANOMALIES" TO PARA-NAME.
049200           MOVE ANOM-PLAN-ID(ANOM-IDX)        TO ANM-PLAN-ID.
049300           MOVE ANOM-PLAN-TYPE-NAME(ANOM-IDX) TO ANM-PLAN-TYPE-NAME.
049400           MOVE ANOM-TOTAL-COST(ANOM-IDX)     TO ANM-TOTAL-COST.
049500           MOVE ANOM-TYPE-MEAN(ANOM-IDX)      TO ANM-TYPE-MEAN-COST.
049600           MOVE ANOM-Z-SCORE(ANOM-IDX)        TO ANM-Z-SCORE.
049700           WRITE ANOMALY-REC FROM ANM-WORK-AREA.
049800       780-EXIT.
049900           EXIT.
050000
050100       800-OPEN-FILES.
050200           MOVE "800-OPEN-FILES" TO PARA-NAME.
050300           OPEN INPUT PTYPEDIM, PLANDIM, PLANFACT.
050400           OPEN OUTPUT TRENDS, ANOMALY, SYSOUT.
050500       800-EXIT.
050600           EXIT.
050700
050800       850-CLOSE-FILES.
050900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
051000           CLOSE PTYPEDIM, PLANDIM, PLANFACT, TRENDS, ANOMALY, SYSOUT.
051100       850-EXIT.
051200           EXIT.
051300
051400       900-READ-PLANFACT.
051500           MOVE "900-READ-PLANFACT" TO PARA-NAME.
051600           READ PLANFACT INTO FACT-PLAN-COSTS
051700               AT END
051800               MOVE "10" TO IFCODE
051900               GO TO 900-EXIT
052000           END-READ.
052100       900-EXIT.
052200           EXIT.
052300
052400       910-READ-PTYPEDIM.
052500           MOVE "910-READ-PTYPEDIM" TO PARA-NAME.
052600           READ PTYPEDIM INTO DIM-PLAN-TYPE
052700               AT END
052800               MOVE "10" TO PTCODE
052900               GO TO 910-EXIT
053000           END-READ.
053100       910-EXIT.
053200           EXIT.
053300
053400       920-READ-PLANDIM.
053500           MOVE "920-READ-PLANDIM" TO PARA-NAME.
053600           READ PLANDIM INTO DIM-PLAN
053700               AT END
053800               MOVE "10" TO PLCODE
053900               GO TO 920-EXIT
054000           END-READ.
054100       920-EXIT.
054200           EXIT.
054300
054400       999-CLEANUP.
054500           MOVE "999-CLEANUP" TO PARA-NAME.
054600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054700           DISPLAY "** PLAN TYPES       **" PTYPE-COUNT.
054800           DISPLAY "** FACTS PROCESSED  **" FACT-COUNT.
054900           DISPLAY "** ANOMALIES FLAGGED**" ANOM-COUNT.
055000           DISPLAY "******** NORMAL END OF JOB TRNDCALC ********".
055100       999-EXIT.
055200           EXIT.
055300
055400       1000-ABEND-RTN.
055500           WRITE SYSOUT-REC FROM ABEND-REC.
055600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700           DISPLAY "*** ABNORMAL END OF JOB-TRNDCALC ***" UPON CONSOLE.
055800           DIVIDE ZERO-VAL INTO ONE-VAL.
