000100******************************************************************
000200*  COPYBOOK:  ABENDREC                                           *
000300*  USED BY:   PLANLOAD, SVCFACT, TRNDCALC, SVCPATN, AGGRFRSH,      *
000400*             ANALYRPT                                            *
000500*                                                                  *
000600*  STANDARD SHOP ABEND-TRAP RECORD.  WRITTEN TO SYSOUT AHEAD OF    *
000700*  THE FORCED 0C7 WHEN A JOB HAS TO BE PULLED DOWN -- GIVES THE    *
000800*  OPERATOR THE PARAGRAPH NAME AND THE EXPECTED/ACTUAL VALUES      *
000900*  THAT TRIGGERED THE ABEND SO THE RERUN CAN BE DIAGNOSED WITHOUT  *
001000*  A DUMP READ.                                                    *
001100*                                                                  *
001200*  MAINTENANCE                                                    *
001300*  ----------                                                     *
001400*  07/11/94  JS   ORIGINAL MEMBER, SHARED ACROSS ALL BATCH JOBS    *
001500*  11/14/99  RDN  Y2K -- NO DATE FIELDS IN THIS MEMBER, NO CHANGE  *
001600*  06/20/02  TGD  WIDENED ABEND-REASON TO X(40)                    *
001700******************************************************************
001800
001900   01  ABEND-REC.
002000       05  PARA-NAME                   PIC X(32).
002100       05  ABEND-REASON                PIC X(40).
002200       05  EXPECTED-VAL                PIC X(09).
002300       05  ACTUAL-VAL                  PIC X(09).
002400
002500   01  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002600   01  ONE-VAL                         PIC S9(4) COMP VALUE +1.
002700******************************************************************
