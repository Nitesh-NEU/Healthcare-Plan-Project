000100******************************************************************
000200*  COPYBOOK:  WHRECS                                             *
000300*  RECORDS:   DIM-ORGANIZATION, DIM-PLAN-TYPE, DIM-SERVICE,        *
000400*             DIM-DATE, DIM-PLAN, FACT-PLAN-COSTS,                 *
000500*             FACT-SERVICE-COSTS, AUDIT-LOG-RECORD                 *
000600*  USED BY:   PLANLOAD, SVCFACT, TRNDCALC, SVCPATN, AGGRFRSH,      *
000700*             ANALYRPT                                            *
000800*                                                                  *
000900*  OUTPUT LAYOUTS FOR THE WAREHOUSE.  EACH DIMENSION CARRIES A     *
001000*  DENSE SURROGATE KEY ASSIGNED SEQUENTIALLY FROM 1 AS NEW NATURAL *
001100*  KEYS ARE FIRST SEEN -- NO KEY IS EVER REUSED OR SKIPPED.        *
001200*  THESE ARE PLAIN LINE SEQUENTIAL FILES.  MONEY FIELDS ARE        *
001300*  CARRIED ZONED, NOT PACKED, TO MATCH THE REST OF THE SHOP'S      *
001400*  FLAT-FILE WORK -- COMP-3 IS RESERVED FOR WORKING-STORAGE CALC   *
001500*  FIELDS IN THE CALLED SUBPROGRAMS, NOT FOR FILE RECORDS.         *
001600*                                                                  *
001700*  MAINTENANCE                                                    *
001800*  ----------                                                     *
001900*  07/11/94  JS   ORIGINAL COPYBOOK, FIVE DIMENSIONS + TWO FACTS   *
002000*  01/30/96  AK   ADDED AUDIT-LOG-RECORD FOR RUN BALANCING         *
002100*  11/14/99  RDN  Y2K -- ALL DATE KEYS CONFIRMED 4-DIGIT YEAR      *
002200*  06/20/02  TGD  ADDED IS-CURRENT TO DIM-PLAN                     *
002300*  09/05/05  MLH  ADDED SERVICE-COUNT TO FACT-PLAN-COSTS           *
002400*  04/09/07  MLH  WIDENED SERVICE-NAME TO X(30) ON DIM-SERVICE     *
002500*  06/11/14  RDN  AUDIT-LOG-RECORD NOW WRITTEN BY SVCFACT, NOT     *
002600*                 PLANLOAD -- SEE THE NEW PLANSTAT COPYBOOK.      *
002700*                 REQ WH-0311.                                    *
002800******************************************************************
002900
003000******************************************************************
003100*  DIM-ORGANIZATION - ONE PER DISTINCT ORG-ID                     *
003200******************************************************************
003300   01  DIM-ORGANIZATION.
003400       05  ORG-KEY                     PIC 9(05).
003500       05  ORG-ID                      PIC X(20).
003600       05  ORG-NAME                    PIC X(20).
003700       05  FILLER                      PIC X(01).
003800
003900******************************************************************
004000*  DIM-PLAN-TYPE - ONE PER DISTINCT PLAN-TYPE CODE                *
004100******************************************************************
004200   01  DIM-PLAN-TYPE.
004300       05  PLAN-TYPE-KEY               PIC 9(05).
004400       05  PLAN-TYPE-CODE              PIC X(12).
004500       05  PLAN-TYPE-NAME              PIC X(20).
004600       05  FILLER                      PIC X(01).
004700
004800******************************************************************
004900*  DIM-SERVICE - ONE PER DISTINCT SERVICE-ID                     *
005000******************************************************************
005100   01  DIM-SERVICE.
005200       05  SERVICE-KEY                 PIC 9(05).
005300       05  SERVICE-ID                  PIC X(12).
005400       05  SERVICE-NAME                PIC X(30).
005500       05  SERVICE-TYPE                PIC X(12).
005600       05  FILLER                      PIC X(01).
005700
005800******************************************************************
005900*  DIM-DATE - ONE PER DISTINCT CREATION DATE SEEN IN THE LOAD      *
006000******************************************************************
006100   01  DIM-DATE.
006200       05  DATE-KEY                    PIC 9(08).
006300       05  DATE-YEAR                   PIC 9(04).
006400       05  DATE-QUARTER                PIC 9(01).
006500       05  DATE-MONTH                  PIC 9(02).
006600       05  DATE-MONTH-NAME             PIC X(09).
006700       05  DATE-DAY                    PIC 9(02).
006800       05  FILLER                      PIC X(01).
006900
007000******************************************************************
007100*  DIM-PLAN - ONE PER DISTINCT PLAN-ID                            *
007200******************************************************************
007300   01  DIM-PLAN.
007400       05  PLAN-KEY                    PIC 9(05).
007500       05  PLAN-ID                     PIC X(12).
007600       05  PLAN-TYPE-KEY               PIC 9(05).
007700       05  ORG-KEY                     PIC 9(05).
007800       05  EFFECTIVE-DATE              PIC 9(08).
007900       05  IS-CURRENT                  PIC X(01).
008000       05  FILLER                      PIC X(01).
008100
008200******************************************************************
008300*  FACT-PLAN-COSTS - ONE PER PLAN LOADED                          *
008400******************************************************************
008500   01  FACT-PLAN-COSTS.
008600       05  PLAN-KEY                    PIC 9(05).
008700       05  PLAN-TYPE-KEY               PIC 9(05).
008800       05  ORG-KEY                     PIC 9(05).
008900       05  CREATION-DATE-KEY           PIC 9(08).
009000       05  DEDUCTIBLE                  PIC 9(07)V99.
009100       05  COPAY                       PIC 9(07)V99.
009200       05  TOTAL-COST-SHARES           PIC 9(08)V99.
009300       05  SERVICE-COUNT               PIC 9(02).
009400       05  FILLER                      PIC X(02).
009500
009600******************************************************************
009700*  FACT-SERVICE-COSTS - ONE PER LINKED SERVICE LOADED             *
009800******************************************************************
009900   01  FACT-SERVICE-COSTS.
010000       05  SERVICE-KEY                 PIC 9(05).
010100       05  PLAN-KEY                    PIC 9(05).
010200       05  ORG-KEY                     PIC 9(05).
010300       05  DATE-KEY                    PIC 9(08).
010400       05  SVC-DEDUCTIBLE              PIC 9(07)V99.
010500       05  SVC-COPAY                   PIC 9(07)V99.
010600       05  TOTAL-SERVICE-COST          PIC 9(08)V99.
010700       05  FILLER                      PIC X(02).
010800
010900******************************************************************
011000*  AUDIT-LOG-RECORD - ONE PER BATCH RUN, WRITTEN BY SVCFACT AFTER *
011100*  BOTH THE PLAN LOAD (STEP 1) AND THE SERVICE LOAD (STEP 2) ARE  *
011200*  DONE -- SEE THE PLANSTAT CARRY-FORWARD COPYBOOK.               *
011300******************************************************************
011400   01  AUDIT-LOG-RECORD.
011500       05  JOB-NAME                    PIC X(30).
011600       05  JOB-TYPE                    PIC X(12).
011700       05  RUN-DATE                    PIC 9(08).
011800       05  STATUS                      PIC X(22).
011900       05  RECORDS-PROCESSED           PIC 9(07).
012000       05  RECORDS-INSERTED            PIC 9(07).
012100       05  SERVICES-LOADED             PIC 9(07).
012200       05  RECORDS-FAILED              PIC 9(07).
012300       05  FILLER                      PIC X(02).
012400******************************************************************
012500*  THE NUMBER OF RECORDS DESCRIBED BY THIS COPYBOOK IS 8          *
012600******************************************************************
